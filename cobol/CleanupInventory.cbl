000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLEANUP-INVENTORY.
000300 AUTHOR.      R J TILLMAN.
000400 INSTALLATION. HOME OFFICE SYSTEMS - BATCH.
000500 DATE-WRITTEN. 06/14/87.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800******************************************************************
000900* CLEANUP-INVENTORY
001000*    TWELVE-STEP SCRUB OF THE RAW HOUSEHOLD INVENTORY EXTRACT.
001100*    THE EXTRACT ARRIVES DIRTY (VOICE TRANSCRIPTION AND IMAGE
001200*    RECOGNITION FEED IT) SO THIS RUN DELETES GARBAGE ROWS,
001300*    DEFAULTS AND EXTRACTS QUANTITIES, MOVES STRAY UPC CODES,
001400*    NORMALIZES EMPTY-BOX AND BRAND TEXT, TRIMS REDUNDANT WORDS
001500*    OUT OF NAMES, SHORTENS OVERLONG NAMES, SPLITS MULTI-ITEM
001600*    VOICE ENTRIES, FIXES CONTAINER LABELS, RECATEGORIZES "OTHER"
001700*    ROWS AND DISAMBIGUATES DUPLICATE NAMES.  RUNS ENTIRELY
001800*    AGAINST AN IN-MEMORY WORKING TABLE -- NO INDEXED FILE.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    87-06-14  RJT  ORIGINAL CODING.  REPLACES THE OLD INDEX-     RJT87061
002300*                   BUILDER CONVERSION RUN, WHICH THIS PILOT
002400*                   RUN OF THE INVENTORY REWRITE MADE OBSOLETE.
002500*    88-01-09  RJT  ADDED STEP 1 GARBAGE-NAME DELETE PER          RJT88010
002600*                   HELP DESK TICKET 0114 (VOICE TRANSCRIPTS
002700*                   COMING BACK WITH REFUSAL TEXT AS THE NAME).
002800*    89-05-22  RJT  ADDED STEP 2 QUANTITY/UPC/EMPTY-BOX DEFAULTS. RJT89052
002900*    90-03-11  LMH  ADDED STEP 6 BRAND SPELLING CORRECTION TABLE  LMH90031
003000*                   PER REQ 3390 -- TOO MANY BRAND VARIANTS
003100*                   COMING OUT OF THE IMAGE RECOGNITION PASS.
003200*    91-02-03  LMH  ADDED ITEM-COLOR/ITEM-SIZE HANDLING TO STEP 7 LMH91020
003300*                   TO MATCH THE WIDENED MASTER RECORD (REQ 4471).
003400*    92-07-30  LMH  ADDED STEP 5 EMPTY-BOX PATTERN PARSE AND      LMH92073
003500*                   BRAND-BY-KEYWORD ASSIGNMENT.
003600*    93-11-02  LMH  ADDED STEP 8 VERBOSE-NAME SHORTENER.          LMH93110
003700*    94-09-14  DCP  ADDED STEP 9 MULTI-ITEM VOICE SPLIT PER       DCP94091
003800*                   REQ 5920.
003900*    95-06-19  DCP  ADDED STEP 10 CONTAINER LABEL FIXUP.          DCP95061
004000*    96-01-08  DCP  ADDED STEP 11 "OTHER" RECATEGORIZATION        DCP96010
004100*                   KEYWORD TABLE.
004200*    96-08-27  DCP  ADDED STEP 12 DUPLICATE-NAME DISAMBIGUATION.  DCP96082
004300*    98-11-20  DCP  Y2K -- CREATED-AT/UPDATED-AT STAMPS NOW READ  DCP98112
004400*                   AND WRITTEN AS FULL 4-DIGIT YEAR TEXT (REQ
004500*                   8802).  NO OTHER LOGIC CHANGED.
004600*    01-04-16  DCP  RAISED WORKING TABLE CAPACITY TO 6000 ROWS,   DCP01041
004700*                   EXTRACT VOLUME OUTGREW THE OLD 3000 LIMIT.
004800*    03-10-02  MWK  REWORKED THE SUBSTRING SCANS TO SHARE ONE     MWK03100
004900*                   COMMON PARAGRAPH INSTEAD OF EACH STEP HAVING
005000*                   ITS OWN COPY (REQ 9944).
005100*    03-11-14  MWK  FIXED STEP 9 -- IT WAS KEEPING ONLY THE TEXT  MWK03111
005200*                   AFTER THE LAST NUMBER WORD FOUND AND DROPPING
005300*                   THE FIRST VOICE SEGMENT ON THE FLOOR, AND THE
005400*                   ONE ROW IT DID KEEP WAS INHERITING THE
005500*                   DELETED PARENT'S ITEM ID.  NOW WRITES ONE NEW
005600*                   ROW PER SEGMENT FOUND, EACH WITH ITS OWN
005700*                   FRESH SPL- ID (REQ 0142).
005800*    03-11-25  MWK  ADDED THE LEADING-DIGIT QUANTITY RULE STEP 3  MWK03112
005900*                   WAS MISSING (E.G. "3 CHARGERS"), TAUGHT STEP 9
006000*                   TO SPLIT ON A DIGIT-RUN QUANTITY TOKEN AS WELL
006100*                   AS A NUMBER WORD, REWORKED STEP 8 TO TRY THE
006200*                   SEPARATOR-SEARCH SHORTENING FIRST AND ONLY
006300*                   FALL BACK TO THE HARD 57-CHARACTER CUT (WITH
006400*                   WORD-BOUNDARY BACKUP AND PUNCTUATION STRIP)
006500*                   WHEN THAT STILL LEAVES THE NAME OVER 60, AND
006600*                   FILLED OUT THE STEP 11 KEYWORD TABLE, WHICH
006700*                   WAS ONLY CATCHING A FRACTION OF THE WORDS ON
006800*                   THE APPROVED CATEGORY LIST (REQ 0198).
006900*    03-11-26  MWK  STEP 3 WAS DROPPING THE FIRST WORD OF A       MWK03112
007000*                   NUMBER-WORD NAME ("TWO CHARGERS") WITHOUT
007100*                   RE-CASING THE REMAINDER, LEAVING A LOWER-CASE
007200*                   FIRST LETTER -- ADDED THE SAME UPCASE-FIRST-
007300*                   LETTER CALL THE DIGIT-PREFIX BRANCH ALREADY
007400*                   MAKES (REQ 0201).
007500******************************************************************
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     CLASS NUMERIC-DIGIT IS "0" THRU "9"
008100     UPSI-0 ON STATUS IS CLEANUP-VERBOSE-MODE.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT INVENT-RAW-IN    ASSIGN TO INVRAWIN
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-RAW-STATUS.
008700     SELECT INVENT-CLEAN-OUT ASSIGN TO INVCLNOU
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-CLEAN-STATUS.
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  INVENT-RAW-IN
009300     RECORDING MODE IS F.
009400 01  RAW-INVENTORY-RECORD.
009500     COPY INVENTREC.
009600 FD  INVENT-CLEAN-OUT
009700     RECORDING MODE IS F.
009800 01  CLEAN-INVENTORY-RECORD    PIC X(543).
009900
010000 WORKING-STORAGE SECTION.
010100 01  WS-RAW-STATUS              PIC X(02).
010200     88  WS-RAW-OK                  VALUE "00".
010300     88  WS-RAW-EOF                 VALUE "10".
010400 01  WS-CLEAN-STATUS            PIC X(02).
010500     88  WS-CLEAN-OK                VALUE "00".
010600
010700 01  WS-SWITCHES.
010800     05  WS-EOF-SWITCH           PIC X(01)   VALUE "N".
010900         88  WS-END-OF-RAW               VALUE "Y".
011000     05  CLEANUP-VERBOSE-MODE    PIC X(01)   VALUE "N".
011100
011200 01  WS-RUN-TIMESTAMP           PIC X(20)   VALUE
011300     "2026-08-09T00:00:00Z".
011400
011500 77  WS-RECORD-COUNT            PIC S9(9)  COMP  VALUE ZERO.
011600 77  WS-TABLE-MAX               PIC S9(9)  COMP  VALUE 6000.
011700
011800*    STEP AUDIT COUNTERS -- DISPLAYED ONE PER STEP AT END OF RUN.
011900 01  WS-STEP-COUNTS.
012000     05  WS-CNT-STEP01           PIC S9(7)  COMP  VALUE ZERO.
012100     05  WS-CNT-STEP02           PIC S9(7)  COMP  VALUE ZERO.
012200     05  WS-CNT-STEP03           PIC S9(7)  COMP  VALUE ZERO.
012300     05  WS-CNT-STEP04           PIC S9(7)  COMP  VALUE ZERO.
012400     05  WS-CNT-STEP05           PIC S9(7)  COMP  VALUE ZERO.
012500     05  WS-CNT-STEP06           PIC S9(7)  COMP  VALUE ZERO.
012600     05  WS-CNT-STEP07           PIC S9(7)  COMP  VALUE ZERO.
012700     05  WS-CNT-STEP08           PIC S9(7)  COMP  VALUE ZERO.
012800     05  WS-CNT-STEP09           PIC S9(7)  COMP  VALUE ZERO.
012900     05  WS-CNT-STEP10           PIC S9(7)  COMP  VALUE ZERO.
013000     05  WS-CNT-STEP11           PIC S9(7)  COMP  VALUE ZERO.
013100     05  WS-CNT-STEP12           PIC S9(7)  COMP  VALUE ZERO.
013200 01  WS-STEP-COUNT-EDIT          PIC ZZZ,ZZ9.
013300
013400*    ----------------------------------------------------------
013500*    IN-MEMORY MASTER WORKING TABLE.  MIRRORS INVENTREC.CPY,
013600*    ONE ROW PER SURVIVING (OR ADDED) RECORD, PLUS A PER-ROW
013700*    DELETED FLAG SO STEP 1 AND STEP 9 DON'T HAVE TO SHUFFLE
013800*    THE TABLE WHEN THEY DROP OR ADD ROWS.
013900*    ----------------------------------------------------------
014000 01  WS-MASTER-TABLE.
014100     05  WS-MASTER-ROW OCCURS 6000 TIMES
014200             INDEXED BY WS-IX, WS-IX2, WS-IX3.
014300         10  WT-DELETED-FLAG     PIC X(01)    VALUE "N".
014400             88  WT-ROW-DELETED       VALUE "Y".
014500         10  WT-ITEM-ID          PIC X(36).
014600         10  WT-ITEM-NAME        PIC X(80).
014700         10  WT-CATEGORY         PIC X(20).
014800         10  WT-ROOM             PIC X(30).
014900         10  WT-CONTAINER        PIC X(60).
015000         10  WT-BRAND            PIC X(30).
015100         10  WT-ITEM-COLOR       PIC X(20).
015200         10  WT-ITEM-SIZE        PIC X(20).
015300         10  WT-QUANTITY         PIC 9(05).
015400         10  WT-EST-VALUE        PIC 9(07)V99.
015500         10  WT-PURCH-PRICE      PIC 9(07)V99.
015600         10  WT-UPC              PIC X(14).
015700         10  WT-EMPTY-BOX-FLAG   PIC X(01).
015800         10  WT-NOTES            PIC X(120).
015900         10  WT-CREATED-AT       PIC X(20).
016000         10  WT-UPDATED-AT       PIC X(20).
016100
016200*    ----------------------------------------------------------
016300*    GENERIC "FIELD CONTAINS SUBSTRING" WORKAREA.  EVERY STEP
016400*    THAT NEEDS A CASE-INSENSITIVE CONTAINS TEST MOVES ITS
016500*    HAYSTACK AND NEEDLE HERE FIRST, THEN PERFORMS 4900-EXIT
016600*    THRU 4900 -- SAME IDEA AS THE OLD SUPPLIER LOOK-UP ON THE
016700*    REPORT PROGRAM, JUST SHARED ACROSS ALL TWELVE STEPS.
016800*    ----------------------------------------------------------
016900 01  WS-CONTAINS-AREA.
017000     05  WS-CONTAINS-HAYSTACK    PIC X(160).
017100     05  WS-CONTAINS-NEEDLE      PIC X(30).
017200 77  WS-CONTAINS-HS-LEN          PIC 9(03)  COMP.
017300 77  WS-CONTAINS-NL-LEN          PIC 9(03)  COMP.
017400 77  WS-CONTAINS-POS             PIC 9(03)  COMP.
017500 77  WS-GENLEN-RESULT            PIC 9(03)  COMP.
017600 77  WS-SCAN-POS                 PIC 9(03)  COMP.
017700 01  WS-FOUND-SWITCH             PIC X(01)   VALUE "N".
017800     88  WS-KEYWORD-FOUND            VALUE "Y".
017900 77  WS-FOUND-INDEX               PIC S9(4) COMP  VALUE ZERO.
018000 01  WS-SCAN-AREA.
018100     05  WS-SCAN-NAME-UC         PIC X(80).
018200     05  WS-SCAN-NOTES-UC        PIC X(120).
018300     05  WS-SCAN-BRAND-UC        PIC X(30).
018400     05  WS-SCAN-CATTEXT         PIC X(160).
018500     05  WS-SCAN-CMP10           PIC X(10).
018600     05  WS-SCAN-CMP18           PIC X(18).
018700
018800*    ----------------------------------------------------------
018900*    STEP 1 -- GARBAGE NAME TABLES.  BUILT AS A BLOCK OF FILLER
019000*    VALUES REDEFINED AS AN OCCURS TABLE -- SAME TECHNIQUE THE
019100*    OLD WEEKDAY-NAME TABLE ON THE REPORT PROGRAM USES.
019200*    ----------------------------------------------------------
019300 01  WS-GARBAGE-EXACT-DATA.
019400     05  FILLER  PIC X(10) VALUE "LE".
019500     05  FILLER  PIC X(10) VALUE "..".
019600     05  FILLER  PIC X(10) VALUE "MOVE".
019700     05  FILLER  PIC X(10) VALUE "WORKS".
019800     05  FILLER  PIC X(10) VALUE "WALL".
019900     05  FILLER  PIC X(10) VALUE "24 LD".
020000     05  FILLER  PIC X(10) VALUE "TEAL TO".
020100 01  WS-GARBAGE-EXACT-TABLE REDEFINES WS-GARBAGE-EXACT-DATA.
020200     05  WS-GARBAGE-EXACT OCCURS 7 TIMES PIC X(10).
020300
020400 01  WS-GARBAGE-SUB-DATA.
020500     05  FILLER  PIC X(25) VALUE "CANNOT".
020600     05  FILLER  PIC X(25) VALUE "UNABLE".
020700     05  FILLER  PIC X(25) VALUE "PROVIDED IMAGE".
020800     05  FILLER  PIC X(25) VALUE "BOUNDING BOX".
020900     05  FILLER  PIC X(25) VALUE "NO VISIBLE".
021000     05  FILLER  PIC X(25) VALUE "NO VISUAL".
021100     05  FILLER  PIC X(25) VALUE "THEREFORE".
021200     05  FILLER  PIC X(25) VALUE "NO DISCERNIBLE".
021300     05  FILLER  PIC X(25) VALUE "IMPOSSIBLE TO IDENTIFY".
021400     05  FILLER  PIC X(25) VALUE "NOT CONTAIN ANY".
021500     05  FILLER  PIC X(25) VALUE "ENTIRELY BLACK".
021600     05  FILLER  PIC X(25) VALUE "COMPLETELY BLACK".
021700     05  FILLER  PIC X(25) VALUE "SOLID COLOR".
021800     05  FILLER  PIC X(25) VALUE "NO OBJECTS".
021900     05  FILLER  PIC X(25) VALUE "I CANNOT PROVIDE".
022000     05  FILLER  PIC X(25) VALUE "BUT I CANNOT DETECT".
022100 01  WS-GARBAGE-SUB-TABLE REDEFINES WS-GARBAGE-SUB-DATA.
022200     05  WS-GARBAGE-SUB OCCURS 16 TIMES PIC X(25).
022300
022400*    ----------------------------------------------------------
022500*    STEP 5 -- EMPTY-BOX BRAND-BY-KEYWORD TABLE.
022600*    ----------------------------------------------------------
022700 01  WS-EB-KEYWORD-DATA.
022800     05  FILLER PIC X(15) VALUE "AIRPOD".
022900     05  FILLER PIC X(15) VALUE "IPHONE".
023000     05  FILLER PIC X(15) VALUE "IPAD".
023100     05  FILLER PIC X(15) VALUE "MACBOOK".
023200     05  FILLER PIC X(15) VALUE "APPLE WATCH".
023300     05  FILLER PIC X(15) VALUE "APPLE".
023400     05  FILLER PIC X(15) VALUE "KINDLE".
023500     05  FILLER PIC X(15) VALUE "ECHO".
023600     05  FILLER PIC X(15) VALUE "ALEXA".
023700     05  FILLER PIC X(15) VALUE "GOPRO".
023800     05  FILLER PIC X(15) VALUE "BOSE".
023900     05  FILLER PIC X(15) VALUE "NVIDIA".
024000     05  FILLER PIC X(15) VALUE "GEFORCE".
024100     05  FILLER PIC X(15) VALUE "CORSAIR".
024200     05  FILLER PIC X(15) VALUE "LOGITECH".
024300     05  FILLER PIC X(15) VALUE "SAMSUNG".
024400     05  FILLER PIC X(15) VALUE "SONY".
024500     05  FILLER PIC X(15) VALUE "LG".
024600     05  FILLER PIC X(15) VALUE "DELL".
024700     05  FILLER PIC X(15) VALUE "HP".
024800     05  FILLER PIC X(15) VALUE "LENOVO".
024900     05  FILLER PIC X(15) VALUE "CANON".
025000     05  FILLER PIC X(15) VALUE "NIKON".
025100     05  FILLER PIC X(15) VALUE "DYSON".
025200     05  FILLER PIC X(15) VALUE "ANKER".
025300     05  FILLER PIC X(15) VALUE "BELKIN".
025400     05  FILLER PIC X(15) VALUE "ROKU".
025500     05  FILLER PIC X(15) VALUE "TESLA".
025600     05  FILLER PIC X(15) VALUE "ROOMBA".
025700     05  FILLER PIC X(15) VALUE "OMRON".
025800     05  FILLER PIC X(15) VALUE "MANFROTTO".
025900 01  WS-EB-KEYWORD-TABLE REDEFINES WS-EB-KEYWORD-DATA.
026000     05  WS-EB-KEYWORD OCCURS 31 TIMES PIC X(15).
026100
026200 01  WS-EB-BRAND-DATA.
026300     05  FILLER PIC X(12) VALUE "Apple".
026400     05  FILLER PIC X(12) VALUE "Apple".
026500     05  FILLER PIC X(12) VALUE "Apple".
026600     05  FILLER PIC X(12) VALUE "Apple".
026700     05  FILLER PIC X(12) VALUE "Apple".
026800     05  FILLER PIC X(12) VALUE "Apple".
026900     05  FILLER PIC X(12) VALUE "Amazon".
027000     05  FILLER PIC X(12) VALUE "Amazon".
027100     05  FILLER PIC X(12) VALUE "Amazon".
027200     05  FILLER PIC X(12) VALUE "GoPro".
027300     05  FILLER PIC X(12) VALUE "Bose".
027400     05  FILLER PIC X(12) VALUE "Nvidia".
027500     05  FILLER PIC X(12) VALUE "Nvidia".
027600     05  FILLER PIC X(12) VALUE "Corsair".
027700     05  FILLER PIC X(12) VALUE "Logitech".
027800     05  FILLER PIC X(12) VALUE "Samsung".
027900     05  FILLER PIC X(12) VALUE "Sony".
028000     05  FILLER PIC X(12) VALUE "LG".
028100     05  FILLER PIC X(12) VALUE "Dell".
028200     05  FILLER PIC X(12) VALUE "HP".
028300     05  FILLER PIC X(12) VALUE "Lenovo".
028400     05  FILLER PIC X(12) VALUE "Canon".
028500     05  FILLER PIC X(12) VALUE "Nikon".
028600     05  FILLER PIC X(12) VALUE "Dyson".
028700     05  FILLER PIC X(12) VALUE "Anker".
028800     05  FILLER PIC X(12) VALUE "Belkin".
028900     05  FILLER PIC X(12) VALUE "Roku".
029000     05  FILLER PIC X(12) VALUE "Tesla".
029100     05  FILLER PIC X(12) VALUE "iRobot".
029200     05  FILLER PIC X(12) VALUE "Omron".
029300     05  FILLER PIC X(12) VALUE "Manfrotto".
029400 01  WS-EB-BRAND-TABLE REDEFINES WS-EB-BRAND-DATA.
029500     05  WS-EB-BRAND OCCURS 31 TIMES PIC X(12).
029600
029700*    ----------------------------------------------------------
029800*    STEP 6 -- BRAND SPELLING CORRECTION TABLE.
029900*    ----------------------------------------------------------
030000 01  WS-BC-FROM-DATA.
030100     05  FILLER PIC X(18) VALUE "APPLE".
030200     05  FILLER PIC X(18) VALUE "MACBOOK".
030300     05  FILLER PIC X(18) VALUE "MACBOOK PRO".
030400     05  FILLER PIC X(18) VALUE "KETO MOJO".
030500     05  FILLER PIC X(18) VALUE "KETO-MOJO".
030600     05  FILLER PIC X(18) VALUE "SCOTCH".
030700     05  FILLER PIC X(18) VALUE "ROOMBA".
030800     05  FILLER PIC X(18) VALUE "KASSA".
030900     05  FILLER PIC X(18) VALUE "JADENS".
031000     05  FILLER PIC X(18) VALUE "IKEA".
031100     05  FILLER PIC X(18) VALUE "LOGITECH".
031200     05  FILLER PIC X(18) VALUE "SAMSUNG".
031300     05  FILLER PIC X(18) VALUE "SONY".
031400     05  FILLER PIC X(18) VALUE "BOSE".
031500     05  FILLER PIC X(18) VALUE "CANON".
031600     05  FILLER PIC X(18) VALUE "HP".
031700     05  FILLER PIC X(18) VALUE "HEWLETT PACKARD".
031800     05  FILLER PIC X(18) VALUE "DELL".
031900     05  FILLER PIC X(18) VALUE "LENOVO".
032000     05  FILLER PIC X(18) VALUE "GOPRO".
032100     05  FILLER PIC X(18) VALUE "AMAZON".
032200     05  FILLER PIC X(18) VALUE "GOOGLE".
032300     05  FILLER PIC X(18) VALUE "MICROSOFT".
032400     05  FILLER PIC X(18) VALUE "NVIDIA".
032500     05  FILLER PIC X(18) VALUE "ASUS".
032600     05  FILLER PIC X(18) VALUE "CORSAIR".
032700     05  FILLER PIC X(18) VALUE "NIKON".
032800     05  FILLER PIC X(18) VALUE "ANKER".
032900     05  FILLER PIC X(18) VALUE "BELKIN".
033000     05  FILLER PIC X(18) VALUE "DYSON".
033100     05  FILLER PIC X(18) VALUE "KITCHENAID".
033200     05  FILLER PIC X(18) VALUE "KITCHEN AID".
033300     05  FILLER PIC X(18) VALUE "PHILIPS".
033400     05  FILLER PIC X(18) VALUE "PANASONIC".
033500     05  FILLER PIC X(18) VALUE "BROTHER".
033600     05  FILLER PIC X(18) VALUE "YAMAHA".
033700     05  FILLER PIC X(18) VALUE "TESLA".
033800     05  FILLER PIC X(18) VALUE "3M".
033900     05  FILLER PIC X(18) VALUE "AT&T".
034000     05  FILLER PIC X(18) VALUE "RUBBERMAID".
034100     05  FILLER PIC X(18) VALUE "RUST-OLEUM".
034200     05  FILLER PIC X(18) VALUE "SHURE".
034300     05  FILLER PIC X(18) VALUE "DIRECTV".
034400     05  FILLER PIC X(18) VALUE "MANFROTTO".
034500     05  FILLER PIC X(18) VALUE "MAXELL".
034600     05  FILLER PIC X(18) VALUE "KINESIS".
034700     05  FILLER PIC X(18) VALUE "BOMBAS".
034800     05  FILLER PIC X(18) VALUE "KIRKLAND".
034900     05  FILLER PIC X(18) VALUE "KIRKLAND SIGNATURE".
035000     05  FILLER PIC X(18) VALUE "PAPER MATE".
035100     05  FILLER PIC X(18) VALUE "PHOMEMO".
035200     05  FILLER PIC X(18) VALUE "PLANT RONICS".
035300     05  FILLER PIC X(18) VALUE "PLANTRONICS".
035400     05  FILLER PIC X(18) VALUE "HITACHI".
035500     05  FILLER PIC X(18) VALUE "VOLEX".
035600     05  FILLER PIC X(18) VALUE "LAKESHORE".
035700     05  FILLER PIC X(18) VALUE "HOME DEPOT".
035800     05  FILLER PIC X(18) VALUE "U-HAUL".
035900     05  FILLER PIC X(18) VALUE "BANKERS BOX".
036000 01  WS-BC-FROM-TABLE REDEFINES WS-BC-FROM-DATA.
036100     05  WS-BC-FROM OCCURS 58 TIMES PIC X(18).
036200
036300 01  WS-BC-TO-DATA.
036400     05  FILLER PIC X(20) VALUE "Apple".
036500     05  FILLER PIC X(20) VALUE "Apple".
036600     05  FILLER PIC X(20) VALUE "Apple".
036700     05  FILLER PIC X(20) VALUE "Keto-Mojo".
036800     05  FILLER PIC X(20) VALUE "Keto-Mojo".
036900     05  FILLER PIC X(20) VALUE "Scotch".
037000     05  FILLER PIC X(20) VALUE "iRobot".
037100     05  FILLER PIC X(20) VALUE "Kassa".
037200     05  FILLER PIC X(20) VALUE "Jadens".
037300     05  FILLER PIC X(20) VALUE "IKEA".
037400     05  FILLER PIC X(20) VALUE "Logitech".
037500     05  FILLER PIC X(20) VALUE "Samsung".
037600     05  FILLER PIC X(20) VALUE "Sony".
037700     05  FILLER PIC X(20) VALUE "Bose".
037800     05  FILLER PIC X(20) VALUE "Canon".
037900     05  FILLER PIC X(20) VALUE "HP".
038000     05  FILLER PIC X(20) VALUE "HP".
038100     05  FILLER PIC X(20) VALUE "Dell".
038200     05  FILLER PIC X(20) VALUE "Lenovo".
038300     05  FILLER PIC X(20) VALUE "GoPro".
038400     05  FILLER PIC X(20) VALUE "Amazon".
038500     05  FILLER PIC X(20) VALUE "Google".
038600     05  FILLER PIC X(20) VALUE "Microsoft".
038700     05  FILLER PIC X(20) VALUE "Nvidia".
038800     05  FILLER PIC X(20) VALUE "Asus".
038900     05  FILLER PIC X(20) VALUE "Corsair".
039000     05  FILLER PIC X(20) VALUE "Nikon".
039100     05  FILLER PIC X(20) VALUE "Anker".
039200     05  FILLER PIC X(20) VALUE "Belkin".
039300     05  FILLER PIC X(20) VALUE "Dyson".
039400     05  FILLER PIC X(20) VALUE "KitchenAid".
039500     05  FILLER PIC X(20) VALUE "KitchenAid".
039600     05  FILLER PIC X(20) VALUE "Philips".
039700     05  FILLER PIC X(20) VALUE "Panasonic".
039800     05  FILLER PIC X(20) VALUE "Brother".
039900     05  FILLER PIC X(20) VALUE "Yamaha".
040000     05  FILLER PIC X(20) VALUE "Tesla".
040100     05  FILLER PIC X(20) VALUE "3M".
040200     05  FILLER PIC X(20) VALUE "AT&T".
040300     05  FILLER PIC X(20) VALUE "Rubbermaid".
040400     05  FILLER PIC X(20) VALUE "Rust-Oleum".
040500     05  FILLER PIC X(20) VALUE "Shure".
040600     05  FILLER PIC X(20) VALUE "DirecTV".
040700     05  FILLER PIC X(20) VALUE "Manfrotto".
040800     05  FILLER PIC X(20) VALUE "Maxell".
040900     05  FILLER PIC X(20) VALUE "Kinesis".
041000     05  FILLER PIC X(20) VALUE "Bombas".
041100     05  FILLER PIC X(20) VALUE "Kirkland".
041200     05  FILLER PIC X(20) VALUE "Kirkland Signature".
041300     05  FILLER PIC X(20) VALUE "Paper Mate".
041400     05  FILLER PIC X(20) VALUE "Phomemo".
041500     05  FILLER PIC X(20) VALUE "Plantronics".
041600     05  FILLER PIC X(20) VALUE "Plantronics".
041700     05  FILLER PIC X(20) VALUE "Hitachi".
041800     05  FILLER PIC X(20) VALUE "Volex".
041900     05  FILLER PIC X(20) VALUE "Lakeshore".
042000     05  FILLER PIC X(20) VALUE "Home Depot".
042100     05  FILLER PIC X(20) VALUE "U-Haul".
042200     05  FILLER PIC X(20) VALUE "Bankers Box".
042300 01  WS-BC-TO-TABLE REDEFINES WS-BC-TO-DATA.
042400     05  WS-BC-TO OCCURS 58 TIMES PIC X(20).
042500
042600*    ----------------------------------------------------------
042700*    STEP 11 -- "OTHER" RECATEGORIZATION KEYWORD TABLE, LISTED
042800*    IN CATEGORY-PRIORITY ORDER SO A STRAIGHT FIRST-MATCH SCAN
042900*    GIVES THE SAME ANSWER AS TESTING CATEGORIES IN ORDER.
043000*    ----------------------------------------------------------
043100 01  WS-CK-WORD-DATA.
043200     05  FILLER PIC X(18) VALUE "TV".
043300     05  FILLER PIC X(18) VALUE "TELEVISION".
043400     05  FILLER PIC X(18) VALUE "MONITOR".
043500     05  FILLER PIC X(18) VALUE "LAPTOP".
043600     05  FILLER PIC X(18) VALUE "COMPUTER".
043700     05  FILLER PIC X(18) VALUE "PHONE".
043800     05  FILLER PIC X(18) VALUE "TABLET".
043900     05  FILLER PIC X(18) VALUE "SPEAKER".
044000     05  FILLER PIC X(18) VALUE "HEADPHONE".
044100     05  FILLER PIC X(18) VALUE "EARPHONE".
044200     05  FILLER PIC X(18) VALUE "EARBUD".
044300     05  FILLER PIC X(18) VALUE "CAMERA".
044400     05  FILLER PIC X(18) VALUE "REMOTE CONTROL".
044500     05  FILLER PIC X(18) VALUE "REMOTE".
044600     05  FILLER PIC X(18) VALUE "CABLE".
044700     05  FILLER PIC X(18) VALUE "CHARGER".
044800     05  FILLER PIC X(18) VALUE "ADAPTER".
044900     05  FILLER PIC X(18) VALUE "ROUTER".
045000     05  FILLER PIC X(18) VALUE "MODEM".
045100     05  FILLER PIC X(18) VALUE "PRINTER".
045200     05  FILLER PIC X(18) VALUE "SCANNER".
045300     05  FILLER PIC X(18) VALUE "KEYBOARD".
045400     05  FILLER PIC X(18) VALUE "MOUSE".
045500     05  FILLER PIC X(18) VALUE "USB".
045600     05  FILLER PIC X(18) VALUE "HDMI".
045700     05  FILLER PIC X(18) VALUE "AIRPOD".
045800     05  FILLER PIC X(18) VALUE "GOPRO".
045900     05  FILLER PIC X(18) VALUE "WEBCAM".
046000     05  FILLER PIC X(18) VALUE "MICROPHONE".
046100     05  FILLER PIC X(18) VALUE "HARD DRIVE".
046200     05  FILLER PIC X(18) VALUE "SSD".
046300     05  FILLER PIC X(18) VALUE "FLASH DRIVE".
046400     05  FILLER PIC X(18) VALUE "POWER SUPPLY".
046500     05  FILLER PIC X(18) VALUE "BATTERY".
046600     05  FILLER PIC X(18) VALUE "DISPLAYPORT".
046700     05  FILLER PIC X(18) VALUE "DVI".
046800     05  FILLER PIC X(18) VALUE "VGA".
046900     05  FILLER PIC X(18) VALUE "ETHERNET".
047000     05  FILLER PIC X(18) VALUE "HUB".
047100     05  FILLER PIC X(18) VALUE "DOCKING STATION".
047200     05  FILLER PIC X(18) VALUE "CD".
047300     05  FILLER PIC X(18) VALUE "DVD".
047400     05  FILLER PIC X(18) VALUE "FLOPPY".
047500     05  FILLER PIC X(18) VALUE "RASPBERRY PI".
047600     05  FILLER PIC X(18) VALUE "ARDUINO".
047700     05  FILLER PIC X(18) VALUE "CHAIR".
047800     05  FILLER PIC X(18) VALUE "TABLE".
047900     05  FILLER PIC X(18) VALUE "DESK".
048000     05  FILLER PIC X(18) VALUE "SOFA".
048100     05  FILLER PIC X(18) VALUE "COUCH".
048200     05  FILLER PIC X(18) VALUE "BED".
048300     05  FILLER PIC X(18) VALUE "DRESSER".
048400     05  FILLER PIC X(18) VALUE "SHELF".
048500     05  FILLER PIC X(18) VALUE "BOOKCASE".
048600     05  FILLER PIC X(18) VALUE "CABINET".
048700     05  FILLER PIC X(18) VALUE "NIGHTSTAND".
048800     05  FILLER PIC X(18) VALUE "OTTOMAN".
048900     05  FILLER PIC X(18) VALUE "BENCH".
049000     05  FILLER PIC X(18) VALUE "ARMCHAIR".
049100     05  FILLER PIC X(18) VALUE "STOOL".
049200     05  FILLER PIC X(18) VALUE "FUTON".
049300     05  FILLER PIC X(18) VALUE "MATTRESS".
049400     05  FILLER PIC X(18) VALUE "HEADBOARD".
049500     05  FILLER PIC X(18) VALUE "WASHER".
049600     05  FILLER PIC X(18) VALUE "DRYER".
049700     05  FILLER PIC X(18) VALUE "MICROWAVE".
049800     05  FILLER PIC X(18) VALUE "BLENDER".
049900     05  FILLER PIC X(18) VALUE "TOASTER".
050000     05  FILLER PIC X(18) VALUE "COFFEE MAKER".
050100     05  FILLER PIC X(18) VALUE "VACUUM".
050200     05  FILLER PIC X(18) VALUE "IRON".
050300     05  FILLER PIC X(18) VALUE "FAN".
050400     05  FILLER PIC X(18) VALUE "HEATER".
050500     05  FILLER PIC X(18) VALUE "HUMIDIFIER".
050600     05  FILLER PIC X(18) VALUE "AIR PURIFIER".
050700     05  FILLER PIC X(18) VALUE "DEHUMIDIFIER".
050800     05  FILLER PIC X(18) VALUE "DISHWASHER".
050900     05  FILLER PIC X(18) VALUE "REFRIGERATOR".
051000     05  FILLER PIC X(18) VALUE "FREEZER".
051100     05  FILLER PIC X(18) VALUE "OVEN".
051200     05  FILLER PIC X(18) VALUE "MIXER".
051300     05  FILLER PIC X(18) VALUE "FOOD PROCESSOR".
051400     05  FILLER PIC X(18) VALUE "SHIRT".
051500     05  FILLER PIC X(18) VALUE "PANTS".
051600     05  FILLER PIC X(18) VALUE "JACKET".
051700     05  FILLER PIC X(18) VALUE "COAT".
051800     05  FILLER PIC X(18) VALUE "DRESS".
051900     05  FILLER PIC X(18) VALUE "SKIRT".
052000     05  FILLER PIC X(18) VALUE "SWEATER".
052100     05  FILLER PIC X(18) VALUE "JEANS".
052200     05  FILLER PIC X(18) VALUE "SHORTS".
052300     05  FILLER PIC X(18) VALUE "SUIT".
052400     05  FILLER PIC X(18) VALUE "TIE".
052500     05  FILLER PIC X(18) VALUE "SCARF".
052600     05  FILLER PIC X(18) VALUE "HAT".
052700     05  FILLER PIC X(18) VALUE "GLOVE".
052800     05  FILLER PIC X(18) VALUE "SOCK".
052900     05  FILLER PIC X(18) VALUE "SHOE".
053000     05  FILLER PIC X(18) VALUE "BOOT".
053100     05  FILLER PIC X(18) VALUE "SNEAKER".
053200     05  FILLER PIC X(18) VALUE "UNDERWEAR".
053300     05  FILLER PIC X(18) VALUE "HOODIE".
053400     05  FILLER PIC X(18) VALUE "VEST".
053500     05  FILLER PIC X(18) VALUE "BELT".
053600     05  FILLER PIC X(18) VALUE "TROUSER".
053700     05  FILLER PIC X(18) VALUE "PAJAMA".
053800     05  FILLER PIC X(18) VALUE "ROBE".
053900     05  FILLER PIC X(18) VALUE "SWIMSUIT".
054000     05  FILLER PIC X(18) VALUE "LEGGING".
054100     05  FILLER PIC X(18) VALUE "POT".
054200     05  FILLER PIC X(18) VALUE "PAN".
054300     05  FILLER PIC X(18) VALUE "PLATE".
054400     05  FILLER PIC X(18) VALUE "BOWL".
054500     05  FILLER PIC X(18) VALUE "CUP".
054600     05  FILLER PIC X(18) VALUE "MUG".
054700     05  FILLER PIC X(18) VALUE "GLASS".
054800     05  FILLER PIC X(18) VALUE "KNIFE SET".
054900     05  FILLER PIC X(18) VALUE "FORK".
055000     05  FILLER PIC X(18) VALUE "SPOON".
055100     05  FILLER PIC X(18) VALUE "SPATULA".
055200     05  FILLER PIC X(18) VALUE "CUTTING BOARD".
055300     05  FILLER PIC X(18) VALUE "BAKING".
055400     05  FILLER PIC X(18) VALUE "COLANDER".
055500     05  FILLER PIC X(18) VALUE "TUPPERWARE".
055600     05  FILLER PIC X(18) VALUE "CONTAINER STORE".
055700     05  FILLER PIC X(18) VALUE "UTENSIL".
055800     05  FILLER PIC X(18) VALUE "BOOK".
055900     05  FILLER PIC X(18) VALUE "NOVEL".
056000     05  FILLER PIC X(18) VALUE "TEXTBOOK".
056100     05  FILLER PIC X(18) VALUE "MANUAL".
056200     05  FILLER PIC X(18) VALUE "GUIDE".
056300     05  FILLER PIC X(18) VALUE "DICTIONARY".
056400     05  FILLER PIC X(18) VALUE "MAGAZINE".
056500     05  FILLER PIC X(18) VALUE "JOURNAL".
056600     05  FILLER PIC X(18) VALUE "SUZUKI".
056700     05  FILLER PIC X(18) VALUE "EDITION".
056800     05  FILLER PIC X(18) VALUE "HAMMER".
056900     05  FILLER PIC X(18) VALUE "DRILL".
057000     05  FILLER PIC X(18) VALUE "WRENCH".
057100     05  FILLER PIC X(18) VALUE "SCREWDRIVER".
057200     05  FILLER PIC X(18) VALUE "SAW".
057300     05  FILLER PIC X(18) VALUE "PLIER".
057400     05  FILLER PIC X(18) VALUE "LEVEL".
057500     05  FILLER PIC X(18) VALUE "TAPE MEASURE".
057600     05  FILLER PIC X(18) VALUE "TOOLBOX".
057700     05  FILLER PIC X(18) VALUE "SANDPAPER".
057800     05  FILLER PIC X(18) VALUE "CLAMP".
057900     05  FILLER PIC X(18) VALUE "LAMP".
058000     05  FILLER PIC X(18) VALUE "VASE".
058100     05  FILLER PIC X(18) VALUE "CANDLE".
058200     05  FILLER PIC X(18) VALUE "FRAME".
058300     05  FILLER PIC X(18) VALUE "PICTURE".
058400     05  FILLER PIC X(18) VALUE "MIRROR".
058500     05  FILLER PIC X(18) VALUE "RUG".
058600     05  FILLER PIC X(18) VALUE "CURTAIN".
058700     05  FILLER PIC X(18) VALUE "PILLOW".
058800     05  FILLER PIC X(18) VALUE "CUSHION".
058900     05  FILLER PIC X(18) VALUE "PLANT POT".
059000     05  FILLER PIC X(18) VALUE "FIGURINE".
059100     05  FILLER PIC X(18) VALUE "ARTWORK".
059200     05  FILLER PIC X(18) VALUE "BALL".
059300     05  FILLER PIC X(18) VALUE "RACKET".
059400     05  FILLER PIC X(18) VALUE "YOGA".
059500     05  FILLER PIC X(18) VALUE "DUMBBELL".
059600     05  FILLER PIC X(18) VALUE "WEIGHT".
059700     05  FILLER PIC X(18) VALUE "EXERCISE".
059800     05  FILLER PIC X(18) VALUE "BICYCLE".
059900     05  FILLER PIC X(18) VALUE "HELMET".
060000     05  FILLER PIC X(18) VALUE "SKI".
060100     05  FILLER PIC X(18) VALUE "GOLF".
060200     05  FILLER PIC X(18) VALUE "TENNIS".
060300     05  FILLER PIC X(18) VALUE "FITNESS".
060400     05  FILLER PIC X(18) VALUE "RESISTANCE BAND".
060500     05  FILLER PIC X(18) VALUE "JUMP ROPE".
060600     05  FILLER PIC X(18) VALUE "TOY".
060700     05  FILLER PIC X(18) VALUE "PUZZLE".
060800     05  FILLER PIC X(18) VALUE "LEGO".
060900     05  FILLER PIC X(18) VALUE "DOLL".
061000     05  FILLER PIC X(18) VALUE "ACTION FIGURE".
061100     05  FILLER PIC X(18) VALUE "BOARD GAME".
061200     05  FILLER PIC X(18) VALUE "CARD GAME".
061300     05  FILLER PIC X(18) VALUE "PLAYSTATION".
061400     05  FILLER PIC X(18) VALUE "XBOX".
061500     05  FILLER PIC X(18) VALUE "NINTENDO".
061600     05  FILLER PIC X(18) VALUE "GAME".
061700     05  FILLER PIC X(18) VALUE "CATAN".
061800     05  FILLER PIC X(18) VALUE "MONOPOLY".
061900     05  FILLER PIC X(18) VALUE "RISK".
062000     05  FILLER PIC X(18) VALUE "SORRY".
062100     05  FILLER PIC X(18) VALUE "RING".
062200     05  FILLER PIC X(18) VALUE "NECKLACE".
062300     05  FILLER PIC X(18) VALUE "BRACELET".
062400     05  FILLER PIC X(18) VALUE "EARRING".
062500     05  FILLER PIC X(18) VALUE "WATCH".
062600     05  FILLER PIC X(18) VALUE "PENDANT".
062700     05  FILLER PIC X(18) VALUE "BROOCH".
062800     05  FILLER PIC X(18) VALUE "CUFFLINK".
062900 01  WS-CK-WORD-TABLE REDEFINES WS-CK-WORD-DATA.
063000     05  WS-CK-WORD OCCURS 197 TIMES PIC X(18).
063100
063200 01  WS-CK-CAT-DATA.
063300     05  FILLER PIC X(20) VALUE "Electronics".
063400     05  FILLER PIC X(20) VALUE "Electronics".
063500     05  FILLER PIC X(20) VALUE "Electronics".
063600     05  FILLER PIC X(20) VALUE "Electronics".
063700     05  FILLER PIC X(20) VALUE "Electronics".
063800     05  FILLER PIC X(20) VALUE "Electronics".
063900     05  FILLER PIC X(20) VALUE "Electronics".
064000     05  FILLER PIC X(20) VALUE "Electronics".
064100     05  FILLER PIC X(20) VALUE "Electronics".
064200     05  FILLER PIC X(20) VALUE "Electronics".
064300     05  FILLER PIC X(20) VALUE "Electronics".
064400     05  FILLER PIC X(20) VALUE "Electronics".
064500     05  FILLER PIC X(20) VALUE "Electronics".
064600     05  FILLER PIC X(20) VALUE "Electronics".
064700     05  FILLER PIC X(20) VALUE "Electronics".
064800     05  FILLER PIC X(20) VALUE "Electronics".
064900     05  FILLER PIC X(20) VALUE "Electronics".
065000     05  FILLER PIC X(20) VALUE "Electronics".
065100     05  FILLER PIC X(20) VALUE "Electronics".
065200     05  FILLER PIC X(20) VALUE "Electronics".
065300     05  FILLER PIC X(20) VALUE "Electronics".
065400     05  FILLER PIC X(20) VALUE "Electronics".
065500     05  FILLER PIC X(20) VALUE "Electronics".
065600     05  FILLER PIC X(20) VALUE "Electronics".
065700     05  FILLER PIC X(20) VALUE "Electronics".
065800     05  FILLER PIC X(20) VALUE "Electronics".
065900     05  FILLER PIC X(20) VALUE "Electronics".
066000     05  FILLER PIC X(20) VALUE "Electronics".
066100     05  FILLER PIC X(20) VALUE "Electronics".
066200     05  FILLER PIC X(20) VALUE "Electronics".
066300     05  FILLER PIC X(20) VALUE "Electronics".
066400     05  FILLER PIC X(20) VALUE "Electronics".
066500     05  FILLER PIC X(20) VALUE "Electronics".
066600     05  FILLER PIC X(20) VALUE "Electronics".
066700     05  FILLER PIC X(20) VALUE "Electronics".
066800     05  FILLER PIC X(20) VALUE "Electronics".
066900     05  FILLER PIC X(20) VALUE "Electronics".
067000     05  FILLER PIC X(20) VALUE "Electronics".
067100     05  FILLER PIC X(20) VALUE "Electronics".
067200     05  FILLER PIC X(20) VALUE "Electronics".
067300     05  FILLER PIC X(20) VALUE "Electronics".
067400     05  FILLER PIC X(20) VALUE "Electronics".
067500     05  FILLER PIC X(20) VALUE "Electronics".
067600     05  FILLER PIC X(20) VALUE "Electronics".
067700     05  FILLER PIC X(20) VALUE "Electronics".
067800     05  FILLER PIC X(20) VALUE "Furniture".
067900     05  FILLER PIC X(20) VALUE "Furniture".
068000     05  FILLER PIC X(20) VALUE "Furniture".
068100     05  FILLER PIC X(20) VALUE "Furniture".
068200     05  FILLER PIC X(20) VALUE "Furniture".
068300     05  FILLER PIC X(20) VALUE "Furniture".
068400     05  FILLER PIC X(20) VALUE "Furniture".
068500     05  FILLER PIC X(20) VALUE "Furniture".
068600     05  FILLER PIC X(20) VALUE "Furniture".
068700     05  FILLER PIC X(20) VALUE "Furniture".
068800     05  FILLER PIC X(20) VALUE "Furniture".
068900     05  FILLER PIC X(20) VALUE "Furniture".
069000     05  FILLER PIC X(20) VALUE "Furniture".
069100     05  FILLER PIC X(20) VALUE "Furniture".
069200     05  FILLER PIC X(20) VALUE "Furniture".
069300     05  FILLER PIC X(20) VALUE "Furniture".
069400     05  FILLER PIC X(20) VALUE "Furniture".
069500     05  FILLER PIC X(20) VALUE "Furniture".
069600     05  FILLER PIC X(20) VALUE "Appliances".
069700     05  FILLER PIC X(20) VALUE "Appliances".
069800     05  FILLER PIC X(20) VALUE "Appliances".
069900     05  FILLER PIC X(20) VALUE "Appliances".
070000     05  FILLER PIC X(20) VALUE "Appliances".
070100     05  FILLER PIC X(20) VALUE "Appliances".
070200     05  FILLER PIC X(20) VALUE "Appliances".
070300     05  FILLER PIC X(20) VALUE "Appliances".
070400     05  FILLER PIC X(20) VALUE "Appliances".
070500     05  FILLER PIC X(20) VALUE "Appliances".
070600     05  FILLER PIC X(20) VALUE "Appliances".
070700     05  FILLER PIC X(20) VALUE "Appliances".
070800     05  FILLER PIC X(20) VALUE "Appliances".
070900     05  FILLER PIC X(20) VALUE "Appliances".
071000     05  FILLER PIC X(20) VALUE "Appliances".
071100     05  FILLER PIC X(20) VALUE "Appliances".
071200     05  FILLER PIC X(20) VALUE "Appliances".
071300     05  FILLER PIC X(20) VALUE "Appliances".
071400     05  FILLER PIC X(20) VALUE "Appliances".
071500     05  FILLER PIC X(20) VALUE "Clothing".
071600     05  FILLER PIC X(20) VALUE "Clothing".
071700     05  FILLER PIC X(20) VALUE "Clothing".
071800     05  FILLER PIC X(20) VALUE "Clothing".
071900     05  FILLER PIC X(20) VALUE "Clothing".
072000     05  FILLER PIC X(20) VALUE "Clothing".
072100     05  FILLER PIC X(20) VALUE "Clothing".
072200     05  FILLER PIC X(20) VALUE "Clothing".
072300     05  FILLER PIC X(20) VALUE "Clothing".
072400     05  FILLER PIC X(20) VALUE "Clothing".
072500     05  FILLER PIC X(20) VALUE "Clothing".
072600     05  FILLER PIC X(20) VALUE "Clothing".
072700     05  FILLER PIC X(20) VALUE "Clothing".
072800     05  FILLER PIC X(20) VALUE "Clothing".
072900     05  FILLER PIC X(20) VALUE "Clothing".
073000     05  FILLER PIC X(20) VALUE "Clothing".
073100     05  FILLER PIC X(20) VALUE "Clothing".
073200     05  FILLER PIC X(20) VALUE "Clothing".
073300     05  FILLER PIC X(20) VALUE "Clothing".
073400     05  FILLER PIC X(20) VALUE "Clothing".
073500     05  FILLER PIC X(20) VALUE "Clothing".
073600     05  FILLER PIC X(20) VALUE "Clothing".
073700     05  FILLER PIC X(20) VALUE "Clothing".
073800     05  FILLER PIC X(20) VALUE "Clothing".
073900     05  FILLER PIC X(20) VALUE "Clothing".
074000     05  FILLER PIC X(20) VALUE "Clothing".
074100     05  FILLER PIC X(20) VALUE "Clothing".
074200     05  FILLER PIC X(20) VALUE "Kitchenware".
074300     05  FILLER PIC X(20) VALUE "Kitchenware".
074400     05  FILLER PIC X(20) VALUE "Kitchenware".
074500     05  FILLER PIC X(20) VALUE "Kitchenware".
074600     05  FILLER PIC X(20) VALUE "Kitchenware".
074700     05  FILLER PIC X(20) VALUE "Kitchenware".
074800     05  FILLER PIC X(20) VALUE "Kitchenware".
074900     05  FILLER PIC X(20) VALUE "Kitchenware".
075000     05  FILLER PIC X(20) VALUE "Kitchenware".
075100     05  FILLER PIC X(20) VALUE "Kitchenware".
075200     05  FILLER PIC X(20) VALUE "Kitchenware".
075300     05  FILLER PIC X(20) VALUE "Kitchenware".
075400     05  FILLER PIC X(20) VALUE "Kitchenware".
075500     05  FILLER PIC X(20) VALUE "Kitchenware".
075600     05  FILLER PIC X(20) VALUE "Kitchenware".
075700     05  FILLER PIC X(20) VALUE "Kitchenware".
075800     05  FILLER PIC X(20) VALUE "Kitchenware".
075900     05  FILLER PIC X(20) VALUE "Books".
076000     05  FILLER PIC X(20) VALUE "Books".
076100     05  FILLER PIC X(20) VALUE "Books".
076200     05  FILLER PIC X(20) VALUE "Books".
076300     05  FILLER PIC X(20) VALUE "Books".
076400     05  FILLER PIC X(20) VALUE "Books".
076500     05  FILLER PIC X(20) VALUE "Books".
076600     05  FILLER PIC X(20) VALUE "Books".
076700     05  FILLER PIC X(20) VALUE "Books".
076800     05  FILLER PIC X(20) VALUE "Books".
076900     05  FILLER PIC X(20) VALUE "Tools".
077000     05  FILLER PIC X(20) VALUE "Tools".
077100     05  FILLER PIC X(20) VALUE "Tools".
077200     05  FILLER PIC X(20) VALUE "Tools".
077300     05  FILLER PIC X(20) VALUE "Tools".
077400     05  FILLER PIC X(20) VALUE "Tools".
077500     05  FILLER PIC X(20) VALUE "Tools".
077600     05  FILLER PIC X(20) VALUE "Tools".
077700     05  FILLER PIC X(20) VALUE "Tools".
077800     05  FILLER PIC X(20) VALUE "Tools".
077900     05  FILLER PIC X(20) VALUE "Tools".
078000     05  FILLER PIC X(20) VALUE "Decor".
078100     05  FILLER PIC X(20) VALUE "Decor".
078200     05  FILLER PIC X(20) VALUE "Decor".
078300     05  FILLER PIC X(20) VALUE "Decor".
078400     05  FILLER PIC X(20) VALUE "Decor".
078500     05  FILLER PIC X(20) VALUE "Decor".
078600     05  FILLER PIC X(20) VALUE "Decor".
078700     05  FILLER PIC X(20) VALUE "Decor".
078800     05  FILLER PIC X(20) VALUE "Decor".
078900     05  FILLER PIC X(20) VALUE "Decor".
079000     05  FILLER PIC X(20) VALUE "Decor".
079100     05  FILLER PIC X(20) VALUE "Decor".
079200     05  FILLER PIC X(20) VALUE "Decor".
079300     05  FILLER PIC X(20) VALUE "Sports & Fitness".
079400     05  FILLER PIC X(20) VALUE "Sports & Fitness".
079500     05  FILLER PIC X(20) VALUE "Sports & Fitness".
079600     05  FILLER PIC X(20) VALUE "Sports & Fitness".
079700     05  FILLER PIC X(20) VALUE "Sports & Fitness".
079800     05  FILLER PIC X(20) VALUE "Sports & Fitness".
079900     05  FILLER PIC X(20) VALUE "Sports & Fitness".
080000     05  FILLER PIC X(20) VALUE "Sports & Fitness".
080100     05  FILLER PIC X(20) VALUE "Sports & Fitness".
080200     05  FILLER PIC X(20) VALUE "Sports & Fitness".
080300     05  FILLER PIC X(20) VALUE "Sports & Fitness".
080400     05  FILLER PIC X(20) VALUE "Sports & Fitness".
080500     05  FILLER PIC X(20) VALUE "Sports & Fitness".
080600     05  FILLER PIC X(20) VALUE "Sports & Fitness".
080700     05  FILLER PIC X(20) VALUE "Toys & Games".
080800     05  FILLER PIC X(20) VALUE "Toys & Games".
080900     05  FILLER PIC X(20) VALUE "Toys & Games".
081000     05  FILLER PIC X(20) VALUE "Toys & Games".
081100     05  FILLER PIC X(20) VALUE "Toys & Games".
081200     05  FILLER PIC X(20) VALUE "Toys & Games".
081300     05  FILLER PIC X(20) VALUE "Toys & Games".
081400     05  FILLER PIC X(20) VALUE "Toys & Games".
081500     05  FILLER PIC X(20) VALUE "Toys & Games".
081600     05  FILLER PIC X(20) VALUE "Toys & Games".
081700     05  FILLER PIC X(20) VALUE "Toys & Games".
081800     05  FILLER PIC X(20) VALUE "Toys & Games".
081900     05  FILLER PIC X(20) VALUE "Toys & Games".
082000     05  FILLER PIC X(20) VALUE "Toys & Games".
082100     05  FILLER PIC X(20) VALUE "Toys & Games".
082200     05  FILLER PIC X(20) VALUE "Jewelry".
082300     05  FILLER PIC X(20) VALUE "Jewelry".
082400     05  FILLER PIC X(20) VALUE "Jewelry".
082500     05  FILLER PIC X(20) VALUE "Jewelry".
082600     05  FILLER PIC X(20) VALUE "Jewelry".
082700     05  FILLER PIC X(20) VALUE "Jewelry".
082800     05  FILLER PIC X(20) VALUE "Jewelry".
082900     05  FILLER PIC X(20) VALUE "Jewelry".
083000 01  WS-CK-CAT-TABLE REDEFINES WS-CK-CAT-DATA.
083100     05  WS-CK-CATEGORY OCCURS 197 TIMES PIC X(20).
083200
083300*    ----------------------------------------------------------
083400*    STEP 3/9 -- NUMBER-WORD TABLE (ONE..TWELVE).
083500*    ----------------------------------------------------------
083600 01  WS-NUMWORD-DATA.
083700     05  FILLER PIC X(10) VALUE "ONE".
083800     05  FILLER PIC X(10) VALUE "TWO".
083900     05  FILLER PIC X(10) VALUE "THREE".
084000     05  FILLER PIC X(10) VALUE "FOUR".
084100     05  FILLER PIC X(10) VALUE "FIVE".
084200     05  FILLER PIC X(10) VALUE "SIX".
084300     05  FILLER PIC X(10) VALUE "SEVEN".
084400     05  FILLER PIC X(10) VALUE "EIGHT".
084500     05  FILLER PIC X(10) VALUE "NINE".
084600     05  FILLER PIC X(10) VALUE "TEN".
084700     05  FILLER PIC X(10) VALUE "ELEVEN".
084800     05  FILLER PIC X(10) VALUE "TWELVE".
084900 01  WS-NUMWORD-TABLE REDEFINES WS-NUMWORD-DATA.
085000     05  WS-NUMWORD OCCURS 12 TIMES PIC X(10).
085100 01  WS-NUMVALUE-TAB.
085200     05  FILLER PIC 9(02) COMP VALUE 1.
085300     05  FILLER PIC 9(02) COMP VALUE 2.
085400     05  FILLER PIC 9(02) COMP VALUE 3.
085500     05  FILLER PIC 9(02) COMP VALUE 4.
085600     05  FILLER PIC 9(02) COMP VALUE 5.
085700     05  FILLER PIC 9(02) COMP VALUE 6.
085800     05  FILLER PIC 9(02) COMP VALUE 7.
085900     05  FILLER PIC 9(02) COMP VALUE 8.
086000     05  FILLER PIC 9(02) COMP VALUE 9.
086100     05  FILLER PIC 9(02) COMP VALUE 10.
086200     05  FILLER PIC 9(02) COMP VALUE 11.
086300     05  FILLER PIC 9(02) COMP VALUE 12.
086400 01  WS-NUMVALUE-TABLE REDEFINES WS-NUMVALUE-TAB.
086500     05  WS-NUMVALUE OCCURS 12 TIMES PIC 9(02) COMP.
086600
086700 77  WS-NEXT-NEW-ROW              PIC S9(9)  COMP  VALUE ZERO.
086800 77  WS-ORIG-COUNT                PIC S9(9)  COMP  VALUE ZERO.
086900 77  WS-DUP-GROUP-SIZE            PIC S9(5)  COMP  VALUE ZERO.
087000 77  WS-Q3-DIGIT-LEN              PIC 9(03)  COMP  VALUE ZERO.
087100 77  WS-Q3-DIGIT-QTY              PIC S9(5)  COMP  VALUE ZERO.
087200 77  WS-Q8-NAME-LEN               PIC 9(03)  COMP  VALUE ZERO.
087300 77  WS-Q8-SEP-LEN                PIC 9(01)  COMP  VALUE ZERO.
087400 77  WS-Q8-SEP-IX                 PIC 9(01)  COMP  VALUE ZERO.
087500 77  WS-Q8-BACKUP-POS             PIC 9(03)  COMP  VALUE ZERO.
087600
087700*    ----------------------------------------------------------
087800*    STEP 9 -- ONE TABLE ENTRY PER EMBEDDED QUANTITY WORD FOUND
087900*    IN THE NAME, SO EVERY SEGMENT GETS ITS OWN NEW RECORD, NOT
088000*    JUST THE LAST ONE (REQ 0142, SEE CHANGE LOG).
088100*    ----------------------------------------------------------
088200 77  WS-SEG-TABLE-MAX             PIC 9(02) COMP  VALUE 6.
088300 77  WS-SEG-COUNT                 PIC 9(02) COMP  VALUE ZERO.
088400 77  WS-SEG-IX                    PIC 9(02) COMP  VALUE ZERO.
088500 01  WS-SEG-TABLE.
088600     05  WS-SEG-ENTRY OCCURS 6 TIMES.
088700         10  WS-SEG-POS           PIC 9(03) COMP.
088800         10  WS-SEG-WORDLEN       PIC 9(03) COMP.
088900         10  WS-SEG-NUMIDX        PIC 9(02) COMP.
089000         10  WS-SEG-KIND          PIC X(01).
089100             88  WS-SEG-IS-NUMWORD    VALUE "W".
089200             88  WS-SEG-IS-DIGITRUN   VALUE "D".
089300         10  WS-SEG-DIGIT-QTY     PIC 9(05) COMP.
089400 77  WS-DIGIT-TOKEN-VAL           PIC 9(05) COMP  VALUE ZERO.
089500 77  WS-DIGIT-SCAN-POS            PIC 9(03) COMP  VALUE ZERO.
089600 77  WS-SEG-DESC-START            PIC 9(03) COMP.
089700 77  WS-SEG-DESC-END              PIC 9(03) COMP.
089800 77  WS-SEG-DESC-LEN              PIC 9(03) COMP.
089900 77  WS-SEG-QTY                   PIC 9(05) COMP  VALUE ZERO.
090000 77  WS-SEG-NAME-LEN              PIC 9(03) COMP  VALUE ZERO.
090100 77  WS-SEG-EMIT-IX               PIC 9(02) COMP  VALUE ZERO.
090200 77  WS-SEG-LEAD-POS              PIC 9(03) COMP  VALUE ZERO.
090300 01  WS-SEG-TEXT                  PIC X(80).
090400 01  WS-SEG-SHIFT                 PIC X(80).
090500
090600*    RUN-SCOPED ID COUNTER FOR STEP-9 SPLIT ROWS -- SAME PREFIX-
090700*    PLUS-SEQUENCE HABIT AS MERGE-INVENTORY'S MRG- IDS.
090800 77  WS-SPLIT-ID-NUM              PIC 9(10) COMP  VALUE ZERO.
090900 01  WS-SPLIT-ID-DISPLAY          PIC 9(10).
091000 01  WS-SPLIT-ID-ALPHA REDEFINES WS-SPLIT-ID-DISPLAY PIC X(10).
091100 01  WS-SPLIT-ID-EDIT             PIC X(36).
091200
091300 PROCEDURE DIVISION.
091400 0000-CLEANUP-INVENTORY.
091500     PERFORM 1000-INITIATE THRU 1000-EXIT
091600     PERFORM 2000-LOAD-MASTER-TABLE THRU 2000-EXIT
091700     PERFORM 3000-RUN-STEPS THRU 3000-EXIT
091800     PERFORM 4000-WRITE-CLEAN-FILE THRU 4000-EXIT
091900     PERFORM 5000-DISPLAY-AUDIT-COUNTS THRU 5000-EXIT
092000     PERFORM 9000-TERMINATE THRU 9000-EXIT
092100     STOP RUN.
092200
092300 1000-INITIATE.
092400     OPEN INPUT INVENT-RAW-IN
092500     IF NOT WS-RAW-OK
092600         DISPLAY "CLEANUP-INVENTORY: RAW OPEN FAILED "
092700                 WS-RAW-STATUS
092800         STOP RUN
092900     END-IF
093000     OPEN OUTPUT INVENT-CLEAN-OUT.
093100 1000-EXIT.
093200     EXIT.
093300
093400 2000-LOAD-MASTER-TABLE.
093500     MOVE ZERO TO WS-RECORD-COUNT
093600     SET WS-IX TO 1
093700     READ INVENT-RAW-IN
093800         AT END SET WS-END-OF-RAW TO TRUE
093900     END-READ
094000     PERFORM 2100-LOAD-ONE-ROW THRU 2100-EXIT
094100         UNTIL WS-END-OF-RAW
094200     MOVE WS-RECORD-COUNT TO WS-ORIG-COUNT.
094300 2000-EXIT.
094400     EXIT.
094500
094600 2100-LOAD-ONE-ROW.
094700     IF WS-RECORD-COUNT < WS-TABLE-MAX
094800         ADD 1 TO WS-RECORD-COUNT
094900         MOVE "N"          TO WT-DELETED-FLAG (WS-IX)
095000         MOVE IM-ITEM-ID OF RAW-INVENTORY-RECORD
095100                           TO WT-ITEM-ID (WS-IX)
095200         MOVE IM-ITEM-NAME OF RAW-INVENTORY-RECORD
095300                           TO WT-ITEM-NAME (WS-IX)
095400         MOVE IM-CATEGORY OF RAW-INVENTORY-RECORD
095500                           TO WT-CATEGORY (WS-IX)
095600         MOVE IM-ROOM OF RAW-INVENTORY-RECORD
095700                           TO WT-ROOM (WS-IX)
095800         MOVE IM-CONTAINER OF RAW-INVENTORY-RECORD
095900                           TO WT-CONTAINER (WS-IX)
096000         MOVE IM-BRAND OF RAW-INVENTORY-RECORD
096100                           TO WT-BRAND (WS-IX)
096200         MOVE IM-ITEM-COLOR OF RAW-INVENTORY-RECORD
096300                           TO WT-ITEM-COLOR (WS-IX)
096400         MOVE IM-ITEM-SIZE OF RAW-INVENTORY-RECORD
096500                           TO WT-ITEM-SIZE (WS-IX)
096600         MOVE IM-QUANTITY OF RAW-INVENTORY-RECORD
096700                           TO WT-QUANTITY (WS-IX)
096800         MOVE IM-EST-VALUE OF RAW-INVENTORY-RECORD
096900                           TO WT-EST-VALUE (WS-IX)
097000         MOVE IM-PURCH-PRICE OF RAW-INVENTORY-RECORD
097100                           TO WT-PURCH-PRICE (WS-IX)
097200         MOVE IM-UPC OF RAW-INVENTORY-RECORD
097300                           TO WT-UPC (WS-IX)
097400         MOVE IM-EMPTY-BOX-FLAG OF RAW-INVENTORY-RECORD
097500                           TO WT-EMPTY-BOX-FLAG (WS-IX)
097600         MOVE IM-NOTES OF RAW-INVENTORY-RECORD
097700                           TO WT-NOTES (WS-IX)
097800         MOVE IM-CREATED-AT OF RAW-INVENTORY-RECORD
097900                           TO WT-CREATED-AT (WS-IX)
098000         MOVE IM-UPDATED-AT OF RAW-INVENTORY-RECORD
098100                           TO WT-UPDATED-AT (WS-IX)
098200         SET WS-IX UP BY 1
098300     END-IF
098400     READ INVENT-RAW-IN
098500         AT END SET WS-END-OF-RAW TO TRUE
098600     END-READ.
098700 2100-EXIT.
098800     EXIT.
098900
099000*----------------------------------------------------------------
099100*    STEP DISPATCH -- ONE PERFORM ... THRU PER STEP, IN THE
099200*    EXACT ORDER THE SCRUB HAS ALWAYS RUN IN.
099300*----------------------------------------------------------------
099400 3000-RUN-STEPS.
099500     PERFORM 3100-STEP01-DELETE-GARBAGE THRU 3100-EXIT
099600     PERFORM 3200-STEP02-DEFAULTS       THRU 3200-EXIT
099700     PERFORM 3300-STEP03-EXTRACT-QTY    THRU 3300-EXIT
099800     PERFORM 3400-STEP04-MOVE-UPC       THRU 3400-EXIT
099900     PERFORM 3500-STEP05-EMPTY-BOXES    THRU 3500-EXIT
100000     PERFORM 3600-STEP06-BRAND-SPELLING THRU 3600-EXIT
100100     PERFORM 3700-STEP07-STRIP-REDUNDANT THRU 3700-EXIT
100200     PERFORM 3800-STEP08-CLEAN-VERBOSE  THRU 3800-EXIT
100300     PERFORM 3900-STEP09-SPLIT-MULTI    THRU 3900-EXIT
100400     PERFORM 3940-STEP10-FIX-CONTAINERS THRU 3940-EXIT
100500     PERFORM 3920-STEP11-RECATEGORIZE   THRU 3920-EXIT
100600     PERFORM 3930-STEP12-DISAMBIGUATE   THRU 3930-EXIT.
100700 3000-EXIT.
100800     EXIT.
100900
101000*----------------------------------------------------------------
101100*    STEP 1 -- DELETE GARBAGE NAMES.
101200*----------------------------------------------------------------
101300 3100-STEP01-DELETE-GARBAGE.
101400     PERFORM 3110-TEST-ONE-ROW THRU 3110-EXIT
101500         VARYING WS-IX FROM 1 BY 1
101600         UNTIL WS-IX > WS-RECORD-COUNT.
101700 3100-EXIT.
101800     EXIT.
101900
102000 3110-TEST-ONE-ROW.
102100     IF WT-ROW-DELETED (WS-IX)
102200         GO TO 3110-EXIT
102300     END-IF
102400     MOVE WT-ITEM-NAME (WS-IX) TO WS-SCAN-NAME-UC
102500     INSPECT WS-SCAN-NAME-UC
102600         CONVERTING "abcdefghijklmnopqrstuvwxyz"
102700                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
102800     MOVE 80 TO WS-GENLEN-RESULT
102900     MOVE WS-SCAN-NAME-UC TO WS-CONTAINS-NEEDLE(1:30)
103000     PERFORM 4910-TRIM-NAME-UC THRU 4910-EXIT
103100     IF WS-GENLEN-RESULT <= 2
103200         MOVE "Y" TO WT-DELETED-FLAG (WS-IX)
103300         ADD 1 TO WS-CNT-STEP01
103400         GO TO 3110-EXIT
103500     END-IF
103600     MOVE SPACES TO WS-SCAN-CMP10
103700     IF WS-GENLEN-RESULT <= 10
103800         MOVE WS-SCAN-NAME-UC (1:WS-GENLEN-RESULT) TO
103900             WS-SCAN-CMP10
104000     END-IF
104100     MOVE "N" TO WS-FOUND-SWITCH
104200     PERFORM 3111-TEST-EXACT THRU 3111-EXIT
104300         VARYING WS-FOUND-INDEX FROM 1 BY 1
104400         UNTIL WS-FOUND-INDEX > 7 OR WS-KEYWORD-FOUND
104500     IF NOT WS-KEYWORD-FOUND
104600         PERFORM 3112-TEST-SUBSTRING THRU 3112-EXIT
104700             VARYING WS-FOUND-INDEX FROM 1 BY 1
104800             UNTIL WS-FOUND-INDEX > 16 OR WS-KEYWORD-FOUND
104900     END-IF
105000     IF WS-KEYWORD-FOUND
105100         MOVE "Y" TO WT-DELETED-FLAG (WS-IX)
105200         ADD 1 TO WS-CNT-STEP01
105300     END-IF.
105400 3110-EXIT.
105500     EXIT.
105600
105700 3111-TEST-EXACT.
105800     IF WS-SCAN-CMP10 = WS-GARBAGE-EXACT (WS-FOUND-INDEX)
105900         SET WS-KEYWORD-FOUND TO TRUE
106000     END-IF.
106100 3111-EXIT.
106200     EXIT.
106300
106400 3112-TEST-SUBSTRING.
106500     MOVE WS-SCAN-NAME-UC TO WS-CONTAINS-HAYSTACK (1:80)
106600     MOVE 80 TO WS-CONTAINS-HS-LEN
106700     MOVE WS-GARBAGE-SUB (WS-FOUND-INDEX) TO WS-CONTAINS-NEEDLE
106800     PERFORM 4900-CONTAINS-TEST THRU 4900-EXIT.
106900 3112-EXIT.
107000     EXIT.
107100
107200*----------------------------------------------------------------
107300*    STEP 2 -- DEFAULTS.
107400*----------------------------------------------------------------
107500 3200-STEP02-DEFAULTS.
107600     PERFORM 3210-DEFAULT-ONE-ROW THRU 3210-EXIT
107700         VARYING WS-IX FROM 1 BY 1
107800         UNTIL WS-IX > WS-RECORD-COUNT.
107900 3200-EXIT.
108000     EXIT.
108100
108200 3210-DEFAULT-ONE-ROW.
108300     IF NOT WT-ROW-DELETED (WS-IX)
108400         IF WT-QUANTITY (WS-IX) = ZERO
108500             MOVE 1 TO WT-QUANTITY (WS-IX)
108600             ADD 1 TO WS-CNT-STEP02
108700         END-IF
108800         IF WT-UPC (WS-IX) = SPACES AND
108900            WT-EMPTY-BOX-FLAG (WS-IX) = SPACE
109000             MOVE "N" TO WT-EMPTY-BOX-FLAG (WS-IX)
109100         END-IF
109200         IF WT-EMPTY-BOX-FLAG (WS-IX) NOT = "Y"
109300             MOVE "N" TO WT-EMPTY-BOX-FLAG (WS-IX)
109400         END-IF
109500     END-IF.
109600 3210-EXIT.
109700     EXIT.
109800
109900*----------------------------------------------------------------
110000*    STEP 3 -- EXTRACT QUANTITIES OUT OF NOTES AND NAME.
110100*----------------------------------------------------------------
110200 3300-STEP03-EXTRACT-QTY.
110300     PERFORM 3310-EXTRACT-ONE-ROW THRU 3310-EXIT
110400         VARYING WS-IX FROM 1 BY 1
110500         UNTIL WS-IX > WS-RECORD-COUNT.
110600 3300-EXIT.
110700     EXIT.
110800
110900 3310-EXTRACT-ONE-ROW.
111000     IF WT-ROW-DELETED (WS-IX)
111100         GO TO 3310-EXIT
111200     END-IF
111300     MOVE "N" TO WS-FOUND-SWITCH
111400     MOVE WT-NOTES (WS-IX) TO WS-SCAN-NOTES-UC
111500     INSPECT WS-SCAN-NOTES-UC
111600         CONVERTING "abcdefghijklmnopqrstuvwxyz"
111700                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
111800     MOVE WS-SCAN-NOTES-UC TO WS-CONTAINS-HAYSTACK (1:120)
111900     MOVE 120 TO WS-CONTAINS-HS-LEN
112000     MOVE "QTY:" TO WS-CONTAINS-NEEDLE
112100     PERFORM 4900-CONTAINS-TEST THRU 4900-EXIT
112200     IF WS-KEYWORD-FOUND
112300         PERFORM 3311-PULL-QTY-FROM-NOTES THRU 3311-EXIT
112400         ADD 1 TO WS-CNT-STEP03
112500     ELSE
112600         PERFORM 3312-PULL-QTY-FROM-NAME THRU 3312-EXIT
112700     END-IF
112800     PERFORM 3315-PULL-QTY-FROM-DIGITS THRU 3315-EXIT.
112900 3310-EXIT.
113000     EXIT.
113100
113200*    NOTES CARRIES "QTY: <N>" -- PULL THE TWO DIGITS RIGHT
113300*    AFTER THE COLON, USE THEM IF THEY BEAT THE CURRENT COUNT,
113400*    AND DROP THE CLAUSE OUT OF NOTES.
113500 3311-PULL-QTY-FROM-NOTES.
113600     MOVE "N" TO WS-FOUND-SWITCH
113700     PERFORM 3314-FIND-QTY-TAG THRU 3314-EXIT
113800         VARYING WS-CONTAINS-POS FROM 1 BY 1
113900         UNTIL WS-CONTAINS-POS > 101 OR WS-KEYWORD-FOUND
114000     IF NOT WS-KEYWORD-FOUND
114100         GO TO 3311-EXIT
114200     END-IF
114300     MOVE WS-CONTAINS-POS TO WS-GENLEN-RESULT
114400     IF WT-NOTES (WS-IX) (WS-GENLEN-RESULT + 5:2)
114500             NUMERIC-DIGIT
114600         MOVE WT-NOTES (WS-IX) (WS-GENLEN-RESULT + 5:2)
114700             TO WS-DUP-GROUP-SIZE
114800     ELSE
114900         IF WT-NOTES (WS-IX) (WS-GENLEN-RESULT + 5:1)
115000                 NUMERIC-DIGIT
115100             MOVE WT-NOTES (WS-IX) (WS-GENLEN-RESULT + 5:1)
115200                 TO WS-DUP-GROUP-SIZE
115300         ELSE
115400             MOVE 1 TO WS-DUP-GROUP-SIZE
115500         END-IF
115600     END-IF
115700     IF WS-DUP-GROUP-SIZE > WT-QUANTITY (WS-IX)
115800         MOVE WS-DUP-GROUP-SIZE TO WT-QUANTITY (WS-IX)
115900     END-IF
116000     IF WT-QUANTITY (WS-IX) = ZERO
116100         MOVE 1 TO WT-QUANTITY (WS-IX)
116200     END-IF
116300     MOVE SPACES TO WT-NOTES (WS-IX) (WS-GENLEN-RESULT:20).
116400 3311-EXIT.
116500     EXIT.
116600
116700 3314-FIND-QTY-TAG.
116800     IF WS-SCAN-NOTES-UC (WS-CONTAINS-POS:4) = "QTY:"
116900         SET WS-KEYWORD-FOUND TO TRUE
117000     END-IF.
117100 3314-EXIT.
117200     EXIT.
117300
117400*    FIRST WORD OF THE NAME IS A NUMBER WORD -- BUMP QUANTITY,
117500*    DROP THE WORD.
117600 3312-PULL-QTY-FROM-NAME.
117700     MOVE WT-ITEM-NAME (WS-IX) TO WS-SCAN-NAME-UC
117800     INSPECT WS-SCAN-NAME-UC
117900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
118000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
118100     MOVE "N" TO WS-FOUND-SWITCH
118200     PERFORM 3313-TEST-NUMWORD THRU 3313-EXIT
118300         VARYING WS-FOUND-INDEX FROM 1 BY 1
118400         UNTIL WS-FOUND-INDEX > 12 OR WS-KEYWORD-FOUND
118500     IF WS-KEYWORD-FOUND
118600         IF WS-NUMVALUE (WS-FOUND-INDEX) > WT-QUANTITY (WS-IX)
118700             MOVE WS-NUMVALUE (WS-FOUND-INDEX)
118800                 TO WT-QUANTITY (WS-IX)
118900         END-IF
119000         MOVE WT-ITEM-NAME (WS-IX)
119100             (WS-GENLEN-RESULT + 2:79 - WS-GENLEN-RESULT)
119200             TO WT-ITEM-NAME (WS-IX)
119300         PERFORM 4940-UPCASE-FIRST-LETTER THRU 4940-EXIT
119400         ADD 1 TO WS-CNT-STEP03
119500     END-IF.
119600 3312-EXIT.
119700     EXIT.
119800
119900 3313-TEST-NUMWORD.
120000     PERFORM 4920-TRIM-TABLE-WORD THRU 4920-EXIT
120100     IF WS-GENLEN-RESULT > 0
120200         IF WS-SCAN-NAME-UC (1:WS-GENLEN-RESULT) =
120300                 WS-NUMWORD (WS-FOUND-INDEX)
120400                     (1:WS-GENLEN-RESULT)
120500             AND WS-SCAN-NAME-UC (WS-GENLEN-RESULT + 1:1)
120600                 = SPACE
120700             SET WS-KEYWORD-FOUND TO TRUE
120800         END-IF
120900     END-IF.
121000 3313-EXIT.
121100     EXIT.
121200
121300*    THEN, IF THE (POSSIBLY SHORTENED) NAME STARTS WITH DIGITS
121400*    FOLLOWED BY A SPACE AND MORE TEXT, AND 2 <= N <= 100, BUMP
121500*    QUANTITY AND DROP THE DIGIT PREFIX.  REQ 0198.
121600 3315-PULL-QTY-FROM-DIGITS.
121700     MOVE WT-ITEM-NAME (WS-IX) TO WS-SCAN-NAME-UC
121800     MOVE ZERO TO WS-Q3-DIGIT-LEN
121900     PERFORM 3316-COUNT-LEAD-DIGIT THRU 3316-EXIT
122000         VARYING WS-CONTAINS-POS FROM 1 BY 1
122100         UNTIL WS-CONTAINS-POS > 3
122200             OR WS-SCAN-NAME-UC (WS-CONTAINS-POS:1) < "0"
122300             OR WS-SCAN-NAME-UC (WS-CONTAINS-POS:1) > "9"
122400     IF WS-Q3-DIGIT-LEN = 0
122500         GO TO 3315-EXIT
122600     END-IF
122700     IF WS-SCAN-NAME-UC (WS-Q3-DIGIT-LEN + 1:1) NOT = SPACE
122800         GO TO 3315-EXIT
122900     END-IF
123000     IF WS-SCAN-NAME-UC (WS-Q3-DIGIT-LEN + 2:1) = SPACE
123100         GO TO 3315-EXIT
123200     END-IF
123300     MOVE WT-ITEM-NAME (WS-IX) (1:WS-Q3-DIGIT-LEN)
123400         TO WS-Q3-DIGIT-QTY
123500     IF WS-Q3-DIGIT-QTY < 2 OR WS-Q3-DIGIT-QTY > 100
123600         GO TO 3315-EXIT
123700     END-IF
123800     IF WS-Q3-DIGIT-QTY > WT-QUANTITY (WS-IX)
123900         MOVE WS-Q3-DIGIT-QTY TO WT-QUANTITY (WS-IX)
124000     END-IF
124100     MOVE WT-ITEM-NAME (WS-IX)
124200         (WS-Q3-DIGIT-LEN + 2:79 - WS-Q3-DIGIT-LEN)
124300         TO WT-ITEM-NAME (WS-IX)
124400     PERFORM 4940-UPCASE-FIRST-LETTER THRU 4940-EXIT
124500     ADD 1 TO WS-CNT-STEP03.
124600 3315-EXIT.
124700     EXIT.
124800
124900 3316-COUNT-LEAD-DIGIT.
125000     ADD 1 TO WS-Q3-DIGIT-LEN.
125100 3316-EXIT.
125200     EXIT.
125300
125400*----------------------------------------------------------------
125500*    STEP 4 -- MOVE STRAY UPC DIGIT STRINGS OUT OF THE NAME.
125600*----------------------------------------------------------------
125700 3400-STEP04-MOVE-UPC.
125800     PERFORM 3410-MOVE-UPC-ONE-ROW THRU 3410-EXIT
125900         VARYING WS-IX FROM 1 BY 1
126000         UNTIL WS-IX > WS-RECORD-COUNT.
126100 3400-EXIT.
126200     EXIT.
126300
126400 3410-MOVE-UPC-ONE-ROW.
126500     IF WT-ROW-DELETED (WS-IX)
126600         GO TO 3410-EXIT
126700     END-IF
126800     MOVE WT-ITEM-NAME (WS-IX) TO WS-SCAN-NAME-UC
126900     PERFORM 4910-TRIM-NAME-UC THRU 4910-EXIT
127000     IF WS-GENLEN-RESULT < 8 OR WS-GENLEN-RESULT > 14
127100         GO TO 3410-EXIT
127200     END-IF
127300     IF WS-SCAN-NAME-UC (1:WS-GENLEN-RESULT) NOT NUMERIC-DIGIT
127400         GO TO 3410-EXIT
127500     END-IF
127600     MOVE SPACES TO WT-UPC (WS-IX)
127700     MOVE WS-SCAN-NAME-UC (1:WS-GENLEN-RESULT)
127800         TO WT-UPC (WS-IX) (1:WS-GENLEN-RESULT)
127900     IF WT-CONTAINER (WS-IX) NOT = SPACES
128000         STRING "Unknown (" DELIMITED BY SIZE
128100                WT-CONTAINER (WS-IX) (1:40) DELIMITED BY SIZE
128200                ")" DELIMITED BY SIZE
128300             INTO WT-ITEM-NAME (WS-IX)
128400     ELSE
128500         STRING "Unknown (UPC: " DELIMITED BY SIZE
128600                WT-UPC (WS-IX) (1:10) DELIMITED BY SIZE
128700                ")" DELIMITED BY SIZE
128800             INTO WT-ITEM-NAME (WS-IX)
128900     END-IF
129000     ADD 1 TO WS-CNT-STEP04.
129100 3410-EXIT.
129200     EXIT.
129300
129400*----------------------------------------------------------------
129500*    STEP 5 -- PARSE "EMPTY BOX" NAMES, ASSIGN BRAND BY
129600*    KEYWORD WHEN BRAND IS STILL BLANK.
129700*----------------------------------------------------------------
129800 3500-STEP05-EMPTY-BOXES.
129900     PERFORM 3510-EMPTY-BOX-ONE-ROW THRU 3510-EXIT
130000         VARYING WS-IX FROM 1 BY 1
130100         UNTIL WS-IX > WS-RECORD-COUNT.
130200 3500-EXIT.
130300     EXIT.
130400
130500 3510-EMPTY-BOX-ONE-ROW.
130600     IF WT-ROW-DELETED (WS-IX)
130700         GO TO 3510-EXIT
130800     END-IF
130900     MOVE WT-ITEM-NAME (WS-IX) TO WS-SCAN-NAME-UC
131000     INSPECT WS-SCAN-NAME-UC
131100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
131200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
131300     MOVE WS-SCAN-NAME-UC TO WS-CONTAINS-HAYSTACK (1:80)
131400     MOVE 80 TO WS-CONTAINS-HS-LEN
131500     MOVE "EMPTY BOX" TO WS-CONTAINS-NEEDLE
131600     PERFORM 4900-CONTAINS-TEST THRU 4900-EXIT
131700     IF NOT WS-KEYWORD-FOUND
131800         GO TO 3510-EXIT
131900     END-IF
132000     PERFORM 3511-STRIP-EMPTY-BOX-WORDS THRU 3511-EXIT
132100     MOVE "Y" TO WT-EMPTY-BOX-FLAG (WS-IX)
132200     ADD 1 TO WS-CNT-STEP05
132300     IF WT-BRAND (WS-IX) = SPACES
132400         PERFORM 3512-ASSIGN-BRAND THRU 3512-EXIT
132500     END-IF.
132600 3510-EXIT.
132700     EXIT.
132800
132900*    STRIP THE WORDS "EMPTY BOX" (AND "EMPTY BOX OF"/"FOR") OUT
133000*    OF THE NAME, LEAVING WHATEVER PRODUCT TEXT REMAINS.
133100 3511-STRIP-EMPTY-BOX-WORDS.
133200     MOVE WT-ITEM-NAME (WS-IX) TO WS-SCAN-NAME-UC
133300     MOVE "N" TO WS-FOUND-SWITCH
133400     PERFORM 3516-FIND-EMPTY-BOX-WORDS THRU 3516-EXIT
133500         VARYING WS-CONTAINS-POS FROM 1 BY 1
133600         UNTIL WS-CONTAINS-POS > 71 OR WS-KEYWORD-FOUND
133700     IF NOT WS-KEYWORD-FOUND
133800         GO TO 3511-EXIT
133900     END-IF
134000     PERFORM 3517-CUT-EMPTY-BOX-NAME THRU 3517-EXIT.
134100 3511-EXIT.
134200     EXIT.
134300
134400 3516-FIND-EMPTY-BOX-WORDS.
134500     IF WS-SCAN-NAME-UC (WS-CONTAINS-POS:9) = "EMPTY BOX" OR
134600        WS-SCAN-NAME-UC (WS-CONTAINS-POS:9) = "Empty Box" OR
134700        WS-SCAN-NAME-UC (WS-CONTAINS-POS:9) = "empty box"
134800         SET WS-KEYWORD-FOUND TO TRUE
134900     END-IF.
135000 3516-EXIT.
135100     EXIT.
135200
135300 3517-CUT-EMPTY-BOX-NAME.
135400     IF WS-CONTAINS-POS = 1
135500         MOVE WT-ITEM-NAME (WS-IX) (10:70)
135600             TO WT-ITEM-NAME (WS-IX)
135700         IF WT-ITEM-NAME (WS-IX) (1:1) = SPACE
135800             MOVE WT-ITEM-NAME (WS-IX) (2:79)
135900                 TO WT-ITEM-NAME (WS-IX)
136000         END-IF
136100         IF WT-ITEM-NAME (WS-IX) (1:3) = "OF " OR
136200            WT-ITEM-NAME (WS-IX) (1:3) = "Of " OR
136300            WT-ITEM-NAME (WS-IX) (1:3) = "of " OR
136400            WT-ITEM-NAME (WS-IX) (1:4) = "FOR " OR
136500            WT-ITEM-NAME (WS-IX) (1:4) = "For " OR
136600            WT-ITEM-NAME (WS-IX) (1:4) = "for "
136700             PERFORM 4930-DROP-FIRST-WORD THRU 4930-EXIT
136800         END-IF
136900     ELSE
137000         MOVE SPACES TO WT-ITEM-NAME (WS-IX)
137100             (WS-CONTAINS-POS:81 - WS-CONTAINS-POS)
137200     END-IF
137300     IF WT-ITEM-NAME (WS-IX) = SPACES
137400         MOVE "Unknown Item" TO WT-ITEM-NAME (WS-IX)
137500     END-IF
137600     PERFORM 4940-UPCASE-FIRST-LETTER THRU 4940-EXIT.
137700 3517-EXIT.
137800     EXIT.
137900
138000*    "OF "/"FOR " STILL LEADS THE NAME AFTER THE CUT -- DROP IT.
138100 4930-DROP-FIRST-WORD.
138200     IF WT-ITEM-NAME (WS-IX) (1:3) = "OF " OR
138300        WT-ITEM-NAME (WS-IX) (1:3) = "Of " OR
138400        WT-ITEM-NAME (WS-IX) (1:3) = "of "
138500         MOVE WT-ITEM-NAME (WS-IX) (4:77) TO WT-ITEM-NAME (WS-IX)
138600     ELSE
138700         MOVE WT-ITEM-NAME (WS-IX) (5:76) TO WT-ITEM-NAME (WS-IX)
138800     END-IF.
138900 4930-EXIT.
139000     EXIT.
139100
139200 3512-ASSIGN-BRAND.
139300     MOVE WT-ITEM-NAME (WS-IX) TO WS-SCAN-NAME-UC
139400     INSPECT WS-SCAN-NAME-UC
139500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
139600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
139700     MOVE "N" TO WS-FOUND-SWITCH
139800     PERFORM 3513-TEST-EB-KEYWORD THRU 3513-EXIT
139900         VARYING WS-FOUND-INDEX FROM 1 BY 1
140000         UNTIL WS-FOUND-INDEX > 31 OR WS-KEYWORD-FOUND
140100     IF WS-KEYWORD-FOUND
140200         MOVE WS-EB-BRAND (WS-FOUND-INDEX) TO WT-BRAND (WS-IX)
140300     END-IF.
140400 3512-EXIT.
140500     EXIT.
140600
140700 3513-TEST-EB-KEYWORD.
140800     MOVE WS-SCAN-NAME-UC TO WS-CONTAINS-HAYSTACK (1:80)
140900     MOVE 80 TO WS-CONTAINS-HS-LEN
141000     MOVE WS-EB-KEYWORD (WS-FOUND-INDEX) TO WS-CONTAINS-NEEDLE
141100     PERFORM 4900-CONTAINS-TEST THRU 4900-EXIT.
141200 3513-EXIT.
141300     EXIT.
141400
141500*----------------------------------------------------------------
141600*    STEP 6 -- CORRECT BRAND SPELLINGS PER THE TABLE.
141700*----------------------------------------------------------------
141800 3600-STEP06-BRAND-SPELLING.
141900     PERFORM 3610-CORRECT-ONE-ROW THRU 3610-EXIT
142000         VARYING WS-IX FROM 1 BY 1
142100         UNTIL WS-IX > WS-RECORD-COUNT.
142200 3600-EXIT.
142300     EXIT.
142400
142500 3610-CORRECT-ONE-ROW.
142600     IF WT-ROW-DELETED (WS-IX) OR WT-BRAND (WS-IX) = SPACES
142700         GO TO 3610-EXIT
142800     END-IF
142900     MOVE WT-BRAND (WS-IX) TO WS-SCAN-BRAND-UC
143000     INSPECT WS-SCAN-BRAND-UC
143100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
143200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
143300     MOVE "N" TO WS-FOUND-SWITCH
143400     PERFORM 3611-TEST-BRAND THRU 3611-EXIT
143500         VARYING WS-FOUND-INDEX FROM 1 BY 1
143600         UNTIL WS-FOUND-INDEX > 58 OR WS-KEYWORD-FOUND
143700     IF WS-KEYWORD-FOUND
143800         IF WT-BRAND (WS-IX) NOT = WS-BC-TO (WS-FOUND-INDEX)
143900             MOVE WS-BC-TO (WS-FOUND-INDEX) TO WT-BRAND (WS-IX)
144000             ADD 1 TO WS-CNT-STEP06
144100         END-IF
144200     END-IF.
144300 3610-EXIT.
144400     EXIT.
144500
144600 3611-TEST-BRAND.
144700     MOVE SPACES TO WS-SCAN-CMP18
144800     MOVE WS-SCAN-BRAND-UC (1:18) TO WS-SCAN-CMP18
144900     IF WS-SCAN-CMP18 = WS-BC-FROM (WS-FOUND-INDEX)
145000         SET WS-KEYWORD-FOUND TO TRUE
145100     END-IF.
145200 3611-EXIT.
145300     EXIT.
145400
145500*----------------------------------------------------------------
145600*    STEP 7 -- STRIP A REDUNDANT BRAND OR COLOR OUT OF THE NAME.
145700*----------------------------------------------------------------
145800 3700-STEP07-STRIP-REDUNDANT.
145900     PERFORM 3710-STRIP-ONE-ROW THRU 3710-EXIT
146000         VARYING WS-IX FROM 1 BY 1
146100         UNTIL WS-IX > WS-RECORD-COUNT.
146200 3700-EXIT.
146300     EXIT.
146400
146500 3710-STRIP-ONE-ROW.
146600     IF WT-ROW-DELETED (WS-IX)
146700         GO TO 3710-EXIT
146800     END-IF
146900     IF WT-BRAND (WS-IX) NOT = SPACES
147000         PERFORM 3711-STRIP-WORD THRU 3711-EXIT
147100     END-IF
147200     IF WT-ITEM-COLOR (WS-IX) NOT = SPACES
147300         PERFORM 3712-STRIP-COLOR THRU 3712-EXIT
147400     END-IF
147500     IF WT-ITEM-NAME (WS-IX) (1:1) >= "a" AND
147600        WT-ITEM-NAME (WS-IX) (1:1) <= "z"
147700         PERFORM 4940-UPCASE-FIRST-LETTER THRU 4940-EXIT
147800     END-IF.
147900 3710-EXIT.
148000     EXIT.
148100
148200 3711-STRIP-WORD.
148300     MOVE WT-ITEM-NAME (WS-IX) TO WS-SCAN-NAME-UC
148400     INSPECT WS-SCAN-NAME-UC
148500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
148600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
148700     MOVE WT-BRAND (WS-IX) TO WS-SCAN-BRAND-UC
148800     INSPECT WS-SCAN-BRAND-UC
148900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
149000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
149100     MOVE WS-SCAN-BRAND-UC TO WS-CONTAINS-NEEDLE
149200     PERFORM 4920-TRIM-NEEDLE THRU 4920-EXIT
149300     IF WS-GENLEN-RESULT = 0
149400         GO TO 3711-EXIT
149500     END-IF
149600     MOVE WS-SCAN-NAME-UC TO WS-CONTAINS-HAYSTACK (1:80)
149700     MOVE 80 TO WS-CONTAINS-HS-LEN
149800     PERFORM 4950-FIND-POSITION THRU 4950-EXIT
149900     IF WS-KEYWORD-FOUND
150000         PERFORM 4960-REMOVE-AT-POSITION THRU 4960-EXIT
150100     END-IF.
150200 3711-EXIT.
150300     EXIT.
150400
150500 3712-STRIP-COLOR.
150600     MOVE WT-ITEM-NAME (WS-IX) TO WS-SCAN-NAME-UC
150700     INSPECT WS-SCAN-NAME-UC
150800         CONVERTING "abcdefghijklmnopqrstuvwxyz"
150900                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
151000     MOVE WT-ITEM-COLOR (WS-IX) TO WS-SCAN-BRAND-UC
151100     INSPECT WS-SCAN-BRAND-UC
151200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
151300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
151400     MOVE WS-SCAN-BRAND-UC TO WS-CONTAINS-NEEDLE
151500     PERFORM 4920-TRIM-NEEDLE THRU 4920-EXIT
151600     IF WS-GENLEN-RESULT = 0
151700         GO TO 3712-EXIT
151800     END-IF
151900     MOVE WS-SCAN-NAME-UC TO WS-CONTAINS-HAYSTACK (1:80)
152000     MOVE 80 TO WS-CONTAINS-HS-LEN
152100     PERFORM 4950-FIND-POSITION THRU 4950-EXIT
152200     IF WS-KEYWORD-FOUND
152300         PERFORM 4960-REMOVE-AT-POSITION THRU 4960-EXIT
152400     END-IF.
152500 3712-EXIT.
152600     EXIT.
152700
152800*----------------------------------------------------------------
152900*    STEP 8 -- SHORTEN VERBOSE NAMES.
153000*----------------------------------------------------------------
153100 3800-STEP08-CLEAN-VERBOSE.
153200     PERFORM 3810-SHORTEN-ONE-ROW THRU 3810-EXIT
153300         VARYING WS-IX FROM 1 BY 1
153400         UNTIL WS-IX > WS-RECORD-COUNT.
153500 3800-EXIT.
153600     EXIT.
153700
153800 3810-SHORTEN-ONE-ROW.
153900     IF WT-ROW-DELETED (WS-IX)
154000         GO TO 3810-EXIT
154100     END-IF
154200     MOVE WT-ITEM-NAME (WS-IX) TO WS-SCAN-NAME-UC
154300     PERFORM 4910-TRIM-NAME-UC THRU 4910-EXIT
154400     IF WS-GENLEN-RESULT <= 60
154500         GO TO 3810-EXIT
154600     END-IF
154700     MOVE WT-NOTES (WS-IX) TO WS-SCAN-NOTES-UC
154800     PERFORM 4970-TRIM-NOTES THRU 4970-EXIT
154900     IF WS-DUP-GROUP-SIZE < 20
155000         IF WT-NOTES (WS-IX) NOT = SPACES
155100             STRING WT-ITEM-NAME (WS-IX) (1:WS-GENLEN-RESULT)
155200                    DELIMITED BY SIZE
155300                    "; " DELIMITED BY SIZE
155400                    WT-NOTES (WS-IX) DELIMITED BY SIZE
155500                 INTO WT-NOTES (WS-IX)
155600         ELSE
155700             MOVE WT-ITEM-NAME (WS-IX) TO WT-NOTES (WS-IX)
155800         END-IF
155900     END-IF
156000     MOVE WS-GENLEN-RESULT TO WS-Q8-NAME-LEN
156100     MOVE "N" TO WS-FOUND-SWITCH
156200     PERFORM 3813-FIND-SEPARATOR THRU 3813-EXIT
156300         VARYING WS-Q8-SEP-IX FROM 1 BY 1
156400         UNTIL WS-Q8-SEP-IX > 5 OR WS-KEYWORD-FOUND
156500     IF WS-KEYWORD-FOUND
156600         COMPUTE WS-Q8-NAME-LEN = WS-CONTAINS-POS - 1
156700         MOVE WT-ITEM-NAME (WS-IX) (1:WS-Q8-NAME-LEN)
156800             TO WT-ITEM-NAME (WS-IX)
156900         MOVE SPACES TO WT-ITEM-NAME (WS-IX)
157000             (WS-Q8-NAME-LEN + 1:80 - WS-Q8-NAME-LEN)
157100     END-IF
157200     IF WS-Q8-NAME-LEN > 60
157300         PERFORM 3814-HARD-TRUNCATE THRU 3814-EXIT
157400     END-IF
157500     ADD 1 TO WS-CNT-STEP08.
157600 3810-EXIT.
157700     EXIT.
157800
157900*    TRY EACH SEPARATOR IN SPEC ORDER -- THE FIRST ONE THAT
158000*    OCCURS AT COLUMN 10 OR PAST IT WINS.  REQ 0198.
158100 3813-FIND-SEPARATOR.
158200     EVALUATE WS-Q8-SEP-IX
158300         WHEN 1
158400             MOVE " - " TO WS-CONTAINS-NEEDLE
158500             MOVE 3     TO WS-Q8-SEP-LEN
158600         WHEN 2
158700             MOVE ", "  TO WS-CONTAINS-NEEDLE
158800             MOVE 2     TO WS-Q8-SEP-LEN
158900         WHEN 3
159000             MOVE " | " TO WS-CONTAINS-NEEDLE
159100             MOVE 3     TO WS-Q8-SEP-LEN
159200         WHEN 4
159300             MOVE " ("  TO WS-CONTAINS-NEEDLE
159400             MOVE 2     TO WS-Q8-SEP-LEN
159500         WHEN 5
159600             MOVE " /"  TO WS-CONTAINS-NEEDLE
159700             MOVE 2     TO WS-Q8-SEP-LEN
159800     END-EVALUATE
159900     PERFORM 3815-SCAN-SEP-POSITION THRU 3815-EXIT
160000         VARYING WS-CONTAINS-POS FROM 10 BY 1
160100         UNTIL WS-CONTAINS-POS > WS-Q8-NAME-LEN - WS-Q8-SEP-LEN +
160200             OR WS-KEYWORD-FOUND.
160300 3813-EXIT.
160400     EXIT.
160500
160600 3815-SCAN-SEP-POSITION.
160700     IF WT-ITEM-NAME (WS-IX) (WS-CONTAINS-POS:WS-Q8-SEP-LEN)
160800             = WS-CONTAINS-NEEDLE (1:WS-Q8-SEP-LEN)
160900         SET WS-KEYWORD-FOUND TO TRUE
161000     END-IF.
161100 3815-EXIT.
161200     EXIT.
161300
161400*    STILL OVER 60 -- HARD-TRUNCATE TO 57, BACK UP TO THE LAST
161500*    SPACE WHEN IT IS PAST COLUMN 30, STRIP TRAILING " ,.-",
161600*    THEN APPEND "...".  REQ 0198.
161700 3814-HARD-TRUNCATE.
161800     PERFORM 3816-STEP-BACK-SPACE THRU 3816-EXIT
161900         VARYING WS-Q8-BACKUP-POS FROM 57 BY -1
162000         UNTIL WS-Q8-BACKUP-POS = 0
162100             OR WT-ITEM-NAME (WS-IX) (WS-Q8-BACKUP-POS:1) = SPACE
162200     IF WS-Q8-BACKUP-POS > 30
162300         COMPUTE WS-Q8-NAME-LEN = WS-Q8-BACKUP-POS - 1
162400     ELSE
162500         MOVE 57 TO WS-Q8-NAME-LEN
162600     END-IF
162700     PERFORM 3817-STRIP-TRAIL-PUNCT THRU 3817-EXIT
162800         VARYING WS-Q8-NAME-LEN FROM WS-Q8-NAME-LEN BY -1
162900         UNTIL WS-Q8-NAME-LEN = 0
163000             OR (WT-ITEM-NAME (WS-IX) (WS-Q8-NAME-LEN:1) NOT = SPA
163100             AND WT-ITEM-NAME (WS-IX) (WS-Q8-NAME-LEN:1) NOT = ","
163200             AND WT-ITEM-NAME (WS-IX) (WS-Q8-NAME-LEN:1) NOT = "."
163300             AND WT-ITEM-NAME (WS-IX) (WS-Q8-NAME-LEN:1) NOT = "-"
163400     IF WS-Q8-NAME-LEN = 0
163500         GO TO 3814-EXIT
163600     END-IF
163700     MOVE WT-ITEM-NAME (WS-IX) (1:WS-Q8-NAME-LEN)
163800         TO WT-ITEM-NAME (WS-IX)
163900     MOVE SPACES TO WT-ITEM-NAME (WS-IX)
164000         (WS-Q8-NAME-LEN + 1:80 - WS-Q8-NAME-LEN)
164100     STRING WT-ITEM-NAME (WS-IX) (1:WS-Q8-NAME-LEN) DELIMITED BY S
164200            "..." DELIMITED BY SIZE
164300         INTO WT-ITEM-NAME (WS-IX).
164400 3814-EXIT.
164500     EXIT.
164600
164700 3816-STEP-BACK-SPACE.
164800     CONTINUE.
164900 3816-EXIT.
165000     EXIT.
165100
165200 3817-STRIP-TRAIL-PUNCT.
165300     CONTINUE.
165400 3817-EXIT.
165500     EXIT.
165600
165700*----------------------------------------------------------------
165800*    STEP 9 -- SPLIT MULTI-ITEM VOICE ENTRIES.  A QUALIFYING
165900*    NAME CARRIES ONE OR MORE EMBEDDED " <NUMBER-WORD> " MARKERS
166000*    PAST COLUMN 10 -- EACH MARKER STARTS A NEW SEGMENT.  A NEW
166100*    ROW IS APPENDED AFTER THE ORIGINAL TABLE *FOR EVERY
166200*    SEGMENT*, INCLUDING THE FIRST ONE AHEAD OF THE FIRST
166300*    MARKER -- THE 96-03 FIX BELOW CORRECTED AN EARLIER VERSION
166400*    OF THIS STEP THAT KEPT ONLY THE LAST SEGMENT AND DROPPED
166500*    THE REST ON THE FLOOR.  EACH NEW ROW GETS ITS OWN FRESH
166600*    SPL-NNNNNNNNNN ID -- IT DOES NOT INHERIT THE ORIGINAL'S ID.
166700*    THE ORIGINAL ROW IS MARKED DELETED ONLY AFTER ALL OF ITS
166800*    SEGMENTS HAVE BEEN WRITTEN OUT.
166900*----------------------------------------------------------------
167000 3900-STEP09-SPLIT-MULTI.
167100     MOVE WS-RECORD-COUNT TO WS-NEXT-NEW-ROW
167200     PERFORM 3910-SPLIT-ONE-ROW THRU 3910-EXIT
167300         VARYING WS-IX FROM 1 BY 1
167400         UNTIL WS-IX > WS-ORIG-COUNT
167500     MOVE WS-NEXT-NEW-ROW TO WS-RECORD-COUNT.
167600 3900-EXIT.
167700     EXIT.
167800
167900 3910-SPLIT-ONE-ROW.
168000     IF WT-ROW-DELETED (WS-IX)
168100         GO TO 3910-EXIT
168200     END-IF
168300     MOVE WT-ITEM-NAME (WS-IX) TO WS-SCAN-NAME-UC
168400     PERFORM 4910-TRIM-NAME-UC THRU 4910-EXIT
168500     IF WS-GENLEN-RESULT < 40
168600         GO TO 3910-EXIT
168700     END-IF
168800     MOVE WS-GENLEN-RESULT TO WS-SEG-NAME-LEN
168900     INSPECT WS-SCAN-NAME-UC
169000         CONVERTING "abcdefghijklmnopqrstuvwxyz"
169100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
169200     PERFORM 3911-FIND-ALL-NUMWORDS THRU 3911-EXIT
169300     IF WS-SEG-COUNT = 0
169400         GO TO 3910-EXIT
169500     END-IF
169600     IF WS-NEXT-NEW-ROW + WS-SEG-COUNT > WS-TABLE-MAX
169700         GO TO 3910-EXIT
169800     END-IF
169900     PERFORM 3916-EMIT-ONE-SEGMENT THRU 3916-EXIT
170000         VARYING WS-SEG-EMIT-IX FROM 0 BY 1
170100         UNTIL WS-SEG-EMIT-IX > WS-SEG-COUNT
170200     MOVE "Y" TO WT-DELETED-FLAG (WS-IX)
170300     ADD 1 TO WS-CNT-STEP09.
170400 3910-EXIT.
170500     EXIT.
170600
170700*    BUILD WS-SEG-TABLE WITH ONE ENTRY PER " <NUMBER-WORD> "
170800*    MARKER FOUND PAST COLUMN 10, LEFT TO RIGHT, UP TO
170900*    WS-SEG-TABLE-MAX ENTRIES.  WS-SEG-COUNT COMES BACK ZERO
171000*    WHEN THE NAME HAS NO SECOND SEGMENT.
171100 3911-FIND-ALL-NUMWORDS.
171200     MOVE ZERO TO WS-SEG-COUNT
171300     PERFORM 3913-SCAN-ONE-POSITION THRU 3913-EXIT
171400         VARYING WS-CONTAINS-POS FROM 10 BY 1
171500         UNTIL WS-CONTAINS-POS > 79
171600             OR WS-SEG-COUNT = WS-SEG-TABLE-MAX.
171700 3911-EXIT.
171800     EXIT.
171900
172000 3913-SCAN-ONE-POSITION.
172100     IF WS-SCAN-NAME-UC (WS-CONTAINS-POS:1) NOT = SPACE
172200         GO TO 3913-EXIT
172300     END-IF
172400     MOVE "N" TO WS-FOUND-SWITCH
172500     PERFORM 3914-TEST-ONE-NUMWORD THRU 3914-EXIT
172600         VARYING WS-FOUND-INDEX FROM 1 BY 1
172700         UNTIL WS-FOUND-INDEX > 12 OR WS-KEYWORD-FOUND
172800     IF WS-KEYWORD-FOUND
172900         ADD 1 TO WS-SEG-COUNT
173000         MOVE WS-SEG-COUNT      TO WS-SEG-IX
173100         MOVE WS-CONTAINS-POS   TO WS-SEG-POS (WS-SEG-IX)
173200         MOVE WS-CONTAINS-NL-LEN TO WS-SEG-WORDLEN (WS-SEG-IX)
173300         MOVE WS-FOUND-INDEX    TO WS-SEG-NUMIDX (WS-SEG-IX)
173400         SET WS-SEG-IS-NUMWORD (WS-SEG-IX) TO TRUE
173500     ELSE
173600         PERFORM 3921-TEST-DIGIT-RUN THRU 3921-EXIT
173700         IF WS-KEYWORD-FOUND
173800             ADD 1 TO WS-SEG-COUNT
173900             MOVE WS-SEG-COUNT       TO WS-SEG-IX
174000             MOVE WS-CONTAINS-POS    TO WS-SEG-POS (WS-SEG-IX)
174100             MOVE WS-CONTAINS-NL-LEN TO WS-SEG-WORDLEN (WS-SEG-IX)
174200             MOVE WS-DIGIT-TOKEN-VAL TO WS-SEG-DIGIT-QTY (WS-SEG-I
174300             SET WS-SEG-IS-DIGITRUN (WS-SEG-IX) TO TRUE
174400         END-IF
174500     END-IF.
174600 3913-EXIT.
174700     EXIT.
174800
174900*    TEST FOR A DIGIT-RUN QUANTITY TOKEN (1-3 DIGITS) RIGHT
175000*    AFTER THE SPACE AT WS-CONTAINS-POS -- MUST ALSO BE FOLLOWED
175100*    BY A SPACE OR RUN OFF THE TRIMMED NAME.  REQ 0198.
175200 3921-TEST-DIGIT-RUN.
175300     MOVE ZERO TO WS-CONTAINS-NL-LEN
175400     MOVE WS-CONTAINS-POS TO WS-DIGIT-SCAN-POS
175500     ADD 1 TO WS-DIGIT-SCAN-POS
175600     IF WS-DIGIT-SCAN-POS > WS-SEG-NAME-LEN
175700         GO TO 3921-EXIT
175800     END-IF
175900     IF WS-SCAN-NAME-UC (WS-DIGIT-SCAN-POS:1) < "0"
176000             OR WS-SCAN-NAME-UC (WS-DIGIT-SCAN-POS:1) > "9"
176100         GO TO 3921-EXIT
176200     END-IF
176300     PERFORM 3922-COUNT-DIGIT-CHAR THRU 3922-EXIT
176400         UNTIL WS-DIGIT-SCAN-POS > WS-SEG-NAME-LEN
176500             OR WS-CONTAINS-NL-LEN = 5
176600             OR WS-SCAN-NAME-UC (WS-DIGIT-SCAN-POS:1) < "0"
176700             OR WS-SCAN-NAME-UC (WS-DIGIT-SCAN-POS:1) > "9"
176800     IF WS-CONTAINS-POS + WS-CONTAINS-NL-LEN = WS-SEG-NAME-LEN
176900         MOVE WS-SCAN-NAME-UC
177000             (WS-CONTAINS-POS + 1:WS-CONTAINS-NL-LEN)
177100             TO WS-DIGIT-TOKEN-VAL
177200         SET WS-KEYWORD-FOUND TO TRUE
177300     ELSE
177400         IF WS-SCAN-NAME-UC
177500                 (WS-CONTAINS-POS + WS-CONTAINS-NL-LEN + 1:1)
177600                 = SPACE
177700             MOVE WS-SCAN-NAME-UC
177800                 (WS-CONTAINS-POS + 1:WS-CONTAINS-NL-LEN)
177900                 TO WS-DIGIT-TOKEN-VAL
178000             SET WS-KEYWORD-FOUND TO TRUE
178100         END-IF
178200     END-IF.
178300 3921-EXIT.
178400     EXIT.
178500
178600 3922-COUNT-DIGIT-CHAR.
178700     ADD 1 TO WS-CONTAINS-NL-LEN
178800     ADD 1 TO WS-DIGIT-SCAN-POS.
178900 3922-EXIT.
179000     EXIT.
179100
179200*    TEST ONE NUMBER-WORD TABLE ENTRY AGAINST THE TEXT RIGHT
179300*    AFTER THE SPACE AT WS-CONTAINS-POS -- THE MATCH MUST ALSO
179400*    BE FOLLOWED BY A SPACE OR RUN OFF THE TRIMMED NAME, SO A
179500*    WORD LIKE "TWOSOME" DOES NOT FALSELY MARK "TWO".
179600 3914-TEST-ONE-NUMWORD.
179700     PERFORM 4920-TRIM-TABLE-WORD THRU 4920-EX2
179800     IF WS-GENLEN-RESULT = 0
179900         GO TO 3914-EXIT
180000     END-IF
180100     MOVE WS-GENLEN-RESULT TO WS-CONTAINS-NL-LEN
180200     IF WS-CONTAINS-POS + WS-CONTAINS-NL-LEN > 80
180300         GO TO 3914-EXIT
180400     END-IF
180500     IF WS-SCAN-NAME-UC (WS-CONTAINS-POS + 1:WS-CONTAINS-NL-LEN)
180600             NOT = WS-NUMWORD (WS-FOUND-INDEX)
180700                       (1:WS-CONTAINS-NL-LEN)
180800         GO TO 3914-EXIT
180900     END-IF
181000     IF WS-CONTAINS-POS + WS-CONTAINS-NL-LEN = WS-SEG-NAME-LEN
181100         SET WS-KEYWORD-FOUND TO TRUE
181200     ELSE
181300         IF WS-SCAN-NAME-UC
181400                 (WS-CONTAINS-POS + WS-CONTAINS-NL-LEN + 1:1)
181500                 = SPACE
181600             SET WS-KEYWORD-FOUND TO TRUE
181700         END-IF
181800     END-IF.
181900 3914-EXIT.
182000     EXIT.
182100
182200*    EMIT WS-SEG-EMIT-IX (0 = TEXT AHEAD OF THE FIRST MARKER,
182300*    1 THRU WS-SEG-COUNT = TEXT STARTING AT EACH MARKER'S
182400*    NUMBER WORD) AS A BRAND-NEW WORKING TABLE ROW.
182500 3916-EMIT-ONE-SEGMENT.
182600     IF WS-SEG-EMIT-IX = 0
182700         MOVE 1 TO WS-SEG-DESC-START
182800         COMPUTE WS-SEG-DESC-END = WS-SEG-POS (1) - 1
182900         MOVE WT-QUANTITY (WS-IX) TO WS-SEG-QTY
183000     ELSE
183100         MOVE WS-SEG-EMIT-IX TO WS-SEG-IX
183200         COMPUTE WS-SEG-DESC-START =
183300             WS-SEG-POS (WS-SEG-IX) + WS-SEG-WORDLEN (WS-SEG-IX)
183400                 + 2
183500         IF WS-SEG-IS-DIGITRUN (WS-SEG-IX)
183600             MOVE WS-SEG-DIGIT-QTY (WS-SEG-IX) TO WS-SEG-QTY
183700         ELSE
183800             MOVE WS-NUMVALUE (WS-SEG-NUMIDX (WS-SEG-IX))
183900                 TO WS-SEG-QTY
184000         END-IF
184100         IF WS-SEG-QTY = 0
184200             MOVE 1 TO WS-SEG-QTY
184300         END-IF
184400         IF WS-SEG-EMIT-IX < WS-SEG-COUNT
184500             ADD 1 TO WS-SEG-IX
184600             COMPUTE WS-SEG-DESC-END = WS-SEG-POS (WS-SEG-IX) - 1
184700         ELSE
184800             MOVE WS-SEG-NAME-LEN TO WS-SEG-DESC-END
184900         END-IF
185000     END-IF
185100     IF WS-SEG-DESC-END < WS-SEG-DESC-START
185200         GO TO 3916-EXIT
185300     END-IF
185400     COMPUTE WS-SEG-DESC-LEN =
185500         WS-SEG-DESC-END - WS-SEG-DESC-START + 1
185600     MOVE SPACES TO WS-SEG-TEXT
185700     MOVE WT-ITEM-NAME (WS-IX) (WS-SEG-DESC-START:WS-SEG-DESC-LEN)
185800         TO WS-SEG-TEXT (1:WS-SEG-DESC-LEN)
185900     PERFORM 3917-TRIM-SEGMENT-PUNCT THRU 3917-EXIT
186000     IF WS-GENLEN-RESULT = 0
186100         GO TO 3916-EXIT
186200     END-IF
186300     IF WS-NEXT-NEW-ROW >= WS-TABLE-MAX
186400         GO TO 3916-EXIT
186500     END-IF
186600     SET WS-IX2 TO WS-NEXT-NEW-ROW
186700     SET WS-IX2 UP BY 1
186800     PERFORM 3918-BUILD-SPLIT-ID THRU 3918-EXIT
186900     MOVE WS-SPLIT-ID-EDIT          TO WT-ITEM-ID (WS-IX2)
187000     MOVE WT-CATEGORY (WS-IX)       TO WT-CATEGORY (WS-IX2)
187100     MOVE WT-ROOM (WS-IX)           TO WT-ROOM (WS-IX2)
187200     MOVE WT-CONTAINER (WS-IX)      TO WT-CONTAINER (WS-IX2)
187300     MOVE WT-BRAND (WS-IX)          TO WT-BRAND (WS-IX2)
187400     MOVE WT-ITEM-COLOR (WS-IX)     TO WT-ITEM-COLOR (WS-IX2)
187500     MOVE WT-ITEM-SIZE (WS-IX)      TO WT-ITEM-SIZE (WS-IX2)
187600     MOVE WT-EST-VALUE (WS-IX)      TO WT-EST-VALUE (WS-IX2)
187700     MOVE WT-PURCH-PRICE (WS-IX)    TO WT-PURCH-PRICE (WS-IX2)
187800     MOVE WT-UPC (WS-IX)            TO WT-UPC (WS-IX2)
187900     MOVE WT-EMPTY-BOX-FLAG (WS-IX) TO WT-EMPTY-BOX-FLAG (WS-IX2)
188000     MOVE WT-CREATED-AT (WS-IX)     TO WT-CREATED-AT (WS-IX2)
188100     MOVE WS-RUN-TIMESTAMP          TO WT-UPDATED-AT (WS-IX2)
188200     MOVE SPACES                    TO WT-NOTES (WS-IX2)
188300     MOVE "N"                       TO WT-DELETED-FLAG (WS-IX2)
188400     MOVE WS-SEG-QTY                TO WT-QUANTITY (WS-IX2)
188500     MOVE SPACES                    TO WT-ITEM-NAME (WS-IX2)
188600     MOVE WS-SEG-TEXT (1:WS-GENLEN-RESULT) TO WT-ITEM-NAME (WS-IX2
188700     PERFORM 4940-UPCASE-SEGMENT-FIRST-LETTER THRU 4940-EX2
188800     SET WS-NEXT-NEW-ROW TO WS-IX2.
188900 3916-EXIT.
189000     EXIT.
189100
189200*    TRIM WS-SEG-TEXT OF LEADING/TRAILING SPACE, ".", "," AND
189300*    ";" PER REQ 0142.  RESULT LENGTH COMES BACK IN
189400*    WS-GENLEN-RESULT; THE SURVIVING TEXT IS LEFT-JUSTIFIED
189500*    BACK INTO WS-SEG-TEXT.
189600 3917-TRIM-SEGMENT-PUNCT.
189700     PERFORM 3919-STEP-BACK-SEGMENT THRU 3919-EXIT
189800         VARYING WS-GENLEN-RESULT FROM 80 BY -1
189900         UNTIL WS-GENLEN-RESULT = 0
190000             OR (WS-SEG-TEXT (WS-GENLEN-RESULT:1) NOT = SPACE
190100             AND WS-SEG-TEXT (WS-GENLEN-RESULT:1) NOT = "."
190200             AND WS-SEG-TEXT (WS-GENLEN-RESULT:1) NOT = ","
190300             AND WS-SEG-TEXT (WS-GENLEN-RESULT:1) NOT = ";")
190400     IF WS-GENLEN-RESULT = 0
190500         GO TO 3917-EXIT
190600     END-IF
190700     MOVE "N" TO WS-FOUND-SWITCH
190800     PERFORM 3912-SCAN-LEAD-PUNCT THRU 3912-EXIT
190900         VARYING WS-SEG-LEAD-POS FROM 1 BY 1
191000         UNTIL WS-SEG-LEAD-POS > WS-GENLEN-RESULT
191100             OR WS-KEYWORD-FOUND
191200     IF WS-SEG-LEAD-POS > 1
191300         COMPUTE WS-GENLEN-RESULT =
191400             WS-GENLEN-RESULT - WS-SEG-LEAD-POS + 1
191500         MOVE SPACES TO WS-SEG-SHIFT
191600         MOVE WS-SEG-TEXT (WS-SEG-LEAD-POS:WS-GENLEN-RESULT)
191700             TO WS-SEG-SHIFT (1:WS-GENLEN-RESULT)
191800         MOVE WS-SEG-SHIFT TO WS-SEG-TEXT
191900     END-IF.
192000 3917-EXIT.
192100     EXIT.
192200
192300 3912-SCAN-LEAD-PUNCT.
192400     IF WS-SEG-TEXT (WS-SEG-LEAD-POS:1) NOT = SPACE
192500             AND WS-SEG-TEXT (WS-SEG-LEAD-POS:1) NOT = "."
192600             AND WS-SEG-TEXT (WS-SEG-LEAD-POS:1) NOT = ","
192700             AND WS-SEG-TEXT (WS-SEG-LEAD-POS:1) NOT = ";"
192800         SET WS-KEYWORD-FOUND TO TRUE
192900     END-IF.
193000 3912-EXIT.
193100     EXIT.
193200
193300*    BUMP THE RUN-SCOPED COUNTER AND BUILD A FRESH
193400*    "SPL-NNNNNNNNNN" ID FOR A NEWLY EMITTED SPLIT SEGMENT --
193500*    SAME PREFIX-PLUS-SEQUENCE HABIT AS MERGE-INVENTORY'S
193600*    MRG- IDS.  THE SEGMENT NEVER INHERITS THE PARENT ROW'S ID.
193700 3918-BUILD-SPLIT-ID.
193800     ADD 1 TO WS-SPLIT-ID-NUM
193900     MOVE WS-SPLIT-ID-NUM TO WS-SPLIT-ID-DISPLAY
194000     MOVE SPACES TO WS-SPLIT-ID-EDIT
194100     STRING "SPL-" DELIMITED BY SIZE
194200            WS-SPLIT-ID-DISPLAY DELIMITED BY SIZE
194300         INTO WS-SPLIT-ID-EDIT.
194400 3918-EXIT.
194500     EXIT.
194600
194700 3919-STEP-BACK-SEGMENT.
194800     CONTINUE.
194900 3919-EXIT.
195000     EXIT.
195100
195200*----------------------------------------------------------------
195300*    STEP 10 -- FIX CONTAINER LABELS.
195400*----------------------------------------------------------------
195500 3940-STEP10-FIX-CONTAINERS.
195600     PERFORM 3915-FIX-ONE-CONTAINER THRU 3915-EXIT
195700         VARYING WS-IX FROM 1 BY 1
195800         UNTIL WS-IX > WS-RECORD-COUNT.
195900 3940-EXIT.
196000     EXIT.
196100
196200 3915-FIX-ONE-CONTAINER.
196300     IF WT-ROW-DELETED (WS-IX) OR WT-CONTAINER (WS-IX) = SPACES
196400         GO TO 3915-EXIT
196500     END-IF
196600     IF WT-CONTAINER (WS-IX) = "Furnace Room or Abouts"
196700         MOVE "Furnace Room" TO WT-CONTAINER (WS-IX)
196800         MOVE SPACES TO WT-CONTAINER (WS-IX) (13:48)
196900         ADD 1 TO WS-CNT-STEP10
197000         GO TO 3915-EXIT
197100     END-IF
197200     MOVE SPACES TO WS-SCAN-CMP10
197300     MOVE WT-CONTAINER (WS-IX) TO WS-SCAN-CMP10 (1:10)
197400     PERFORM 4910-TRIM-NAME-UC THRU 4910-EXIT
197500     MOVE WT-CONTAINER (WS-IX) TO WS-SCAN-NAME-UC
197600     PERFORM 4980-TRIM-CONTAINER THRU 4980-EXIT
197700     IF WS-GENLEN-RESULT > 2
197800         IF WT-CONTAINER (WS-IX) (WS-GENLEN-RESULT - 1:2) = ".0"
197900             IF WT-CONTAINER (WS-IX) (1:WS-GENLEN-RESULT - 2)
198000                     NUMERIC-DIGIT
198100                 STRING "Box " DELIMITED BY SIZE
198200                        WT-CONTAINER (WS-IX)
198300                            (1:WS-GENLEN-RESULT - 2)
198400                        DELIMITED BY SIZE
198500                     INTO WT-CONTAINER (WS-IX)
198600                 ADD 1 TO WS-CNT-STEP10
198700             END-IF
198800         END-IF
198900     END-IF.
199000 3915-EXIT.
199100     EXIT.
199200
199300*----------------------------------------------------------------
199400*    STEP 11 -- RECATEGORIZE "OTHER" ROWS BY KEYWORD.
199500*----------------------------------------------------------------
199600 3920-STEP11-RECATEGORIZE.
199700     PERFORM 3925-RECAT-ONE-ROW THRU 3925-EXIT
199800         VARYING WS-IX FROM 1 BY 1
199900         UNTIL WS-IX > WS-RECORD-COUNT.
200000 3920-EXIT.
200100     EXIT.
200200
200300 3925-RECAT-ONE-ROW.
200400     IF WT-ROW-DELETED (WS-IX) OR
200500        WT-CATEGORY (WS-IX) NOT = "Other"
200600         GO TO 3925-EXIT
200700     END-IF
200800     STRING WT-ITEM-NAME (WS-IX) DELIMITED BY SIZE
200900            " " DELIMITED BY SIZE
201000            WT-CONTAINER (WS-IX) DELIMITED BY SIZE
201100            " " DELIMITED BY SIZE
201200            WT-NOTES (WS-IX) DELIMITED BY SIZE
201300         INTO WS-SCAN-CATTEXT
201400     INSPECT WS-SCAN-CATTEXT
201500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
201600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
201700     MOVE "N" TO WS-FOUND-SWITCH
201800     PERFORM 3926-TEST-CATEGORY-WORD THRU 3926-EXIT
201900         VARYING WS-FOUND-INDEX FROM 1 BY 1
202000         UNTIL WS-FOUND-INDEX > 197 OR WS-KEYWORD-FOUND
202100     IF WS-KEYWORD-FOUND
202200         MOVE WS-CK-CATEGORY (WS-FOUND-INDEX)
202300             TO WT-CATEGORY (WS-IX)
202400         ADD 1 TO WS-CNT-STEP11
202500     END-IF.
202600 3925-EXIT.
202700     EXIT.
202800
202900 3926-TEST-CATEGORY-WORD.
203000     MOVE WS-SCAN-CATTEXT TO WS-CONTAINS-HAYSTACK
203100     MOVE 160 TO WS-CONTAINS-HS-LEN
203200     MOVE WS-CK-WORD (WS-FOUND-INDEX) TO WS-CONTAINS-NEEDLE
203300     PERFORM 4900-CONTAINS-TEST THRU 4900-EXIT.
203400 3926-EXIT.
203500     EXIT.
203600
203700*----------------------------------------------------------------
203800*    STEP 12 -- DISAMBIGUATE DUPLICATE NAMES.
203900*----------------------------------------------------------------
204000 3930-STEP12-DISAMBIGUATE.
204100     PERFORM 3935-CHECK-ONE-ROW THRU 3935-EXIT
204200         VARYING WS-IX FROM 1 BY 1
204300         UNTIL WS-IX > WS-RECORD-COUNT.
204400 3930-EXIT.
204500     EXIT.
204600
204700 3935-CHECK-ONE-ROW.
204800     IF WT-ROW-DELETED (WS-IX)
204900         GO TO 3935-EXIT
205000     END-IF
205100     MOVE ZERO TO WS-DUP-GROUP-SIZE
205200     SET WS-IX2 TO WS-IX
205300     SET WS-IX2 UP BY 1
205400     PERFORM 3936-COUNT-MATCHES THRU 3936-EXIT
205500         VARYING WS-IX2 FROM WS-IX2 BY 1
205600         UNTIL WS-IX2 > WS-RECORD-COUNT
205700     IF WS-DUP-GROUP-SIZE > 0
205800         PERFORM 3937-SUFFIX-ONE THRU 3937-EXIT
205900     END-IF.
206000 3935-EXIT.
206100     EXIT.
206200
206300 3936-COUNT-MATCHES.
206400     IF NOT WT-ROW-DELETED (WS-IX2)
206500         IF WT-ITEM-NAME (WS-IX2) = WT-ITEM-NAME (WS-IX)
206600             ADD 1 TO WS-DUP-GROUP-SIZE
206700         END-IF
206800     END-IF.
206900 3936-EXIT.
207000     EXIT.
207100
207200 3937-SUFFIX-ONE.
207300     IF WT-BRAND (WS-IX) NOT = SPACES
207400         STRING WT-ITEM-NAME (WS-IX) DELIMITED BY " "
207500                " (" DELIMITED BY SIZE
207600                WT-BRAND (WS-IX) DELIMITED BY SPACE
207700                ")" DELIMITED BY SIZE
207800             INTO WT-ITEM-NAME (WS-IX)
207900         ADD 1 TO WS-CNT-STEP12
208000     ELSE
208100         IF WT-CONTAINER (WS-IX) NOT = SPACES
208200             STRING WT-ITEM-NAME (WS-IX) DELIMITED BY " "
208300                    " (" DELIMITED BY SIZE
208400                    WT-CONTAINER (WS-IX) (1:25) DELIMITED BY
208500                        SIZE
208600                    ")" DELIMITED BY SIZE
208700                 INTO WT-ITEM-NAME (WS-IX)
208800             ADD 1 TO WS-CNT-STEP12
208900         ELSE
209000             IF WT-ROOM (WS-IX) NOT = SPACES
209100                 STRING WT-ITEM-NAME (WS-IX) DELIMITED BY " "
209200                        " (" DELIMITED BY SIZE
209300                        WT-ROOM (WS-IX) DELIMITED BY SPACE
209400                        ")" DELIMITED BY SIZE
209500                     INTO WT-ITEM-NAME (WS-IX)
209600                 ADD 1 TO WS-CNT-STEP12
209700             END-IF
209800         END-IF
209900     END-IF.
210000 3937-EXIT.
210100     EXIT.
210200
210300*----------------------------------------------------------------
210400*    GENERIC HELPER PARAGRAPHS -- SHARED BY THE TWELVE STEPS.
210500*----------------------------------------------------------------
210600 4900-CONTAINS-TEST.
210700     MOVE "N" TO WS-FOUND-SWITCH
210800     PERFORM 4920-TRIM-NEEDLE THRU 4920-EXIT
210900     MOVE WS-GENLEN-RESULT TO WS-CONTAINS-NL-LEN
211000     IF WS-CONTAINS-NL-LEN = 0
211100         GO TO 4900-EXIT
211200     END-IF
211300     PERFORM 4901-CONTAINS-SCAN THRU 4901-EXIT
211400         VARYING WS-CONTAINS-POS FROM 1 BY 1
211500         UNTIL WS-CONTAINS-POS >
211600             WS-CONTAINS-HS-LEN - WS-CONTAINS-NL-LEN + 1
211700             OR WS-KEYWORD-FOUND.
211800 4900-EXIT.
211900     EXIT.
212000
212100 4901-CONTAINS-SCAN.
212200     IF WS-CONTAINS-HAYSTACK
212300         (WS-CONTAINS-POS:WS-CONTAINS-NL-LEN) =
212400             WS-CONTAINS-NEEDLE (1:WS-CONTAINS-NL-LEN)
212500         SET WS-KEYWORD-FOUND TO TRUE
212600     END-IF.
212700 4901-EXIT.
212800     EXIT.
212900
213000*    TRIMMED LENGTH OF WS-CONTAINS-NEEDLE (MAX 30).
213100 4920-TRIM-NEEDLE.
213200     PERFORM 4921-STEP-BACK-NEEDLE THRU 4921-EXIT
213300         VARYING WS-GENLEN-RESULT FROM 30 BY -1
213400         UNTIL WS-GENLEN-RESULT = 0
213500             OR WS-CONTAINS-NEEDLE (WS-GENLEN-RESULT:1)
213600                 NOT = SPACE.
213700 4920-EXIT.
213800     EXIT.
213900
214000 4921-STEP-BACK-NEEDLE.
214100     CONTINUE.
214200 4921-EXIT.
214300     EXIT.
214400
214500*    TRIMMED LENGTH OF WS-SCAN-NAME-UC (MAX 80).
214600 4910-TRIM-NAME-UC.
214700     PERFORM 4911-STEP-BACK-NAME THRU 4911-EXIT
214800         VARYING WS-GENLEN-RESULT FROM 80 BY -1
214900         UNTIL WS-GENLEN-RESULT = 0
215000             OR WS-SCAN-NAME-UC (WS-GENLEN-RESULT:1)
215100                 NOT = SPACE.
215200 4910-EXIT.
215300     EXIT.
215400
215500 4911-STEP-BACK-NAME.
215600     CONTINUE.
215700 4911-EXIT.
215800     EXIT.
215900
216000*    TRIMMED LENGTH OF THE CURRENT NUMBER-WORD TABLE ENTRY.
216100 4920-TRIM-TABLE-WORD.
216200     PERFORM 4922-STEP-BACK-TABWORD THRU 4922-EXIT
216300         VARYING WS-GENLEN-RESULT FROM 10 BY -1
216400         UNTIL WS-GENLEN-RESULT = 0
216500             OR WS-NUMWORD (WS-FOUND-INDEX) (WS-GENLEN-RESULT:1)
216600                 NOT = SPACE.
216700 4920-EX2.
216800     EXIT.
216900
217000 4922-STEP-BACK-TABWORD.
217100     CONTINUE.
217200 4922-EXIT.
217300     EXIT.
217400
217500*    TRIMMED LENGTH OF WS-SCAN-NOTES-UC (MAX 120).
217600 4970-TRIM-NOTES.
217700     PERFORM 4971-STEP-BACK-NOTES THRU 4971-EX2
217800         VARYING WS-DUP-GROUP-SIZE FROM 120 BY -1
217900         UNTIL WS-DUP-GROUP-SIZE = 0
218000             OR WS-SCAN-NOTES-UC (WS-DUP-GROUP-SIZE:1)
218100                 NOT = SPACE.
218200 4970-EXIT.
218300     EXIT.
218400
218500 4971-STEP-BACK-NOTES.
218600     CONTINUE.
218700 4971-EX2.
218800     EXIT.
218900
219000*    TRIMMED LENGTH OF WS-SCAN-NAME-UC (CONTAINER COPY, MAX 60).
219100 4980-TRIM-CONTAINER.
219200     PERFORM 4981-STEP-BACK-CONTAINER THRU 4981-EXIT
219300         VARYING WS-GENLEN-RESULT FROM 60 BY -1
219400         UNTIL WS-GENLEN-RESULT = 0
219500             OR WS-SCAN-NAME-UC (WS-GENLEN-RESULT:1)
219600                 NOT = SPACE.
219700 4980-EXIT.
219800     EXIT.
219900
220000 4981-STEP-BACK-CONTAINER.
220100     CONTINUE.
220200 4981-EXIT.
220300     EXIT.
220400
220500*    UPPER-CASE THE FIRST LETTER OF WT-ITEM-NAME (WS-IX).
220600 4940-UPCASE-FIRST-LETTER.
220700     IF WT-ITEM-NAME (WS-IX) (1:1) >= "a" AND
220800        WT-ITEM-NAME (WS-IX) (1:1) <= "z"
220900         INSPECT WT-ITEM-NAME (WS-IX) (1:1)
221000             CONVERTING "abcdefghijklmnopqrstuvwxyz"
221100                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
221200     END-IF.
221300 4940-EXIT.
221400     EXIT.
221500
221600*    UPPER-CASE THE FIRST LETTER OF WT-ITEM-NAME (WS-IX2).
221700 4940-UPCASE-SEGMENT-FIRST-LETTER.
221800     IF WT-ITEM-NAME (WS-IX2) (1:1) >= "a" AND
221900        WT-ITEM-NAME (WS-IX2) (1:1) <= "z"
222000         INSPECT WT-ITEM-NAME (WS-IX2) (1:1)
222100             CONVERTING "abcdefghijklmnopqrstuvwxyz"
222200                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
222300     END-IF.
222400 4940-EX2.
222500     EXIT.
222600
222700*    LOCATE THE FIRST OCCURRENCE OF WS-CONTAINS-NEEDLE (ALREADY
222800*    TRIMMED-LENGTH KNOWN IN WS-GENLEN-RESULT) WITHIN
222900*    WS-CONTAINS-HAYSTACK; POSITION RETURNED IN WS-CONTAINS-POS.
223000 4950-FIND-POSITION.
223100     MOVE "N" TO WS-FOUND-SWITCH
223200     MOVE WS-GENLEN-RESULT TO WS-CONTAINS-NL-LEN
223300     PERFORM 4901-CONTAINS-SCAN THRU 4901-EXIT
223400         VARYING WS-CONTAINS-POS FROM 1 BY 1
223500         UNTIL WS-CONTAINS-POS >
223600             WS-CONTAINS-HS-LEN - WS-CONTAINS-NL-LEN + 1
223700             OR WS-KEYWORD-FOUND.
223800 4950-EXIT.
223900     EXIT.
224000
224100*    REMOVE THE NEEDLE FROM WT-ITEM-NAME (WS-IX) AT THE FOUND
224200*    POSITION, CLOSE THE GAP, TRIM LEADING PUNCTUATION.
224300 4960-REMOVE-AT-POSITION.
224400     MOVE WT-ITEM-NAME (WS-IX) TO WS-SCAN-NAME-UC
224500     IF WS-CONTAINS-POS = 1
224600         MOVE WT-ITEM-NAME (WS-IX)
224700             (WS-CONTAINS-POS + WS-CONTAINS-NL-LEN:
224800              80 - WS-CONTAINS-NL-LEN)
224900             TO WT-ITEM-NAME (WS-IX)
225000         PERFORM 4961-STRIP-LEAD-PUNCT THRU 4961-EXIT
225100             VARYING WS-SCAN-POS FROM 1 BY 1
225200             UNTIL WS-SCAN-POS > 5
225300     ELSE
225400         MOVE SPACES TO WT-ITEM-NAME (WS-IX)
225500             (WS-CONTAINS-POS:WS-CONTAINS-NL-LEN)
225600     END-IF.
225700 4960-EXIT.
225800     EXIT.
225900
226000 4961-STRIP-LEAD-PUNCT.
226100     IF WT-ITEM-NAME (WS-IX) (1:1) = SPACE OR
226200        WT-ITEM-NAME (WS-IX) (1:1) = "," OR
226300        WT-ITEM-NAME (WS-IX) (1:1) = "-" OR
226400        WT-ITEM-NAME (WS-IX) (1:1) = QUOTE
226500         MOVE WT-ITEM-NAME (WS-IX) (2:79)
226600             TO WT-ITEM-NAME (WS-IX)
226700     END-IF.
226800 4961-EXIT.
226900     EXIT.
227000
227100*----------------------------------------------------------------
227200*    WRITE THE SURVIVING TABLE ROWS TO THE CLEANED FILE.
227300*----------------------------------------------------------------
227400 4000-WRITE-CLEAN-FILE.
227500     PERFORM 4010-WRITE-ONE-ROW THRU 4010-EXIT
227600         VARYING WS-IX FROM 1 BY 1
227700         UNTIL WS-IX > WS-RECORD-COUNT.
227800 4000-EXIT.
227900     EXIT.
228000
228100 4010-WRITE-ONE-ROW.
228200     IF WT-ROW-DELETED (WS-IX)
228300         GO TO 4010-EXIT
228400     END-IF
228500     MOVE SPACES TO RAW-INVENTORY-RECORD
228600     MOVE WT-ITEM-ID (WS-IX)       TO IM-ITEM-ID
228700                                        OF RAW-INVENTORY-RECORD
228800     MOVE WT-ITEM-NAME (WS-IX)     TO IM-ITEM-NAME
228900                                        OF RAW-INVENTORY-RECORD
229000     MOVE WT-CATEGORY (WS-IX)      TO IM-CATEGORY
229100                                        OF RAW-INVENTORY-RECORD
229200     MOVE WT-ROOM (WS-IX)          TO IM-ROOM
229300                                        OF RAW-INVENTORY-RECORD
229400     MOVE WT-CONTAINER (WS-IX)     TO IM-CONTAINER
229500                                        OF RAW-INVENTORY-RECORD
229600     MOVE WT-BRAND (WS-IX)         TO IM-BRAND
229700                                        OF RAW-INVENTORY-RECORD
229800     MOVE WT-ITEM-COLOR (WS-IX)    TO IM-ITEM-COLOR
229900                                        OF RAW-INVENTORY-RECORD
230000     MOVE WT-ITEM-SIZE (WS-IX)     TO IM-ITEM-SIZE
230100                                        OF RAW-INVENTORY-RECORD
230200     MOVE WT-QUANTITY (WS-IX)      TO IM-QUANTITY
230300                                        OF RAW-INVENTORY-RECORD
230400     MOVE WT-EST-VALUE (WS-IX)     TO IM-EST-VALUE
230500                                        OF RAW-INVENTORY-RECORD
230600     MOVE WT-PURCH-PRICE (WS-IX)   TO IM-PURCH-PRICE
230700                                        OF RAW-INVENTORY-RECORD
230800     MOVE WT-UPC (WS-IX)           TO IM-UPC
230900                                        OF RAW-INVENTORY-RECORD
231000     MOVE WT-EMPTY-BOX-FLAG (WS-IX) TO IM-EMPTY-BOX-FLAG
231100                                        OF RAW-INVENTORY-RECORD
231200     MOVE WT-NOTES (WS-IX)         TO IM-NOTES
231300                                        OF RAW-INVENTORY-RECORD
231400     MOVE WT-CREATED-AT (WS-IX)    TO IM-CREATED-AT
231500                                        OF RAW-INVENTORY-RECORD
231600     MOVE WT-UPDATED-AT (WS-IX)    TO IM-UPDATED-AT
231700                                        OF RAW-INVENTORY-RECORD
231800     MOVE RAW-INVENTORY-RECORD TO CLEAN-INVENTORY-RECORD
231900     WRITE CLEAN-INVENTORY-RECORD
232000     IF NOT WS-CLEAN-OK
232100         DISPLAY "CLEANUP-INVENTORY: WRITE FAILED "
232200                 WS-CLEAN-STATUS
232300     END-IF.
232400 4010-EXIT.
232500     EXIT.
232600
232700 5000-DISPLAY-AUDIT-COUNTS.
232800     MOVE WS-CNT-STEP01 TO WS-STEP-COUNT-EDIT
232900     DISPLAY "STEP 01 DELETE GARBAGE ...... " WS-STEP-COUNT-EDIT
233000     MOVE WS-CNT-STEP02 TO WS-STEP-COUNT-EDIT
233100     DISPLAY "STEP 02 DEFAULTS ............ " WS-STEP-COUNT-EDIT
233200     MOVE WS-CNT-STEP03 TO WS-STEP-COUNT-EDIT
233300     DISPLAY "STEP 03 EXTRACT QUANTITIES ... " WS-STEP-COUNT-EDIT
233400     MOVE WS-CNT-STEP04 TO WS-STEP-COUNT-EDIT
233500     DISPLAY "STEP 04 MOVE UPC CODES ....... " WS-STEP-COUNT-EDIT
233600     MOVE WS-CNT-STEP05 TO WS-STEP-COUNT-EDIT
233700     DISPLAY "STEP 05 EMPTY BOXES .......... " WS-STEP-COUNT-EDIT
233800     MOVE WS-CNT-STEP06 TO WS-STEP-COUNT-EDIT
233900     DISPLAY "STEP 06 BRAND SPELLING ....... " WS-STEP-COUNT-EDIT
234000     MOVE WS-CNT-STEP07 TO WS-STEP-COUNT-EDIT
234100     DISPLAY "STEP 07 STRIP REDUNDANT ...... " WS-STEP-COUNT-EDIT
234200     MOVE WS-CNT-STEP08 TO WS-STEP-COUNT-EDIT
234300     DISPLAY "STEP 08 CLEAN VERBOSE NAMES .. " WS-STEP-COUNT-EDIT
234400     MOVE WS-CNT-STEP09 TO WS-STEP-COUNT-EDIT
234500     DISPLAY "STEP 09 SPLIT MULTI-ITEM ..... " WS-STEP-COUNT-EDIT
234600     MOVE WS-CNT-STEP10 TO WS-STEP-COUNT-EDIT
234700     DISPLAY "STEP 10 FIX CONTAINERS ....... " WS-STEP-COUNT-EDIT
234800     MOVE WS-CNT-STEP11 TO WS-STEP-COUNT-EDIT
234900     DISPLAY "STEP 11 RECATEGORIZE OTHER ... " WS-STEP-COUNT-EDIT
235000     MOVE WS-CNT-STEP12 TO WS-STEP-COUNT-EDIT
235100     DISPLAY "STEP 12 DISAMBIGUATE DUPS .... " WS-STEP-COUNT-EDIT
235200     MOVE WS-RECORD-COUNT TO WS-STEP-COUNT-EDIT
235300     DISPLAY "SURVIVING RECORDS WRITTEN .... " WS-STEP-COUNT-EDIT.
235400 5000-EXIT.
235500     EXIT.
235600
235700 9000-TERMINATE.
235800     CLOSE INVENT-RAW-IN
235900     CLOSE INVENT-CLEAN-OUT
236000     DISPLAY "CLEANUP-INVENTORY COMPLETED!!!".
236100 9000-EXIT.
236200     EXIT.
