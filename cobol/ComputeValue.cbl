000100******************************************************************
000200* CMPTVAL.CBL
000300*    HOME OFFICE SYSTEMS - BATCH INVENTORY VALUE PICK SUBROUTINE
000400*
000500*    CALLED BY INVENTORY-SUMMARY ONCE PER SURVIVING MASTER RECORD
000600*    TO DECIDE WHAT DOLLAR FIGURE THAT RECORD CONTRIBUTES TO THE
000700*    ROOM/CATEGORY/GRAND VALUE TOTALS.  NO ROUNDING, NO
000800*    DIVISION -- THE FIGURE PICKED IS EITHER THE RECORD'S OWN
000900*    EST-VALUE OR PURCH-PRICE, MOVED THROUGH UNCHANGED.
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    88-11-02  RJT  ORIGINAL CODING -- QUANTITY-TIMES-UNIT-PRICE  RJT88110
001400*                   VALUE COMPUTE FOR THE PILOT REORDER REPORT.
001500*    94-09-14  DCP  REWRITTEN FOR THE HOUSEHOLD INVENTORY PROJECT DCP94091
001600*                   -- NO MULTIPLICATION, JUST A VALUE PICK
001700*                   BETWEEN EST-VALUE AND PURCH-PRICE, REQ 5510.
001800*    98-11-20  DCP  Y2K REVIEW -- NO DATE FIELDS IN THIS ROUTINE, DCP98112
001900*                   SIGNED OFF PER REQ 8802.
002000*    03-04-02  MWK  ADDED WS-CALL-COUNT AUDIT COUNTER SO          MWK03040
002100*                   INVENTORY-SUMMARY CAN CONFIRM THE CALL COUNT
002200*                   MATCHES ITS OWN RECORD COUNT DURING TESTING.
002300******************************************************************
002400 IDENTIFICATION              DIVISION.
002500*-----------------------------------------------------------------
002600 PROGRAM-ID.                 COMPUTE-VALUE.
002700 AUTHOR.                     R J TILLMAN.
002800 INSTALLATION.               HOME OFFICE SYSTEMS - BATCH.
002900 DATE-WRITTEN.               11/02/88.
003000 DATE-COMPILED.
003100 SECURITY.    UNCLASSIFIED - INTERNAL BATCH USE ONLY.
003200*-----------------------------------------------------------------
003300 ENVIRONMENT                 DIVISION.
003400 CONFIGURATION               SECTION.
003500 SOURCE-COMPUTER.            HOS-3090.
003600 OBJECT-COMPUTER.            HOS-3090.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS NUMERIC-DIGIT IS "0" THRU "9"
004000     UPSI-0 ON STATUS IS COMPUTE-VALUE-VERBOSE-MODE.
004100******************************************************************
004200 DATA                        DIVISION.
004300*-----------------------------------------------------------------
004400 WORKING-STORAGE             SECTION.
004500 01  WS-SWITCHES.
004600     05  COMPUTE-VALUE-VERBOSE-MODE  PIC X(01)   VALUE "N".
004700     05  FILLER                      PIC X(19).
004800
004900*    CALL-COUNT AUDIT -- SEE MWK CHANGE-LOG ENTRY ABOVE.
005000 77  WS-CALL-COUNT                PIC S9(7) COMP  VALUE ZERO.
005100 01  WS-CALL-COUNT-EDIT           PIC ZZZ,ZZ9.
005200 01  WS-CALL-COUNT-EDIT-R REDEFINES WS-CALL-COUNT-EDIT
005300         PIC X(07).
005400
005500*    LOCAL COPY OF THE TWO CANDIDATE VALUES, USED ONLY SO THE
005600*    COMPARE BELOW READS AGAINST WORKING-STORAGE RATHER THAN THE
005700*    LINKAGE PARAMETERS DIRECTLY (HOUSE HABIT FROM THE OLD REORDER
005800*    VALUE ROUTINE).
005900 01  WS-LOCAL-EST-VALUE           PIC 9(07)V99 VALUE ZERO.
006000 01  WS-LOCAL-EST-VALUE-R REDEFINES WS-LOCAL-EST-VALUE.
006100     05  WS-LOCAL-EST-DOLLARS     PIC 9(07).
006200     05  WS-LOCAL-EST-CENTS       PIC 9(02).
006300 01  WS-LOCAL-PURCH-PRICE         PIC 9(07)V99 VALUE ZERO.
006400 01  WS-LOCAL-PURCH-PRICE-R REDEFINES WS-LOCAL-PURCH-PRICE.
006500     05  WS-LOCAL-PURCH-DOLLARS   PIC 9(07).
006600     05  WS-LOCAL-PURCH-CENTS     PIC 9(02).
006700*-----------------------------------------------------------------
006800 LINKAGE                     SECTION.
006900 01  LINK-PARAMETERS.
007000     05  LS-EST-VALUE             PIC 9(07)V99.
007100     05  LS-PURCH-PRICE           PIC 9(07)V99.
007200     05  LS-VALUE-PICKED          PIC 9(07)V99.
007300     05  FILLER                   PIC X(10).
007400******************************************************************
007500 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
007600*-----------------------------------------------------------------
007700 0000-COMPUTE-VALUE.
007800     ADD 1 TO WS-CALL-COUNT
007900     MOVE LS-EST-VALUE   TO WS-LOCAL-EST-VALUE
008000     MOVE LS-PURCH-PRICE TO WS-LOCAL-PURCH-PRICE
008100     IF WS-LOCAL-EST-VALUE NOT = ZERO
008200         MOVE WS-LOCAL-EST-VALUE TO LS-VALUE-PICKED
008300     ELSE
008400         IF WS-LOCAL-PURCH-PRICE NOT = ZERO
008500             MOVE WS-LOCAL-PURCH-PRICE TO LS-VALUE-PICKED
008600         ELSE
008700             MOVE ZERO TO LS-VALUE-PICKED
008800         END-IF
008900     END-IF
009000     IF COMPUTE-VALUE-VERBOSE-MODE
009100         MOVE WS-CALL-COUNT TO WS-CALL-COUNT-EDIT
009200         DISPLAY "COMPUTE-VALUE -- CALL " WS-CALL-COUNT-EDIT
009300     END-IF
009400     EXIT PROGRAM.
