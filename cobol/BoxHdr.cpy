000100******************************************************************
000200* BOXHDR.CPY
000300*    Box-authority header extract record -- one per storage box
000400*    known to the box-authority spreadsheet.  Read into a lookup
000500*    table keyed on BH-BOX-NAME by MERGE-INVENTORY before the
000600*    box-item extract is processed.
000700*
000800*    93-08-30  LMH  ORIGINAL CODING FOR BOX-AUTHORITY MERGE.
000900******************************************************************
001000 01  BH-BOX-HEADER-RECORD.
001100     05  BH-BOX-NAME             PIC X(30).
001200     05  BH-BOX-DESC             PIC X(60).
001300     05  BH-BOX-STATUS           PIC X(20).
