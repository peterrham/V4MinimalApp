000100******************************************************************
000200* BOXITEM.CPY
000300*    Box-authority item extract record -- one per item line the
000400*    spreadsheet lists inside a box.  MERGE-INVENTORY reads these
000500*    sequentially against the box-header table and the inventory
000600*    master working table.
000700*
000800*    93-08-30  LMH  ORIGINAL CODING FOR BOX-AUTHORITY MERGE.
000900******************************************************************
001000 01  BI-BOX-ITEM-RECORD.
001100     05  BI-BOX-NAME             PIC X(30).
001200     05  BI-ITEM-NAME            PIC X(80).
001300     05  BI-COMMENT              PIC X(80).
001400     05  BI-QUANTITY             PIC 9(05).
001500     05  BI-STATUS               PIC X(20).
001600     05  BI-LINK                 PIC X(80).
