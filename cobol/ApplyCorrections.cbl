000100******************************************************************
000200* APLYCORR.CBL
000300*    HOME OFFICE SYSTEMS - BATCH INVENTORY CORRECTIONS APPLY
000400*
000500*    APPLIES THE MANUAL-REVIEW CORRECTIONS FILE AGAINST THE
000600*    MERGED INVENTORY MASTER.  EACH CORRECTION RECORD IS EITHER A
000700*    DELETE (GARBAGE-FLAG "Y") OR A SINGLE FIELD CHANGE KEYED BY
000800*    ITEM ID.  RUN AFTER MERGE-INVENTORY, LAST STEP BEFORE
000900*    INVENTORY-SUMMARY.
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    96-04-02  DCP  ORIGINAL CODING FOR REVIEW-BACK LOAD, NAME /  DCP96040
001400*                   BRAND / CATEGORY / COLOR / QUANTITY / SIZE /
001500*                   NOTES FIELD CODES.
001600*    96-08-19  DCP  DELETE-WINS-OVER-CHANGES RULE -- A GARBAGE    DCP96081
001700*                   RECORD FOR AN ITEM NOW SUPPRESSES ANY OTHER
001800*                   CORRECTION RECORDS FOR THE SAME ID (REQ 6014).
001900*    97-05-30  DCP  UNKNOWN FIELD CODES NOW IGNORED RATHER THAN   DCP97053
002000*                   ABENDING THE RUN.
002100*    98-11-20  DCP  Y2K -- NO DATE FIELDS TOUCHED BY THIS PROGRAM,DCP98112
002200*                   REVIEWED AND SIGNED OFF PER REQ 8802.
002300*    01-06-04  MWK  RAISED WORKING TABLE CAPACITY TO 6000 ROWS TO MWK01060
002400*                   MATCH THE CLEANUP-INVENTORY REWRITE.
002500*    03-04-02  MWK  DISPLAY OF APPLIED/DELETED/SKIPPED COUNTS AND MWK03040
002600*                   FINAL RECORD COUNT AT END OF RUN.
002700******************************************************************
002800 IDENTIFICATION              DIVISION.
002900*-----------------------------------------------------------------
003000 PROGRAM-ID.                 APPLY-CORRECTIONS.
003100 AUTHOR.                     D C PELLETIER.
003200 INSTALLATION.               HOME OFFICE SYSTEMS - BATCH.
003300 DATE-WRITTEN.               04/02/96.
003400 DATE-COMPILED.
003500 SECURITY.    UNCLASSIFIED - INTERNAL BATCH USE ONLY.
003600*-----------------------------------------------------------------
003700 ENVIRONMENT                 DIVISION.
003800 CONFIGURATION               SECTION.
003900 SOURCE-COMPUTER.            HOS-3090.
004000 OBJECT-COMPUTER.            HOS-3090.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS NUMERIC-DIGIT IS "0" THRU "9"
004400     UPSI-0 ON STATUS IS APPLY-VERBOSE-MODE.
004500*-----------------------------------------------------------------
004600 INPUT-OUTPUT                SECTION.
004700 FILE-CONTROL.
004800     SELECT  INVENT-MASTER-IN
004900             ASSIGN TO INVMSTIN
005000             ORGANIZATION IS LINE SEQUENTIAL
005100             FILE STATUS IS WS-MASTER-STATUS.
005200
005300     SELECT  CORRECTIONS-IN
005400             ASSIGN TO CORRECTN
005500             ORGANIZATION IS LINE SEQUENTIAL
005600             FILE STATUS IS WS-CORRECT-STATUS.
005700
005800     SELECT  INVENT-FINAL-OUT
005900             ASSIGN TO INVFINOU
006000             ORGANIZATION IS LINE SEQUENTIAL
006100             FILE STATUS IS WS-FINAL-STATUS.
006200******************************************************************
006300 DATA                        DIVISION.
006400*-----------------------------------------------------------------
006500 FILE                        SECTION.
006600 FD  INVENT-MASTER-IN
006700     RECORDING MODE IS F.
006800 01  MASTER-INVENTORY-RECORD.
006900     COPY INVENTREC.
007000
007100 FD  CORRECTIONS-IN
007200     RECORDING MODE IS F.
007300 01  CORRECTION-RECORD.
007400     COPY CORRECTN.
007500
007600 FD  INVENT-FINAL-OUT
007700     RECORDING MODE IS F.
007800 01  FINAL-INVENTORY-RECORD     PIC X(543).
007900*-----------------------------------------------------------------
008000 WORKING-STORAGE             SECTION.
008100
008200 01  WS-FILE-STATUSES.
008300     05  WS-MASTER-STATUS        PIC X(02).
008400         88  WS-MASTER-OK            VALUE "00".
008500         88  WS-MASTER-EOF           VALUE "10".
008600     05  WS-CORRECT-STATUS       PIC X(02).
008700         88  WS-CORRECT-OK           VALUE "00".
008800         88  WS-CORRECT-EOF          VALUE "10".
008900     05  WS-FINAL-STATUS         PIC X(02).
009000         88  WS-FINAL-OK             VALUE "00".
009100     05  FILLER                  PIC X(10).
009200
009300 01  WS-SWITCHES.
009400     05  WS-MASTER-EOF-SW        PIC X(01)   VALUE "N".
009500         88  WS-END-OF-MASTER        VALUE "Y".
009600     05  WS-CORRECT-EOF-SW       PIC X(01)   VALUE "N".
009700         88  WS-END-OF-CORRECTIONS   VALUE "Y".
009800     05  APPLY-VERBOSE-MODE      PIC X(01)   VALUE "N".
009900
010000*    INVENTORY MASTER WORKING TABLE.
010100 77  WS-TABLE-MAX                PIC 9(4)  COMP  VALUE 6000.
010200 77  WS-RECORD-COUNT             PIC 9(4)  COMP  VALUE ZERO.
010300 01  WS-MASTER-TABLE.
010400     05  WT-ENTRY OCCURS 6000 TIMES
010500             INDEXED BY WS-IX.
010600         10  WT-DELETED-FLAG     PIC X(01)   VALUE "N".
010700             88  WT-ROW-DELETED      VALUE "Y".
010800         10  WT-ITEM-ID          PIC X(36).
010900         10  WT-ITEM-NAME        PIC X(80).
011000         10  WT-CATEGORY         PIC X(20).
011100         10  WT-ROOM             PIC X(30).
011200         10  WT-CONTAINER        PIC X(60).
011300         10  WT-BRAND            PIC X(30).
011400         10  WT-ITEM-COLOR       PIC X(20).
011500         10  WT-ITEM-SIZE        PIC X(20).
011600         10  WT-QUANTITY         PIC 9(05).
011700         10  WT-EST-VALUE        PIC 9(07)V99.
011800         10  WT-PURCH-PRICE      PIC 9(07)V99.
011900         10  WT-UPC              PIC X(14).
012000         10  WT-EMPTY-BOX-FLAG   PIC X(01).
012100         10  WT-NOTES            PIC X(120).
012200         10  WT-CREATED-AT       PIC X(20).
012300         10  WT-UPDATED-AT       PIC X(20).
012400         10  WT-APPLIED-FLAG     PIC X(01)   VALUE "N".
012500             88  WT-ALREADY-APPLIED  VALUE "Y".
012600         10  FILLER              PIC X(48).
012700
012800*    FIELD-CODE TABLE -- MAPS THE CORRECTION RECORD'S FIELD CODE
012900*    TO AN INTERNAL FIELD NUMBER (1-7); ANYTHING ELSE IS IGNORED.
013000 01  WS-FIELDCODE-TABLE-LIT.
013100     05  FILLER PIC X(10) VALUE "NAME      ".
013200     05  FILLER PIC X(10) VALUE "BRAND     ".
013300     05  FILLER PIC X(10) VALUE "CATEGORY  ".
013400     05  FILLER PIC X(10) VALUE "COLOR     ".
013500     05  FILLER PIC X(10) VALUE "QUANTITY  ".
013600     05  FILLER PIC X(10) VALUE "SIZE      ".
013700     05  FILLER PIC X(10) VALUE "NOTES     ".
013800 01  WS-FIELDCODE-TABLE REDEFINES WS-FIELDCODE-TABLE-LIT.
013900     05  WS-FIELDCODE OCCURS 7 TIMES PIC X(10).
014000 77  WS-FIELDCODE-MAX             PIC 9(2) COMP  VALUE 7.
014100 77  WS-FIELDCODE-INDEX           PIC 9(2) COMP  VALUE ZERO.
014200
014300*    RESULT COUNTERS.
014400 77  WS-CNT-APPLIED               PIC S9(7) COMP  VALUE ZERO.
014500 77  WS-CNT-DELETED               PIC S9(7) COMP  VALUE ZERO.
014600 77  WS-CNT-SKIPPED                PIC S9(7) COMP  VALUE ZERO.
014700 77  WS-CNT-FINAL                  PIC S9(7) COMP  VALUE ZERO.
014800 01  WS-CNT-EDIT                   PIC ZZZ,ZZ9.
014900 01  WS-CNT-EDIT-ALPHA REDEFINES WS-CNT-EDIT PIC X(07).
015000
015100 77  WS-MATCH-INDEX                PIC S9(4) COMP  VALUE ZERO.
015200 01  WS-MATCH-SWITCH               PIC X(01)   VALUE "N".
015300     88  WS-MATCH-FOUND                VALUE "Y".
015400 01  WS-QTY-NUMERIC                PIC 9(05).
015500 01  WS-QTY-NUMERIC-R REDEFINES WS-QTY-NUMERIC PIC X(05).
015600******************************************************************
015700 PROCEDURE                   DIVISION.
015800*-----------------------------------------------------------------
015900 0000-APPLY-CORRECTIONS.
016000     PERFORM 1000-INITIATE THRU 1000-EXIT.
016100     PERFORM 2000-LOAD-MASTER THRU 2000-EXIT.
016200     PERFORM 3000-APPLY-CORRECTIONS-PASS THRU 3000-EXIT.
016300     PERFORM 4000-WRITE-FINAL THRU 4000-EXIT.
016400     PERFORM 5000-DISPLAY-RESULTS THRU 5000-EXIT.
016500     PERFORM 9000-TERMINATE THRU 9000-EXIT.
016600     STOP RUN.
016700
016800 1000-INITIATE.
016900     OPEN INPUT  INVENT-MASTER-IN
017000                 CORRECTIONS-IN.
017100     OPEN OUTPUT INVENT-FINAL-OUT.
017200     IF NOT WS-MASTER-OK AND NOT WS-MASTER-EOF
017300         DISPLAY "APPLY-CORRECTIONS -- MASTER OPEN FAILED, "
017400                 "STATUS " WS-MASTER-STATUS
017500         STOP RUN
017600     END-IF.
017700 1000-EXIT.
017800     EXIT.
017900
018000*    STEP 1 -- READ THE MERGED MASTER INTO THE WORKING TABLE.
018100 2000-LOAD-MASTER.
018200     READ INVENT-MASTER-IN
018300         AT END SET WS-END-OF-MASTER TO TRUE
018400     END-READ
018500     PERFORM 2010-LOAD-ONE-ROW THRU 2010-EXIT
018600         UNTIL WS-END-OF-MASTER
018700             OR WS-RECORD-COUNT >= WS-TABLE-MAX.
018800 2000-EXIT.
018900     EXIT.
019000
019100 2010-LOAD-ONE-ROW.
019200     ADD 1 TO WS-RECORD-COUNT
019300     SET WS-IX TO WS-RECORD-COUNT
019400     MOVE "N"              TO WT-DELETED-FLAG (WS-IX)
019500     MOVE "N"              TO WT-APPLIED-FLAG (WS-IX)
019600     MOVE IM-ITEM-ID       TO WT-ITEM-ID (WS-IX)
019700     MOVE IM-ITEM-NAME     TO WT-ITEM-NAME (WS-IX)
019800     MOVE IM-CATEGORY      TO WT-CATEGORY (WS-IX)
019900     MOVE IM-ROOM          TO WT-ROOM (WS-IX)
020000     MOVE IM-CONTAINER     TO WT-CONTAINER (WS-IX)
020100     MOVE IM-BRAND         TO WT-BRAND (WS-IX)
020200     MOVE IM-ITEM-COLOR    TO WT-ITEM-COLOR (WS-IX)
020300     MOVE IM-ITEM-SIZE     TO WT-ITEM-SIZE (WS-IX)
020400     MOVE IM-QUANTITY      TO WT-QUANTITY (WS-IX)
020500     MOVE IM-EST-VALUE     TO WT-EST-VALUE (WS-IX)
020600     MOVE IM-PURCH-PRICE   TO WT-PURCH-PRICE (WS-IX)
020700     MOVE IM-UPC           TO WT-UPC (WS-IX)
020800     MOVE IM-EMPTY-BOX-FLAG TO WT-EMPTY-BOX-FLAG (WS-IX)
020900     MOVE IM-NOTES         TO WT-NOTES (WS-IX)
021000     MOVE IM-CREATED-AT    TO WT-CREATED-AT (WS-IX)
021100     MOVE IM-UPDATED-AT    TO WT-UPDATED-AT (WS-IX)
021200     READ INVENT-MASTER-IN
021300         AT END SET WS-END-OF-MASTER TO TRUE
021400     END-READ.
021500 2010-EXIT.
021600     EXIT.
021700
021800*    STEP 2 -- READ AND APPLY EACH CORRECTION RECORD.
021900 3000-APPLY-CORRECTIONS-PASS.
022000     READ CORRECTIONS-IN
022100         AT END SET WS-END-OF-CORRECTIONS TO TRUE
022200     END-READ
022300     PERFORM 3010-APPLY-ONE-CORRECTION THRU 3010-EXIT
022400         UNTIL WS-END-OF-CORRECTIONS.
022500 3000-EXIT.
022600     EXIT.
022700
022800 3010-APPLY-ONE-CORRECTION.
022900     PERFORM 3100-FIND-MASTER-ROW THRU 3100-EXIT
023000     IF NOT WS-MATCH-FOUND
023100         ADD 1 TO WS-CNT-SKIPPED
023200         GO TO 3010-SKIP
023300     END-IF
023400     IF CR-ITEM-IS-GARBAGE
023500         IF NOT WT-ROW-DELETED (WS-IX)
023600             SET WT-ROW-DELETED (WS-IX) TO TRUE
023700             ADD 1 TO WS-CNT-DELETED
023800         END-IF
023900         GO TO 3010-SKIP
024000     END-IF
024100     IF WT-ROW-DELETED (WS-IX)
024200         GO TO 3010-SKIP
024300     END-IF
024400     PERFORM 3200-APPLY-FIELD-CHANGE THRU 3200-EXIT
024500     IF NOT WT-ALREADY-APPLIED (WS-IX)
024600         SET WT-ALREADY-APPLIED (WS-IX) TO TRUE
024700         ADD 1 TO WS-CNT-APPLIED
024800     END-IF.
024900 3010-SKIP.
025000     READ CORRECTIONS-IN
025100         AT END SET WS-END-OF-CORRECTIONS TO TRUE
025200     END-READ.
025300 3010-EXIT.
025400     EXIT.
025500
025600*    LOCATE THE MASTER ROW WHOSE ITEM ID MATCHES THIS CORRECTION.
025700 3100-FIND-MASTER-ROW.
025800     MOVE "N" TO WS-MATCH-SWITCH
025900     PERFORM 3110-TEST-ONE-ROW THRU 3110-EXIT
026000         VARYING WS-IX FROM 1 BY 1
026100         UNTIL WS-IX > WS-RECORD-COUNT OR WS-MATCH-FOUND.
026200 3100-EXIT.
026300     EXIT.
026400
026500 3110-TEST-ONE-ROW.
026600     IF WT-ITEM-ID (WS-IX) = CR-ITEM-ID
026700         SET WS-MATCH-FOUND TO TRUE
026800     END-IF.
026900 3110-EXIT.
027000     EXIT.
027100
027200*    APPLY THE FIELD-CODE CHANGE AT WS-IX.
027300 3200-APPLY-FIELD-CHANGE.
027400     MOVE "N" TO WS-MATCH-SWITCH
027500     PERFORM 3210-TEST-ONE-FIELDCODE THRU 3210-EXIT
027600         VARYING WS-FIELDCODE-INDEX FROM 1 BY 1
027700         UNTIL WS-FIELDCODE-INDEX > WS-FIELDCODE-MAX
027800             OR WS-MATCH-FOUND
027900     IF NOT WS-MATCH-FOUND
028000         GO TO 3200-EXIT
028100     END-IF
028200     EVALUATE WS-FIELDCODE-INDEX
028300         WHEN 1
028400             MOVE CR-NEW-VALUE (1:80) TO WT-ITEM-NAME (WS-IX)
028500         WHEN 2
028600             MOVE CR-NEW-VALUE (1:30) TO WT-BRAND (WS-IX)
028700         WHEN 3
028800             MOVE CR-NEW-VALUE (1:20) TO WT-CATEGORY (WS-IX)
028900         WHEN 4
029000             MOVE CR-NEW-VALUE (1:20) TO WT-ITEM-COLOR (WS-IX)
029100         WHEN 5
029200             IF CR-NEW-VALUE (1:5) NUMERIC-DIGIT
029300                 MOVE CR-NEW-VALUE (1:5) TO WS-QTY-NUMERIC-R
029400                 MOVE WS-QTY-NUMERIC TO WT-QUANTITY (WS-IX)
029500             END-IF
029600         WHEN 6
029700             MOVE CR-NEW-VALUE (1:20) TO WT-ITEM-SIZE (WS-IX)
029800         WHEN 7
029900             MOVE CR-NEW-VALUE (1:120) TO WT-NOTES (WS-IX)
030000     END-EVALUATE.
030100 3200-EXIT.
030200     EXIT.
030300
030400 3210-TEST-ONE-FIELDCODE.
030500     IF CR-FIELD-CODE = WS-FIELDCODE (WS-FIELDCODE-INDEX)
030600         SET WS-MATCH-FOUND TO TRUE
030700     END-IF.
030800 3210-EXIT.
030900     EXIT.
031000
031100*    STEP 3 -- WRITE ALL NON-DELETED ROWS.
031200 4000-WRITE-FINAL.
031300     PERFORM 4010-WRITE-ONE-ROW THRU 4010-EXIT
031400         VARYING WS-IX FROM 1 BY 1
031500         UNTIL WS-IX > WS-RECORD-COUNT.
031600 4000-EXIT.
031700     EXIT.
031800
031900 4010-WRITE-ONE-ROW.
032000     IF WT-ROW-DELETED (WS-IX)
032100         GO TO 4010-EXIT
032200     END-IF
032300     MOVE SPACES TO FINAL-INVENTORY-RECORD
032400     MOVE WT-ITEM-ID (WS-IX)        TO IM-ITEM-ID
032500     MOVE WT-ITEM-NAME (WS-IX)      TO IM-ITEM-NAME
032600     MOVE WT-CATEGORY (WS-IX)       TO IM-CATEGORY
032700     MOVE WT-ROOM (WS-IX)           TO IM-ROOM
032800     MOVE WT-CONTAINER (WS-IX)      TO IM-CONTAINER
032900     MOVE WT-BRAND (WS-IX)          TO IM-BRAND
033000     MOVE WT-ITEM-COLOR (WS-IX)     TO IM-ITEM-COLOR
033100     MOVE WT-ITEM-SIZE (WS-IX)      TO IM-ITEM-SIZE
033200     MOVE WT-QUANTITY (WS-IX)       TO IM-QUANTITY
033300     MOVE WT-EST-VALUE (WS-IX)      TO IM-EST-VALUE
033400     MOVE WT-PURCH-PRICE (WS-IX)    TO IM-PURCH-PRICE
033500     MOVE WT-UPC (WS-IX)            TO IM-UPC
033600     MOVE WT-EMPTY-BOX-FLAG (WS-IX) TO IM-EMPTY-BOX-FLAG
033700     MOVE WT-NOTES (WS-IX)          TO IM-NOTES
033800     MOVE WT-CREATED-AT (WS-IX)     TO IM-CREATED-AT
033900     MOVE WT-UPDATED-AT (WS-IX)     TO IM-UPDATED-AT
034000     MOVE IM-INVENTORY-RECORD       TO FINAL-INVENTORY-RECORD
034100     WRITE FINAL-INVENTORY-RECORD
034200     ADD 1 TO WS-CNT-FINAL.
034300 4010-EXIT.
034400     EXIT.
034500
034600 5000-DISPLAY-RESULTS.
034700     MOVE WS-CNT-APPLIED TO WS-CNT-EDIT
034800     DISPLAY "APPLY-CORRECTIONS -- APPLIED ............ "
034900             WS-CNT-EDIT
035000     MOVE WS-CNT-DELETED TO WS-CNT-EDIT
035100     DISPLAY "APPLY-CORRECTIONS -- DELETED ............ "
035200             WS-CNT-EDIT
035300     MOVE WS-CNT-SKIPPED TO WS-CNT-EDIT
035400     DISPLAY "APPLY-CORRECTIONS -- SKIPPED (NOT FOUND). "
035500             WS-CNT-EDIT
035600     MOVE WS-CNT-FINAL TO WS-CNT-EDIT
035700     DISPLAY "APPLY-CORRECTIONS -- FINAL RECORD COUNT . "
035800             WS-CNT-EDIT.
035900 5000-EXIT.
036000     EXIT.
036100
036200 9000-TERMINATE.
036300     CLOSE INVENT-MASTER-IN
036400           CORRECTIONS-IN
036500           INVENT-FINAL-OUT.
036600 9000-EXIT.
036700     EXIT.
