000100******************************************************************
000200* MERGEINV.CBL
000300*    HOME OFFICE SYSTEMS - BATCH INVENTORY MERGE
000400*
000500*    FOLDS THE BOX-AUTHORITY SPREADSHEET EXTRACT (HEADER RECORDS
000600*    PLUS ITEM RECORDS) INTO THE CLEANED INVENTORY MASTER.  BOX
000700*    ITEMS THAT MATCH AN EXISTING MASTER RECORD BY NORMALIZED NAME
000800*    UPDATE ITS CONTAINER AND NOTES; ITEMS WITH NO MATCH BECOME
000900*    NEW MASTER RECORDS.  RUN AFTER CLEANUP-INVENTORY, BEFORE
001000*    APPLY-CORRECTIONS.
001100*
001200*    CHANGE LOG
001300*    ----------
001400*    93-08-30  LMH  ORIGINAL CODING -- BOX-AUTHORITY MATCH AGAINSTLMH93083
001500*                   THE PILOT MASTER, NAME MATCH ONLY.
001600*    93-11-15  LMH  ADDED CONTAINS-EITHER-WAY MATCH FOR SEARCH    LMH93111
001700*                   NAMES OF 5 OR MORE CHARACTERS PER REQ 3402.
001800*    94-02-08  LMH  GARBAGE FILTER FOR SPEECH ARTIFACTS ("HELLO", LMH94020
001900*                   "OKAY", ETC) COMING OFF THE DICTATION MIC.
002000*    94-09-30  DCP  BOX-NAME-IS-ALL-DIGITS CONTAINER LABEL BUILD; DCP94093
002100*                   PULLS BOX-DESC FROM THE HEADER TABLE WHEN
002200*                   PRESENT.
002300*    95-03-11  DCP  APPEND-TO-NOTES NOW SKIPS THE COMMENT WHEN IT DCP95031
002400*                   IS ALREADY PRESENT IN THE MASTER NOTES TEXT --
002500*                   RERUNS OF THE SAME EXTRACT WERE DUPLICATING
002600*                   COMMENTS.
002700*    96-01-22  DCP  NEW-RECORD BUILD NOW ASSEMBLES NOTES FROM     DCP96012
002800*                   COMMENT / QTY / LINK PARTS PER REQ 5810.
002900*    98-11-20  DCP  Y2K -- CREATED-AT/UPDATED-AT STAMPED FROM THE DCP98112
003000*                   WIDENED RUN TIMESTAMP (REQ 8802).
003100*    01-06-04  MWK  RAISED WORKING TABLE CAPACITY TO 6000 ROWS TO MWK01060
003200*                   MATCH THE CLEANUP-INVENTORY REWRITE.
003300*    03-02-19  MWK  DISPLAY OF MATCHED/CREATED/SKIPPED COUNTS AND MWK03021
003400*                   WITH-CONTAINER COUNT AT END OF RUN.
003500*    03-11-14  MWK  WIDENED THE GARBAGE-FILTER TABLE FROM X(16) TOMWK03111
003600*                   X(18) -- IT WAS TRUNCATING "THIS IS MY
003700*                   IPHONE" TO "THIS IS MY IPHON", AND THE MATCH
003800*                   TEST ONLY CHECKED THE FIRST 16 BYTES OF THE
003900*                   SEARCH NAME SO A REAL ITEM LIKE "THIS IS MY
004000*                   IPHONE CASE" WAS WRONGLY DROPPED AS SPEECH
004100*                   NOISE.  NOW COMPARES FULL TRIMMED LENGTHS
004200*                   BOTH WAYS (REQ 0142).
004300*    03-11-25  MWK  ADDED A SEPARATE FLOOR ON 3300-FIND-MATCH --  MWK03112
004400*                   THE EXACT-EQUALITY TEST HAD NO MINIMUM LENGTH
004500*                   OF ITS OWN, SO A 2-CHARACTER SEARCH NAME LIKE
004600*                   "TV" COULD STILL EXACT-MATCH A MASTER ROW EVEN
004700*                   THOUGH THE CONTAINS-EITHER-WAY TEST BELOW IT
004800*                   WAS ALREADY GATED AT 5 CHARACTERS (REQ 0198).
004900*    03-11-26  MWK  3510-BUILD-NEW-NOTES WAS OVERWRITING THE      MWK03112
005000*                   NEW ROW'S QUANTITY WITH BI-QUANTITY WHENEVER
005100*                   IT EXCEEDED 1, BUT THE NEW-RECORD RULE FIXES
005200*                   QUANTITY AT 1 AND ONLY PUTS THE REPORTED
005300*                   COUNT IN NOTES -- DROPPED THE OVERRIDE (REQ
005400*                   0201).
005500******************************************************************
005600 IDENTIFICATION              DIVISION.
005700*-----------------------------------------------------------------
005800 PROGRAM-ID.                 MERGE-INVENTORY.
005900 AUTHOR.                     L M HARTWELL.
006000 INSTALLATION.               HOME OFFICE SYSTEMS - BATCH.
006100 DATE-WRITTEN.               08/30/93.
006200 DATE-COMPILED.
006300 SECURITY.    UNCLASSIFIED - INTERNAL BATCH USE ONLY.
006400*-----------------------------------------------------------------
006500 ENVIRONMENT                 DIVISION.
006600 CONFIGURATION               SECTION.
006700 SOURCE-COMPUTER.            HOS-3090.
006800 OBJECT-COMPUTER.            HOS-3090.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     CLASS NUMERIC-DIGIT IS "0" THRU "9"
007200     UPSI-0 ON STATUS IS MERGE-VERBOSE-MODE.
007300*-----------------------------------------------------------------
007400 INPUT-OUTPUT                SECTION.
007500 FILE-CONTROL.
007600     SELECT  BOX-HEADER-IN
007700             ASSIGN TO BOXHDRIN
007800             ORGANIZATION IS LINE SEQUENTIAL
007900             FILE STATUS IS WS-HEADER-STATUS.
008000
008100     SELECT  BOX-ITEM-IN
008200             ASSIGN TO BOXITMIN
008300             ORGANIZATION IS LINE SEQUENTIAL
008400             FILE STATUS IS WS-ITEM-STATUS.
008500
008600     SELECT  INVENT-MASTER-IN
008700             ASSIGN TO INVMSTIN
008800             ORGANIZATION IS LINE SEQUENTIAL
008900             FILE STATUS IS WS-MASTER-STATUS.
009000
009100     SELECT  INVENT-MERGED-OUT
009200             ASSIGN TO INVMRGOU
009300             ORGANIZATION IS LINE SEQUENTIAL
009400             FILE STATUS IS WS-MERGED-STATUS.
009500******************************************************************
009600 DATA                        DIVISION.
009700*-----------------------------------------------------------------
009800 FILE                        SECTION.
009900 FD  BOX-HEADER-IN
010000     RECORDING MODE IS F.
010100 01  BOX-HEADER-RECORD.
010200     COPY BOXHDR.
010300
010400 FD  BOX-ITEM-IN
010500     RECORDING MODE IS F.
010600 01  BOX-ITEM-RECORD.
010700     COPY BOXITEM.
010800
010900 FD  INVENT-MASTER-IN
011000     RECORDING MODE IS F.
011100 01  MASTER-INVENTORY-RECORD.
011200     COPY INVENTREC.
011300
011400 FD  INVENT-MERGED-OUT
011500     RECORDING MODE IS F.
011600 01  MERGED-INVENTORY-RECORD    PIC X(543).
011700*-----------------------------------------------------------------
011800 WORKING-STORAGE             SECTION.
011900
012000 01  WS-FILE-STATUSES.
012100     05  WS-HEADER-STATUS        PIC X(02).
012200         88  WS-HEADER-OK            VALUE "00".
012300         88  WS-HEADER-EOF           VALUE "10".
012400     05  WS-ITEM-STATUS          PIC X(02).
012500         88  WS-ITEM-OK              VALUE "00".
012600         88  WS-ITEM-EOF             VALUE "10".
012700     05  WS-MASTER-STATUS        PIC X(02).
012800         88  WS-MASTER-OK            VALUE "00".
012900         88  WS-MASTER-EOF           VALUE "10".
013000     05  WS-MERGED-STATUS        PIC X(02).
013100         88  WS-MERGED-OK            VALUE "00".
013200     05  FILLER                  PIC X(10).
013300
013400 01  WS-SWITCHES.
013500     05  WS-HEADER-EOF-SW        PIC X(01)   VALUE "N".
013600         88  WS-END-OF-HEADERS       VALUE "Y".
013700     05  WS-ITEM-EOF-SW          PIC X(01)   VALUE "N".
013800         88  WS-END-OF-ITEMS         VALUE "Y".
013900     05  WS-MASTER-EOF-SW        PIC X(01)   VALUE "N".
014000         88  WS-END-OF-MASTER        VALUE "Y".
014100     05  MERGE-VERBOSE-MODE      PIC X(01)   VALUE "N".
014200
014300 01  WS-RUN-TIMESTAMP            PIC X(20)   VALUE
014400         "2003-02-19T00:00:00Z".
014500 01  WS-RUN-TIMESTAMP-PARTS REDEFINES WS-RUN-TIMESTAMP.
014600     05  WS-RUN-YEAR             PIC X(04).
014700     05  FILLER                  PIC X(01).
014800     05  WS-RUN-MONTH            PIC X(02).
014900     05  FILLER                  PIC X(01).
015000     05  WS-RUN-DAY              PIC X(02).
015100     05  FILLER                  PIC X(10).
015200
015300*    HEADER LOOKUP TABLE -- KEYED BY BOX NAME.
015400 77  WS-HDR-TABLE-MAX            PIC 9(4)  COMP  VALUE 2000.
015500 77  WS-HDR-COUNT                PIC 9(4)  COMP  VALUE ZERO.
015600 01  WS-HEADER-TABLE.
015700     05  WS-HDR-ENTRY OCCURS 2000 TIMES
015800             INDEXED BY WS-HX.
015900         10  WH-BOX-NAME         PIC X(30).
016000         10  WH-BOX-DESC         PIC X(60).
016100         10  WH-BOX-STATUS       PIC X(20).
016200
016300*    INVENTORY MASTER WORKING TABLE -- HOLDS EVERY ROW READ FROM
016400*    THE CLEANED MASTER, PLUS NEW ROWS APPENDED FOR UNMATCHED BOX
016500*    ITEMS.
016600 77  WS-TABLE-MAX                PIC 9(4)  COMP  VALUE 6000.
016700 77  WS-RECORD-COUNT             PIC 9(4)  COMP  VALUE ZERO.
016800 77  WS-ORIG-COUNT               PIC 9(4)  COMP  VALUE ZERO.
016900 77  WS-NEXT-NEW-ROW             PIC 9(4)  COMP  VALUE ZERO.
017000 01  WS-MASTER-TABLE.
017100     05  WT-ENTRY OCCURS 6000 TIMES
017200             INDEXED BY WS-IX WS-IX2.
017300         10  WT-ITEM-ID          PIC X(36).
017400         10  WT-ITEM-NAME        PIC X(80).
017500         10  WT-CATEGORY         PIC X(20).
017600         10  WT-ROOM             PIC X(30).
017700         10  WT-CONTAINER        PIC X(60).
017800         10  WT-BRAND            PIC X(30).
017900         10  WT-ITEM-COLOR       PIC X(20).
018000         10  WT-ITEM-SIZE        PIC X(20).
018100         10  WT-QUANTITY         PIC 9(05).
018200         10  WT-EST-VALUE        PIC 9(07)V99.
018300         10  WT-PURCH-PRICE      PIC 9(07)V99.
018400         10  WT-UPC              PIC X(14).
018500         10  WT-EMPTY-BOX-FLAG   PIC X(01).
018600         10  WT-NOTES            PIC X(120).
018700         10  WT-CREATED-AT       PIC X(20).
018800         10  WT-UPDATED-AT       PIC X(20).
018900         10  FILLER              PIC X(49).
019000
019100*    NEXT-ID COUNTER -- NEW RECORDS ARE GIVEN A MANUFACTURED ID OF
019200*    "MRG-NNNNNNNNNN" (RATHER THAN A TRUE UUID) SO THE NEW ROW CAN
019300*    BE TRACED BACK TO THE MERGE RUN THAT CREATED IT.
019400 77  WS-NEXT-ID-NUM              PIC 9(10) COMP  VALUE ZERO.
019500 01  WS-NEXT-ID-DISPLAY          PIC 9(10).
019600 01  WS-NEXT-ID-ALPHA REDEFINES WS-NEXT-ID-DISPLAY PIC X(10).
019700 01  WS-NEXT-ID-EDIT             PIC X(36).
019800
019900*    RESULT COUNTERS.
020000 77  WS-CNT-MATCHED              PIC S9(7) COMP  VALUE ZERO.
020100 77  WS-CNT-CREATED              PIC S9(7) COMP  VALUE ZERO.
020200 77  WS-CNT-SKIPPED              PIC S9(7) COMP  VALUE ZERO.
020300 77  WS-CNT-TOTAL                PIC S9(7) COMP  VALUE ZERO.
020400 77  WS-CNT-WITH-CONTAINER       PIC S9(7) COMP  VALUE ZERO.
020500 01  WS-CNT-EDIT                 PIC ZZZ,ZZ9.
020600
020700*    GARBAGE-FILTER TABLE -- SPEECH ARTIFACTS TO SKIP OUTRIGHT.
020800*    WIDENED TO X(18) SO "THIS IS MY IPHONE" NO LONGER GETS
020900*    CHOPPED TO "THIS IS MY IPHON" (REQ 0142, SEE CHANGE LOG).
021000 01  WS-GARBAGE-TABLE-LIT.
021100     05  FILLER PIC X(18) VALUE "hello             ".
021200     05  FILLER PIC X(18) VALUE "this is my iphone".
021300     05  FILLER PIC X(18) VALUE "hi there          ".
021400     05  FILLER PIC X(18) VALUE "okay              ".
021500     05  FILLER PIC X(18) VALUE "hey               ".
021600 01  WS-GARBAGE-TABLE REDEFINES WS-GARBAGE-TABLE-LIT.
021700     05  WS-GARBAGE-WORD OCCURS 5 TIMES PIC X(18).
021800
021900*    WORK AREAS FOR NAME NORMALIZATION AND MATCHING.
022000 01  WS-BOX-NAME-UC              PIC X(30).
022100 01  WS-ITEM-NAME-UC             PIC X(80).
022200 01  WS-SEARCH-NAME              PIC X(80).
022300 01  WS-MASTER-NAME-NORM         PIC X(80).
022400 01  WS-CONTAINER-LABEL          PIC X(60).
022500 01  WS-NOTES-BUILD              PIC X(120).
022600 01  WS-QTY-EDIT                 PIC ZZZZ9.
022700 77  WS-SEARCH-LEN               PIC 9(03) COMP.
022800 77  WS-MASTER-LEN               PIC 9(03) COMP.
022900 77  WS-GENLEN-RESULT            PIC 9(03) COMP.
023000 77  WS-MATCH-INDEX              PIC S9(4) COMP  VALUE ZERO.
023100 01  WS-MATCH-SWITCH             PIC X(01)   VALUE "N".
023200     88  WS-MATCH-FOUND              VALUE "Y".
023300 01  WS-BOX-DIGITS-SWITCH        PIC X(01)   VALUE "N".
023400     88  WS-BOX-NAME-ALL-DIGITS      VALUE "Y".
023500
023600*    GENERIC CONTAINS-TEST SCRATCH AREA (SUBSTRING SEARCH), SAME
023700*    IDEA AS THE ONE USED IN CLEANUP-INVENTORY.
023800 01  WS-CONTAINS-AREA.
023900     05  WS-CONTAINS-HAYSTACK    PIC X(80).
024000     05  WS-CONTAINS-NEEDLE      PIC X(80).
024100 77  WS-CONTAINS-HS-LEN          PIC 9(03) COMP.
024200 77  WS-CONTAINS-NL-LEN          PIC 9(03) COMP.
024300 77  WS-CONTAINS-POS             PIC 9(03) COMP.
024400 01  WS-FOUND-SWITCH             PIC X(01)   VALUE "N".
024500     88  WS-KEYWORD-FOUND            VALUE "Y".
024600******************************************************************
024700 PROCEDURE                   DIVISION.
024800*-----------------------------------------------------------------
024900 0000-MERGE-INVENTORY.
025000     PERFORM 1000-INITIATE THRU 1000-EXIT.
025100     PERFORM 2000-LOAD-HEADERS THRU 2000-EXIT.
025200     PERFORM 2500-LOAD-MASTER THRU 2500-EXIT.
025300     PERFORM 3000-MERGE-ITEMS THRU 3000-EXIT.
025400     PERFORM 4000-WRITE-MERGED THRU 4000-EXIT.
025500     PERFORM 5000-DISPLAY-RESULTS THRU 5000-EXIT.
025600     PERFORM 9000-TERMINATE THRU 9000-EXIT.
025700     STOP RUN.
025800
025900 1000-INITIATE.
026000     OPEN INPUT  BOX-HEADER-IN
026100                 BOX-ITEM-IN
026200                 INVENT-MASTER-IN.
026300     OPEN OUTPUT INVENT-MERGED-OUT.
026400     IF NOT WS-MASTER-OK AND NOT WS-MASTER-EOF
026500         DISPLAY "MERGE-INVENTORY -- MASTER OPEN FAILED, STATUS "
026600                 WS-MASTER-STATUS
026700         STOP RUN
026800     END-IF.
026900 1000-EXIT.
027000     EXIT.
027100
027200*    STEP 1 -- READ BOX-HEADER RECORDS INTO THE LOOKUP TABLE.
027300 2000-LOAD-HEADERS.
027400     READ BOX-HEADER-IN
027500         AT END SET WS-END-OF-HEADERS TO TRUE
027600     END-READ
027700     PERFORM 2010-LOAD-ONE-HEADER THRU 2010-EXIT
027800         UNTIL WS-END-OF-HEADERS
027900             OR WS-HDR-COUNT >= WS-HDR-TABLE-MAX.
028000 2000-EXIT.
028100     EXIT.
028200
028300 2010-LOAD-ONE-HEADER.
028400     ADD 1 TO WS-HDR-COUNT
028500     SET WS-HX TO WS-HDR-COUNT
028600     MOVE BH-BOX-NAME    TO WH-BOX-NAME (WS-HX)
028700     MOVE BH-BOX-DESC    TO WH-BOX-DESC (WS-HX)
028800     MOVE BH-BOX-STATUS  TO WH-BOX-STATUS (WS-HX)
028900     READ BOX-HEADER-IN
029000         AT END SET WS-END-OF-HEADERS TO TRUE
029100     END-READ.
029200 2010-EXIT.
029300     EXIT.
029400
029500*    STEP 2 -- READ THE CLEANED MASTER INTO THE WORKING TABLE.
029600 2500-LOAD-MASTER.
029700     IF WS-MASTER-EOF
029800         GO TO 2500-EXIT
029900     END-IF
030000     READ INVENT-MASTER-IN
030100         AT END SET WS-END-OF-MASTER TO TRUE
030200     END-READ
030300     PERFORM 2510-LOAD-ONE-MASTER THRU 2510-EXIT
030400         UNTIL WS-END-OF-MASTER
030500             OR WS-RECORD-COUNT >= WS-TABLE-MAX
030600     MOVE WS-RECORD-COUNT TO WS-ORIG-COUNT
030700     COMPUTE WS-NEXT-NEW-ROW = WS-ORIG-COUNT + 1.
030800 2500-EXIT.
030900     EXIT.
031000
031100 2510-LOAD-ONE-MASTER.
031200     ADD 1 TO WS-RECORD-COUNT
031300     SET WS-IX TO WS-RECORD-COUNT
031400     MOVE IM-ITEM-ID       TO WT-ITEM-ID (WS-IX)
031500     MOVE IM-ITEM-NAME     TO WT-ITEM-NAME (WS-IX)
031600     MOVE IM-CATEGORY      TO WT-CATEGORY (WS-IX)
031700     MOVE IM-ROOM          TO WT-ROOM (WS-IX)
031800     MOVE IM-CONTAINER     TO WT-CONTAINER (WS-IX)
031900     MOVE IM-BRAND         TO WT-BRAND (WS-IX)
032000     MOVE IM-ITEM-COLOR    TO WT-ITEM-COLOR (WS-IX)
032100     MOVE IM-ITEM-SIZE     TO WT-ITEM-SIZE (WS-IX)
032200     MOVE IM-QUANTITY      TO WT-QUANTITY (WS-IX)
032300     MOVE IM-EST-VALUE     TO WT-EST-VALUE (WS-IX)
032400     MOVE IM-PURCH-PRICE   TO WT-PURCH-PRICE (WS-IX)
032500     MOVE IM-UPC           TO WT-UPC (WS-IX)
032600     MOVE IM-EMPTY-BOX-FLAG TO WT-EMPTY-BOX-FLAG (WS-IX)
032700     MOVE IM-NOTES         TO WT-NOTES (WS-IX)
032800     MOVE IM-CREATED-AT    TO WT-CREATED-AT (WS-IX)
032900     MOVE IM-UPDATED-AT    TO WT-UPDATED-AT (WS-IX)
033000     READ INVENT-MASTER-IN
033100         AT END SET WS-END-OF-MASTER TO TRUE
033200     END-READ.
033300 2510-EXIT.
033400     EXIT.
033500
033600*    STEP 3 -- READ BOX ITEMS AND MERGE EACH ONE.
033700 3000-MERGE-ITEMS.
033800     READ BOX-ITEM-IN
033900         AT END SET WS-END-OF-ITEMS TO TRUE
034000     END-READ
034100     PERFORM 3010-MERGE-ONE-ITEM THRU 3010-EXIT
034200         UNTIL WS-END-OF-ITEMS.
034300 3000-EXIT.
034400     EXIT.
034500
034600 3010-MERGE-ONE-ITEM.
034700     IF BI-ITEM-NAME = SPACES
034800         GO TO 3010-SKIP
034900     END-IF
035000     ADD 1 TO WS-CNT-TOTAL
035100     PERFORM 3100-BUILD-CONTAINER-LABEL THRU 3100-EXIT
035200     PERFORM 3200-NORMALIZE-SEARCH-NAME THRU 3200-EXIT
035300     IF WS-SEARCH-LEN < 2
035400         ADD 1 TO WS-CNT-SKIPPED
035500         GO TO 3010-SKIP
035600     END-IF
035700     PERFORM 3210-TEST-GARBAGE-WORD THRU 3210-EXIT
035800         VARYING WS-MATCH-INDEX FROM 1 BY 1
035900         UNTIL WS-MATCH-INDEX > 5 OR WS-MATCH-FOUND
036000     IF WS-MATCH-FOUND
036100         ADD 1 TO WS-CNT-SKIPPED
036200         GO TO 3010-SKIP
036300     END-IF
036400     PERFORM 3300-FIND-MATCH THRU 3300-EXIT
036500     IF WS-MATCH-FOUND
036600         PERFORM 3400-UPDATE-MATCHED THRU 3400-EXIT
036700         ADD 1 TO WS-CNT-MATCHED
036800     ELSE
036900         PERFORM 3500-CREATE-NEW-ROW THRU 3500-EXIT
037000         ADD 1 TO WS-CNT-CREATED
037100     END-IF.
037200 3010-SKIP.
037300     READ BOX-ITEM-IN
037400         AT END SET WS-END-OF-ITEMS TO TRUE
037500     END-READ.
037600 3010-EXIT.
037700     EXIT.
037800
037900*    BUILD THE CONTAINER LABEL FOR THIS BOX ITEM -- "BOX <N>" OR
038000*    "BOX <N>: <DESC>" WHEN THE BOX NAME IS ALL DIGITS, ELSE THE
038100*    BOX NAME ITSELF.
038200 3100-BUILD-CONTAINER-LABEL.
038300     MOVE "N" TO WS-BOX-DIGITS-SWITCH
038400     MOVE SPACES TO WS-CONTAINER-LABEL
038500     IF BI-BOX-NAME NOT NUMERIC-DIGIT
038600         MOVE BI-BOX-NAME TO WS-CONTAINER-LABEL
038700         GO TO 3100-EXIT
038800     END-IF
038900     SET WS-BOX-NAME-ALL-DIGITS TO TRUE
039000     PERFORM 3110-FIND-HEADER-DESC THRU 3110-EXIT
039100         VARYING WS-HX FROM 1 BY 1
039200         UNTIL WS-HX > WS-HDR-COUNT OR WS-MATCH-FOUND
039300     IF WS-MATCH-FOUND AND WH-BOX-DESC (WS-HX) NOT = SPACES
039400         STRING "Box " DELIMITED BY SIZE
039500                BI-BOX-NAME DELIMITED BY SPACE
039600                ": " DELIMITED BY SIZE
039700                WH-BOX-DESC (WS-HX) DELIMITED BY SIZE
039800             INTO WS-CONTAINER-LABEL
039900     ELSE
040000         STRING "Box " DELIMITED BY SIZE
040100                BI-BOX-NAME DELIMITED BY SPACE
040200             INTO WS-CONTAINER-LABEL
040300     END-IF.
040400 3100-EXIT.
040500     EXIT.
040600
040700 3110-FIND-HEADER-DESC.
040800     MOVE "N" TO WS-MATCH-SWITCH
040900     IF WH-BOX-NAME (WS-HX) = BI-BOX-NAME
041000         SET WS-MATCH-FOUND TO TRUE
041100     END-IF.
041200 3110-EXIT.
041300     EXIT.
041400
041500*    NORMALIZE THE BOX-ITEM NAME -- LOWERCASE, TRIM, STRIP
041600*    TRAILING "S" CHARACTERS.
041700 3200-NORMALIZE-SEARCH-NAME.
041800     MOVE BI-ITEM-NAME TO WS-SEARCH-NAME
041900     INSPECT WS-SEARCH-NAME
042000         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
042100                 TO "abcdefghijklmnopqrstuvwxyz"
042200     MOVE 80 TO WS-SEARCH-LEN
042300     PERFORM 3201-STEP-BACK-SEARCH THRU 3201-EXIT
042400         VARYING WS-SEARCH-LEN FROM 80 BY -1
042500         UNTIL WS-SEARCH-LEN = 0
042600             OR WS-SEARCH-NAME (WS-SEARCH-LEN:1) NOT = SPACE
042700     PERFORM 3202-STRIP-TRAILING-S THRU 3202-EXIT
042800         UNTIL WS-SEARCH-LEN = 0
042900             OR WS-SEARCH-NAME (WS-SEARCH-LEN:1) NOT = "s".
043000 3200-EXIT.
043100     EXIT.
043200
043300 3201-STEP-BACK-SEARCH.
043400     CONTINUE.
043500 3201-EXIT.
043600     EXIT.
043700
043800 3202-STRIP-TRAILING-S.
043900     MOVE SPACE TO WS-SEARCH-NAME (WS-SEARCH-LEN:1)
044000     SUBTRACT 1 FROM WS-SEARCH-LEN.
044100 3202-EXIT.
044200     EXIT.
044300
044400*    TEST THE SEARCH NAME AGAINST ONE GARBAGE-FILTER WORD --
044500*    THE SEARCH NAME'S OWN TRIMMED LENGTH (WS-SEARCH-LEN, SET
044600*    BY 3200 ABOVE) MUST MATCH THE STORED WORD'S TRIMMED LENGTH
044700*    TOO, NOT JUST A LEADING-CHARACTER COMPARE -- OTHERWISE A
044800*    NAME THAT MERELY STARTS WITH A GARBAGE PHRASE (E.G. "THIS
044900*    IS MY IPHONE CASE") WOULD BE WRONGLY DROPPED (REQ 0142).
045000 3210-TEST-GARBAGE-WORD.
045100     MOVE "N" TO WS-MATCH-SWITCH
045200     PERFORM 3211-TRIM-GARBAGE-WORD THRU 3211-EXIT
045300     IF WS-SEARCH-LEN = WS-GENLEN-RESULT
045400         AND WS-SEARCH-NAME (1:WS-SEARCH-LEN) =
045500             WS-GARBAGE-WORD (WS-MATCH-INDEX) (1:WS-GENLEN-RESULT)
045600         SET WS-MATCH-FOUND TO TRUE
045700     END-IF.
045800 3210-EXIT.
045900     EXIT.
046000
046100*    TRIMMED LENGTH OF THE CURRENT GARBAGE-WORD TABLE ENTRY.
046200 3211-TRIM-GARBAGE-WORD.
046300     PERFORM 3212-STEP-BACK-GARBAGE THRU 3212-EXIT
046400         VARYING WS-GENLEN-RESULT FROM 18 BY -1
046500         UNTIL WS-GENLEN-RESULT = 0
046600             OR WS-GARBAGE-WORD (WS-MATCH-INDEX)
046700                 (WS-GENLEN-RESULT:1) NOT = SPACE.
046800 3211-EXIT.
046900     EXIT.
047000
047100 3212-STEP-BACK-GARBAGE.
047200     CONTINUE.
047300 3212-EXIT.
047400     EXIT.
047500
047600*    SCAN THE MASTER TABLE FOR THE FIRST RECORD WHOSE NORMALIZED
047700*    NAME EQUALS, CONTAINS, OR IS CONTAINED IN THE SEARCH NAME.
047800 3300-FIND-MATCH.
047900     MOVE "N" TO WS-MATCH-SWITCH
048000     IF WS-SEARCH-LEN < 3
048100         GO TO 3300-EXIT
048200     END-IF
048300     PERFORM 3310-TEST-ONE-MASTER-ROW THRU 3310-EXIT
048400         VARYING WS-IX FROM 1 BY 1
048500         UNTIL WS-IX > WS-RECORD-COUNT OR WS-MATCH-FOUND.
048600 3300-EXIT.
048700     EXIT.
048800
048900 3310-TEST-ONE-MASTER-ROW.
049000     IF WT-ITEM-NAME (WS-IX) = SPACES
049100         GO TO 3310-EXIT
049200     END-IF
049300     MOVE WT-ITEM-NAME (WS-IX) TO WS-MASTER-NAME-NORM
049400     INSPECT WS-MASTER-NAME-NORM
049500         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
049600                 TO "abcdefghijklmnopqrstuvwxyz"
049700     MOVE 80 TO WS-MASTER-LEN
049800     PERFORM 3311-STEP-BACK-MASTER THRU 3311-EXIT
049900         VARYING WS-MASTER-LEN FROM 80 BY -1
050000         UNTIL WS-MASTER-LEN = 0
050100             OR WS-MASTER-NAME-NORM (WS-MASTER-LEN:1) NOT = SPACE
050200     PERFORM 3312-STRIP-MASTER-S THRU 3312-EXIT
050300         UNTIL WS-MASTER-LEN = 0
050400             OR WS-MASTER-NAME-NORM (WS-MASTER-LEN:1) NOT = "s"
050500     IF WS-SEARCH-LEN = WS-MASTER-LEN
050600         AND WS-SEARCH-NAME (1:WS-SEARCH-LEN) =
050700             WS-MASTER-NAME-NORM (1:WS-MASTER-LEN)
050800         SET WS-MATCH-FOUND TO TRUE
050900         GO TO 3310-EXIT
051000     END-IF
051100     IF WS-SEARCH-LEN < 5
051200         GO TO 3310-EXIT
051300     END-IF
051400     MOVE WS-MASTER-NAME-NORM TO WS-CONTAINS-HAYSTACK
051500     MOVE WS-MASTER-LEN TO WS-CONTAINS-HS-LEN
051600     MOVE WS-SEARCH-NAME TO WS-CONTAINS-NEEDLE
051700     MOVE WS-SEARCH-LEN TO WS-CONTAINS-NL-LEN
051800     MOVE "N" TO WS-FOUND-SWITCH
051900     IF WS-CONTAINS-NL-LEN <= WS-CONTAINS-HS-LEN
052000         PERFORM 3320-CONTAINS-SCAN THRU 3320-EXIT
052100             VARYING WS-CONTAINS-POS FROM 1 BY 1
052200             UNTIL WS-CONTAINS-POS >
052300                 WS-CONTAINS-HS-LEN - WS-CONTAINS-NL-LEN + 1
052400                 OR WS-KEYWORD-FOUND
052500     END-IF
052600     IF WS-KEYWORD-FOUND
052700         SET WS-MATCH-FOUND TO TRUE
052800         GO TO 3310-EXIT
052900     END-IF
053000     MOVE WS-SEARCH-NAME TO WS-CONTAINS-HAYSTACK
053100     MOVE WS-SEARCH-LEN TO WS-CONTAINS-HS-LEN
053200     MOVE WS-MASTER-NAME-NORM TO WS-CONTAINS-NEEDLE
053300     MOVE WS-MASTER-LEN TO WS-CONTAINS-NL-LEN
053400     MOVE "N" TO WS-FOUND-SWITCH
053500     IF WS-CONTAINS-NL-LEN <= WS-CONTAINS-HS-LEN
053600         PERFORM 3320-CONTAINS-SCAN THRU 3320-EXIT
053700             VARYING WS-CONTAINS-POS FROM 1 BY 1
053800             UNTIL WS-CONTAINS-POS >
053900                 WS-CONTAINS-HS-LEN - WS-CONTAINS-NL-LEN + 1
054000                 OR WS-KEYWORD-FOUND
054100     END-IF
054200     IF WS-KEYWORD-FOUND
054300         SET WS-MATCH-FOUND TO TRUE
054400     END-IF.
054500 3310-EXIT.
054600     EXIT.
054700
054800 3311-STEP-BACK-MASTER.
054900     CONTINUE.
055000 3311-EXIT.
055100     EXIT.
055200
055300 3312-STRIP-MASTER-S.
055400     MOVE SPACE TO WS-MASTER-NAME-NORM (WS-MASTER-LEN:1)
055500     SUBTRACT 1 FROM WS-MASTER-LEN.
055600 3312-EXIT.
055700     EXIT.
055800
055900 3320-CONTAINS-SCAN.
056000     IF WS-CONTAINS-HAYSTACK
056100             (WS-CONTAINS-POS:WS-CONTAINS-NL-LEN) =
056200             WS-CONTAINS-NEEDLE (1:WS-CONTAINS-NL-LEN)
056300         SET WS-KEYWORD-FOUND TO TRUE
056400     END-IF.
056500 3320-EXIT.
056600     EXIT.
056700
056800*    A MATCH WAS FOUND AT WS-IX -- SET CONTAINER IF BLANK, APPEND
056900*    COMMENT TO NOTES UNLESS ALREADY PRESENT.
057000 3400-UPDATE-MATCHED.
057100     IF WT-CONTAINER (WS-IX) = SPACES
057200         MOVE WS-CONTAINER-LABEL TO WT-CONTAINER (WS-IX)
057300     END-IF
057400     IF BI-COMMENT = SPACES
057500         GO TO 3400-EXIT
057600     END-IF
057700     MOVE WT-NOTES (WS-IX) TO WS-CONTAINS-HAYSTACK (1:120)
057800     MOVE SPACES TO WS-CONTAINS-HAYSTACK (121:60)
057900     MOVE 120 TO WS-CONTAINS-HS-LEN
058000     MOVE BI-COMMENT TO WS-CONTAINS-NEEDLE (1:80)
058100     MOVE 80 TO WS-CONTAINS-NL-LEN
058200     PERFORM 3401-TRIM-COMMENT-LEN THRU 3401-EXIT
058300         VARYING WS-CONTAINS-NL-LEN FROM 80 BY -1
058400         UNTIL WS-CONTAINS-NL-LEN = 0
058500             OR WS-CONTAINS-NEEDLE (WS-CONTAINS-NL-LEN:1)
058600                 NOT = SPACE
058700     MOVE "N" TO WS-FOUND-SWITCH
058800     IF WS-CONTAINS-NL-LEN > 0 AND
058900        WS-CONTAINS-NL-LEN <= WS-CONTAINS-HS-LEN
059000         PERFORM 3320-CONTAINS-SCAN THRU 3320-EXIT
059100             VARYING WS-CONTAINS-POS FROM 1 BY 1
059200             UNTIL WS-CONTAINS-POS >
059300                 WS-CONTAINS-HS-LEN - WS-CONTAINS-NL-LEN + 1
059400                 OR WS-KEYWORD-FOUND
059500     END-IF
059600     IF WS-KEYWORD-FOUND
059700         GO TO 3400-EXIT
059800     END-IF
059900     IF WT-NOTES (WS-IX) = SPACES
060000         MOVE BI-COMMENT TO WT-NOTES (WS-IX)
060100     ELSE
060200         STRING WT-NOTES (WS-IX) DELIMITED BY SIZE
060300                "; " DELIMITED BY SIZE
060400                BI-COMMENT DELIMITED BY SIZE
060500             INTO WT-NOTES (WS-IX)
060600     END-IF.
060700 3400-EXIT.
060800     EXIT.
060900
061000 3401-TRIM-COMMENT-LEN.
061100     CONTINUE.
061200 3401-EXIT.
061300     EXIT.
061400
061500*    NO MATCH -- APPEND A NEW ROW AT THE HIGH-WATER MARK.
061600 3500-CREATE-NEW-ROW.
061700     IF WS-NEXT-NEW-ROW > WS-TABLE-MAX
061800         DISPLAY "MERGE-INVENTORY -- WORKING TABLE FULL, "
061900                 "NEW ROW DISCARDED"
062000         GO TO 3500-EXIT
062100     END-IF
062200     SET WS-IX TO WS-NEXT-NEW-ROW
062300     ADD 1 TO WS-NEXT-ID-NUM
062400     MOVE WS-NEXT-ID-NUM TO WS-NEXT-ID-DISPLAY
062500     MOVE SPACES TO WS-NEXT-ID-EDIT
062600     STRING "MRG-" DELIMITED BY SIZE
062700            WS-NEXT-ID-DISPLAY DELIMITED BY SIZE
062800         INTO WS-NEXT-ID-EDIT
062900     MOVE WS-NEXT-ID-EDIT    TO WT-ITEM-ID (WS-IX)
063000     MOVE BI-ITEM-NAME       TO WT-ITEM-NAME (WS-IX)
063100     MOVE "Other"            TO WT-CATEGORY (WS-IX)
063200     MOVE SPACES             TO WT-ROOM (WS-IX)
063300     MOVE WS-CONTAINER-LABEL TO WT-CONTAINER (WS-IX)
063400     MOVE SPACES             TO WT-BRAND (WS-IX)
063500     MOVE SPACES             TO WT-ITEM-COLOR (WS-IX)
063600     MOVE SPACES             TO WT-ITEM-SIZE (WS-IX)
063700     MOVE 1                  TO WT-QUANTITY (WS-IX)
063800     MOVE ZERO               TO WT-EST-VALUE (WS-IX)
063900     MOVE ZERO               TO WT-PURCH-PRICE (WS-IX)
064000     MOVE SPACES             TO WT-UPC (WS-IX)
064100     MOVE "N"                TO WT-EMPTY-BOX-FLAG (WS-IX)
064200     MOVE WS-RUN-TIMESTAMP   TO WT-CREATED-AT (WS-IX)
064300     MOVE WS-RUN-TIMESTAMP   TO WT-UPDATED-AT (WS-IX)
064400     PERFORM 3510-BUILD-NEW-NOTES THRU 3510-EXIT
064500     ADD 1 TO WS-NEXT-NEW-ROW
064600     ADD 1 TO WS-RECORD-COUNT.
064700 3500-EXIT.
064800     EXIT.
064900
065000*    NOTES = "<COMMENT>; QTY: <N>; LINK: <LINK>" -- ANY PART
065100*    OMITTED WHEN BLANK (QTY PART OMITTED UNLESS OVER 1).
065200 3510-BUILD-NEW-NOTES.
065300     MOVE SPACES TO WS-NOTES-BUILD
065400     IF BI-COMMENT NOT = SPACES
065500         MOVE BI-COMMENT TO WS-NOTES-BUILD
065600     END-IF
065700     IF BI-QUANTITY > 1
065800         MOVE BI-QUANTITY TO WS-QTY-EDIT
065900         IF WS-NOTES-BUILD NOT = SPACES
066000             STRING WS-NOTES-BUILD DELIMITED BY SIZE
066100                    "; Qty: " DELIMITED BY SIZE
066200                    WS-QTY-EDIT DELIMITED BY SIZE
066300                 INTO WS-NOTES-BUILD
066400         ELSE
066500             STRING "Qty: " DELIMITED BY SIZE
066600                    WS-QTY-EDIT DELIMITED BY SIZE
066700                 INTO WS-NOTES-BUILD
066800         END-IF
066900     END-IF
067000     IF BI-LINK NOT = SPACES
067100         IF WS-NOTES-BUILD NOT = SPACES
067200             STRING WS-NOTES-BUILD DELIMITED BY SIZE
067300                    "; Link: " DELIMITED BY SIZE
067400                    BI-LINK DELIMITED BY SIZE
067500                 INTO WS-NOTES-BUILD
067600         ELSE
067700             STRING "Link: " DELIMITED BY SIZE
067800                    BI-LINK DELIMITED BY SIZE
067900                 INTO WS-NOTES-BUILD
068000         END-IF
068100     END-IF
068200     MOVE WS-NOTES-BUILD TO WT-NOTES (WS-IX).
068300 3510-EXIT.
068400     EXIT.
068500
068600*    WRITE THE MERGED TABLE AND COUNT ROWS WITH A CONTAINER.
068700 4000-WRITE-MERGED.
068800     PERFORM 4010-WRITE-ONE-ROW THRU 4010-EXIT
068900         VARYING WS-IX FROM 1 BY 1
069000         UNTIL WS-IX > WS-RECORD-COUNT.
069100 4000-EXIT.
069200     EXIT.
069300
069400 4010-WRITE-ONE-ROW.
069500     MOVE SPACES TO MERGED-INVENTORY-RECORD
069600     MOVE WT-ITEM-ID (WS-IX)        TO IM-ITEM-ID
069700     MOVE WT-ITEM-NAME (WS-IX)      TO IM-ITEM-NAME
069800     MOVE WT-CATEGORY (WS-IX)       TO IM-CATEGORY
069900     MOVE WT-ROOM (WS-IX)           TO IM-ROOM
070000     MOVE WT-CONTAINER (WS-IX)      TO IM-CONTAINER
070100     MOVE WT-BRAND (WS-IX)          TO IM-BRAND
070200     MOVE WT-ITEM-COLOR (WS-IX)     TO IM-ITEM-COLOR
070300     MOVE WT-ITEM-SIZE (WS-IX)      TO IM-ITEM-SIZE
070400     MOVE WT-QUANTITY (WS-IX)       TO IM-QUANTITY
070500     MOVE WT-EST-VALUE (WS-IX)      TO IM-EST-VALUE
070600     MOVE WT-PURCH-PRICE (WS-IX)    TO IM-PURCH-PRICE
070700     MOVE WT-UPC (WS-IX)            TO IM-UPC
070800     MOVE WT-EMPTY-BOX-FLAG (WS-IX) TO IM-EMPTY-BOX-FLAG
070900     MOVE WT-NOTES (WS-IX)          TO IM-NOTES
071000     MOVE WT-CREATED-AT (WS-IX)     TO IM-CREATED-AT
071100     MOVE WT-UPDATED-AT (WS-IX)     TO IM-UPDATED-AT
071200     MOVE IM-INVENTORY-RECORD       TO MERGED-INVENTORY-RECORD
071300     WRITE MERGED-INVENTORY-RECORD
071400     IF WT-CONTAINER (WS-IX) NOT = SPACES
071500         ADD 1 TO WS-CNT-WITH-CONTAINER
071600     END-IF.
071700 4010-EXIT.
071800     EXIT.
071900
072000 5000-DISPLAY-RESULTS.
072100     MOVE WS-CNT-TOTAL TO WS-CNT-EDIT
072200     DISPLAY "MERGE-INVENTORY -- BOX ITEMS READ ....... "
072300             WS-CNT-EDIT
072400     MOVE WS-CNT-MATCHED TO WS-CNT-EDIT
072500     DISPLAY "MERGE-INVENTORY -- MATCHED .............. "
072600             WS-CNT-EDIT
072700     MOVE WS-CNT-CREATED TO WS-CNT-EDIT
072800     DISPLAY "MERGE-INVENTORY -- CREATED .............. "
072900             WS-CNT-EDIT
073000     MOVE WS-CNT-SKIPPED TO WS-CNT-EDIT
073100     DISPLAY "MERGE-INVENTORY -- SKIPPED (GARBAGE) .... "
073200             WS-CNT-EDIT
073300     MOVE WS-CNT-WITH-CONTAINER TO WS-CNT-EDIT
073400     DISPLAY "MERGE-INVENTORY -- WITH CONTAINER ....... "
073500             WS-CNT-EDIT.
073600 5000-EXIT.
073700     EXIT.
073800
073900 9000-TERMINATE.
074000     CLOSE BOX-HEADER-IN
074100           BOX-ITEM-IN
074200           INVENT-MASTER-IN
074300           INVENT-MERGED-OUT.
074400 9000-EXIT.
074500     EXIT.
