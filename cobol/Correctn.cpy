000100******************************************************************
000200* CORRECTN.CPY
000300*    Reviewed-corrections record -- one per field-level change
000400*    (or one deletion record, FIELD-CODE spaces, GARBAGE-FLAG
000500*    "Y") coming back from the manual review pass.  Read
000600*    sequentially by APPLY-CORRECTIONS.
000700*
000800*    96-04-02  DCP  ORIGINAL CODING FOR REVIEW-BACK LOAD.
000900******************************************************************
001000 01  CR-CORRECTION-RECORD.
001100     05  CR-ITEM-ID              PIC X(36).
001200     05  CR-GARBAGE-FLAG         PIC X(01).
001300         88  CR-ITEM-IS-GARBAGE      VALUE "Y".
001400     05  CR-FIELD-CODE           PIC X(10).
001500     05  CR-NEW-VALUE            PIC X(120).
