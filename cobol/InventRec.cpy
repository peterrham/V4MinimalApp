000100******************************************************************
000200* INVENTREC.CPY
000300*    Household inventory master record layout.  One occurrence
000400*    per physical item tracked by the inventory system.  Used by
000500*    CLEANUP-INVENTORY, MERGE-INVENTORY, APPLY-CORRECTIONS and
000600*    INVENTORY-SUMMARY as the FD record and again as the shape of
000700*    each entry in the in-memory working table those programs
000800*    build.
000900*
001000*    87-06-14  RJT  ORIGINAL CODING FOR PILOT RUN.
001100*    91-02-03  LMH  ADDED ITEM-COLOR AND ITEM-SIZE PER REQ 4471.
001200*    98-11-20  DCP  Y2K -- CREATED-AT/UPDATED-AT WIDENED TO HOLD
001300*                   FULL 4-DIGIT YEAR TIMESTAMP TEXT (REQ 8802).
001400******************************************************************
001500 01  IM-INVENTORY-RECORD.
001600     05  IM-ITEM-ID              PIC X(36).
001700     05  IM-ITEM-NAME            PIC X(80).
001800     05  IM-CATEGORY             PIC X(20).
001900     05  IM-ROOM                 PIC X(30).
002000     05  IM-CONTAINER            PIC X(60).
002100     05  IM-BRAND                PIC X(30).
002200     05  IM-ITEM-COLOR           PIC X(20).
002300     05  IM-ITEM-SIZE            PIC X(20).
002400     05  IM-QUANTITY             PIC 9(05).
002500     05  IM-EST-VALUE            PIC 9(07)V99.
002600     05  IM-PURCH-PRICE          PIC 9(07)V99.
002700     05  IM-UPC                  PIC X(14).
002800     05  IM-EMPTY-BOX-FLAG       PIC X(01).
002900         88  IM-EMPTY-BOX-YES        VALUE "Y".
003000         88  IM-EMPTY-BOX-NO         VALUE "N".
003100     05  IM-NOTES                PIC X(120).
003200     05  IM-CREATED-AT           PIC X(20).
003300     05  IM-UPDATED-AT           PIC X(20).
003400     05  FILLER                  PIC X(49).
