000100******************************************************************
000200* INVSUMRY.CBL
000300*    HOME OFFICE SYSTEMS - BATCH INVENTORY SUMMARY REPORT
000400*
000500*    READS THE FINAL INVENTORY MASTER (AFTER CLEANUP-INVENTORY,
000600*    MERGE-INVENTORY AND APPLY-CORRECTIONS HAVE ALL RUN) AND
000700*    PRINTS THE ROOM/CATEGORY VALUE SUMMARY AND DATA-QUALITY
000800*    COUNTS.  LAST PROGRAM IN THE NIGHTLY INVENTORY BATCH STREAM.
000900*
001000*    CALLS COMPUTE-VALUE ONCE PER RECORD TO PICK THE DOLLAR FIGURE
001100*    (EST-VALUE ELSE PURCH-PRICE ELSE ZERO) EACH RECORD
001200*    CONTRIBUTES TO THE ROOM AND CATEGORY SUBTOTALS.
001300*
001400*    CHANGE LOG
001500*    ----------
001600*    88-11-02  RJT  ORIGINAL CODING -- INVENTORY VALUE REPORT AND RJT88110
001700*                   REORDER REPORT FOR THE PILOT PARTS SYSTEM.
001800*    91-02-03  LMH  ADDED ITEM-COLOR / ITEM-SIZE DATA-QUALITY     LMH91020
001900*                   COUNTERS PER REQ 4471.
002000*    94-09-14  DCP  REWRITTEN FOR THE HOUSEHOLD INVENTORY PROJECT DCP94091
002100*                   -- DROPPED THE SUPPLIER/REORDER LOGIC, ADDED
002200*                   ROOM AND CATEGORY SEARCH-AND-INSERT TABLES.
002300*    95-06-19  DCP  DATA-QUALITY BLOCK (WITH UPC, EMPTY BOX, QTY  DCP95061
002400*                   OVER 1, WITH BRAND/COLOR/ROOM/CONTAINER) PER
002500*                   REQ 5910.
002600*    96-08-27  DCP  BLANK ROOM FOLDS INTO "UNASSIGNED", BLANK     DCP96082
002700*                   CATEGORY FOLDS INTO "OTHER" PER REQ 6220.
002800*    98-11-20  DCP  Y2K -- RUN DATE ON THE TITLE LINE NOW CARRIES DCP98112
002900*                   THE FULL 4-DIGIT YEAR (REQ 8802).
003000*    01-06-04  MWK  RAISED ROOM/CATEGORY TABLE CAPACITY TO 50     MWK01060
003100*                   ENTRIES EACH AND MASTER READ TO 6000 ROWS.
003200*    03-04-02  MWK  GRAND TOTAL VALUE WIDENED TO S9(9)V99 SO A    MWK03040
003300*                   FULL WAREHOUSE-SIZE RUN CANNOT OVERFLOW IT.
003400*    03-11-14  MWK  DATA-QUALITY, ROOM AND CATEGORY COUNT FIELDS  MWK03111
003500*                   WIDENED FROM ZZZ,ZZ9 TO Z,ZZZ,ZZ9 -- THE OLD
003600*                   6-DIGIT EDIT WAS QUIETLY CHOPPING THE HIGH-
003700*                   ORDER DIGIT OF ANY COUNT AT OR ABOVE ONE
003800*                   MILLION, WHICH THE UNDERLYING S9(7) COMP
003900*                   COUNTERS CAN HOLD (REQ 0142).
004000******************************************************************
004100 IDENTIFICATION              DIVISION.
004200*-----------------------------------------------------------------
004300 PROGRAM-ID.                 INVENTORY-SUMMARY.
004400 AUTHOR.                     R J TILLMAN.
004500 INSTALLATION.               HOME OFFICE SYSTEMS - BATCH.
004600 DATE-WRITTEN.               11/02/88.
004700 DATE-COMPILED.
004800 SECURITY.    UNCLASSIFIED - INTERNAL BATCH USE ONLY.
004900*-----------------------------------------------------------------
005000 ENVIRONMENT                 DIVISION.
005100 CONFIGURATION               SECTION.
005200 SOURCE-COMPUTER.            HOS-3090.
005300 OBJECT-COMPUTER.            HOS-3090.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS NUMERIC-DIGIT IS "0" THRU "9"
005700     UPSI-0 ON STATUS IS SUMMARY-VERBOSE-MODE.
005800*-----------------------------------------------------------------
005900 INPUT-OUTPUT                SECTION.
006000 FILE-CONTROL.
006100     SELECT  INVENT-FINAL-IN
006200             ASSIGN TO INVFININ
006300             ORGANIZATION IS LINE SEQUENTIAL
006400             FILE STATUS IS WS-MASTER-STATUS.
006500
006600     SELECT  SUMMARY-REPORT-OUT
006700             ASSIGN TO SUMRPTOU
006800             ORGANIZATION IS LINE SEQUENTIAL
006900             FILE STATUS IS WS-REPORT-STATUS.
007000******************************************************************
007100 DATA                        DIVISION.
007200*-----------------------------------------------------------------
007300 FILE                        SECTION.
007400 FD  INVENT-FINAL-IN
007500     RECORDING MODE IS F.
007600 01  FINAL-INVENTORY-RECORD.
007700     COPY INVENTREC.
007800
007900 FD  SUMMARY-REPORT-OUT
008000     RECORDING MODE IS F.
008100 01  SUMMARY-REPORT-LINE         PIC X(132).
008200*-----------------------------------------------------------------
008300 WORKING-STORAGE             SECTION.
008400
008500 01  WS-FILE-STATUSES.
008600     05  WS-MASTER-STATUS        PIC X(02).
008700         88  WS-MASTER-OK            VALUE "00".
008800         88  WS-MASTER-EOF           VALUE "10".
008900     05  WS-REPORT-STATUS        PIC X(02).
009000         88  WS-REPORT-OK            VALUE "00".
009100     05  FILLER                  PIC X(10).
009200
009300 01  WS-SWITCHES.
009400     05  WS-MASTER-EOF-SW        PIC X(01)   VALUE "N".
009500         88  WS-END-OF-MASTER        VALUE "Y".
009600     05  SUMMARY-VERBOSE-MODE    PIC X(01)   VALUE "N".
009700     05  FILLER                  PIC X(18).
009800
009900 01  WS-RUN-DATE                 PIC X(10)   VALUE "2003-04-02".
010000
010100*    ONE PRINT-LINE WORK AREA, REDEFINED FOR EACH LINE STYLE THE
010200*    REPORT USES -- HOUSE HABIT FROM THE OLD REORDER REPORT.
010300 01  WS-PRINT-LINE               PIC X(132).
010400
010500 01  WS-TITLE-LINE REDEFINES WS-PRINT-LINE.
010600     05  FILLER                  PIC X(38)   VALUE SPACES.
010700     05  WT-TITLE-TEXT           PIC X(40)   VALUE
010800             "HOME INVENTORY SUMMARY REPORT".
010900     05  FILLER                  PIC X(10)   VALUE "  RUN DATE".
011000     05  WT-TITLE-DATE           PIC X(10).
011100     05  FILLER                  PIC X(34)   VALUE SPACES.
011200
011300 01  WS-DQ-LINE REDEFINES WS-PRINT-LINE.
011400     05  WD-DQ-LABEL             PIC X(24).
011500     05  WD-DQ-COUNT             PIC Z,ZZZ,ZZ9.
011600     05  FILLER                  PIC X(99)   VALUE SPACES.
011700
011800 01  WS-ROOM-HEADING-LINE REDEFINES WS-PRINT-LINE.
011900     05  FILLER                  PIC X(01)   VALUE SPACES.
012000     05  FILLER                  PIC X(30)   VALUE "ROOM".
012100     05  FILLER                  PIC X(10)   VALUE "ITEMS".
012200     05  FILLER                  PIC X(20)   VALUE "VALUE".
012300     05  FILLER                  PIC X(71)   VALUE SPACES.
012400
012500 01  WS-ROOM-DETAIL-LINE REDEFINES WS-PRINT-LINE.
012600     05  WR-ROOM-NAME            PIC X(30).
012700     05  WR-ROOM-COUNT           PIC Z,ZZZ,ZZ9.
012800     05  FILLER                  PIC X(03)   VALUE SPACES.
012900     05  WR-ROOM-VALUE           PIC ZZZ,ZZZ,ZZ9.99.
013000     05  FILLER                  PIC X(76)   VALUE SPACES.
013100
013200 01  WS-ROOM-TOTAL-LINE REDEFINES WS-PRINT-LINE.
013300     05  FILLER                  PIC X(30)   VALUE "** TOTAL".
013400     05  WU-TOTAL-COUNT          PIC Z,ZZZ,ZZ9.
013500     05  FILLER                  PIC X(03)   VALUE SPACES.
013600     05  WU-TOTAL-VALUE          PIC ZZZ,ZZZ,ZZ9.99.
013700     05  FILLER                  PIC X(76)   VALUE SPACES.
013800
013900 01  WS-CAT-HEADING-LINE REDEFINES WS-PRINT-LINE.
014000     05  FILLER                  PIC X(01)   VALUE SPACES.
014100     05  FILLER                  PIC X(20)   VALUE "CATEGORY".
014200     05  FILLER                  PIC X(10)   VALUE "ITEMS".
014300     05  FILLER                  PIC X(101)  VALUE SPACES.
014400
014500 01  WS-CAT-DETAIL-LINE REDEFINES WS-PRINT-LINE.
014600     05  WC-CAT-NAME             PIC X(20).
014700     05  WC-CAT-COUNT            PIC Z,ZZZ,ZZ9.
014800     05  FILLER                  PIC X(99)   VALUE SPACES.
014900
015000 01  WS-CAT-TOTAL-LINE REDEFINES WS-PRINT-LINE.
015100     05  FILLER                  PIC X(20)   VALUE "** TOTAL".
015200     05  WK-TOTAL-CAT-COUNT      PIC Z,ZZZ,ZZ9.
015300     05  FILLER                  PIC X(99)   VALUE SPACES.
015400
015500*    ROOM AND CATEGORY SEARCH-AND-INSERT TABLES.
015600 77  WS-ROOM-TABLE-MAX           PIC 9(2) COMP  VALUE 50.
015700 77  WS-ROOM-COUNT               PIC 9(2) COMP  VALUE ZERO.
015800 01  WS-ROOM-TABLE.
015900     05  WS-ROOM-ENTRY OCCURS 50 TIMES
016000             INDEXED BY WS-RX.
016100         10  WS-ROOM-KEY         PIC X(30).
016200         10  WS-ROOM-ITEMS       PIC S9(7) COMP.
016300         10  WS-ROOM-VALUE       PIC S9(9)V99.
016400
016500 77  WS-CAT-TABLE-MAX            PIC 9(2) COMP  VALUE 50.
016600 77  WS-CAT-COUNT                PIC 9(2) COMP  VALUE ZERO.
016700 01  WS-CAT-TABLE.
016800     05  WS-CAT-ENTRY OCCURS 50 TIMES
016900             INDEXED BY WS-CX.
017000         10  WS-CAT-KEY          PIC X(20).
017100         10  WS-CAT-ITEMS        PIC S9(7) COMP.
017200
017300*    GRAND TOTALS AND DATA-QUALITY COUNTERS.
017400 77  WS-GRAND-ITEMS              PIC S9(7) COMP  VALUE ZERO.
017500 01  WS-GRAND-VALUE              PIC S9(9)V99 VALUE ZERO.
017600 77  WS-DQ-WITH-UPC              PIC S9(7) COMP  VALUE ZERO.
017700 77  WS-DQ-EMPTY-BOXES           PIC S9(7) COMP  VALUE ZERO.
017800 77  WS-DQ-QTY-OVER-1            PIC S9(7) COMP  VALUE ZERO.
017900 77  WS-DQ-WITH-BRAND            PIC S9(7) COMP  VALUE ZERO.
018000 77  WS-DQ-WITH-COLOR            PIC S9(7) COMP  VALUE ZERO.
018100 77  WS-DQ-WITH-ROOM             PIC S9(7) COMP  VALUE ZERO.
018200 77  WS-DQ-WITH-CONTAINER        PIC S9(7) COMP  VALUE ZERO.
018300
018400*    WORK FIELDS FOR THE CURRENT RECORD AND THE COMPUTE-VALUE
018500*    CALL.
018600 01  WS-CURRENT-ROOM             PIC X(30).
018700 01  WS-CURRENT-CATEGORY         PIC X(20).
018800 77  WS-MATCH-INDEX               PIC S9(4) COMP  VALUE ZERO.
018900 01  WS-MATCH-SWITCH              PIC X(01)   VALUE "N".
019000     88  WS-MATCH-FOUND               VALUE "Y".
019100 01  WS-VALUE-LINK-AREA.
019200     05  WL-EST-VALUE             PIC 9(07)V99.
019300     05  WL-PURCH-PRICE           PIC 9(07)V99.
019400     05  WL-VALUE-PICKED          PIC 9(07)V99.
019500     05  FILLER                   PIC X(10).
019600******************************************************************
019700 PROCEDURE                   DIVISION.
019800*-----------------------------------------------------------------
019900 0000-INVENTORY-SUMMARY.
020000     PERFORM 1000-INITIATE THRU 1000-EXIT.
020100     PERFORM 2000-PROCESS-MASTER THRU 2000-EXIT.
020200     PERFORM 3000-PRINT-REPORT THRU 3000-EXIT.
020300     PERFORM 9000-TERMINATE THRU 9000-EXIT.
020400     STOP RUN.
020500
020600 1000-INITIATE.
020700     OPEN INPUT  INVENT-FINAL-IN.
020800     OPEN OUTPUT SUMMARY-REPORT-OUT.
020900     IF NOT WS-MASTER-OK AND NOT WS-MASTER-EOF
021000         DISPLAY "INVENTORY-SUMMARY -- MASTER OPEN FAILED, "
021100                 "STATUS " WS-MASTER-STATUS
021200         STOP RUN
021300     END-IF.
021400 1000-EXIT.
021500     EXIT.
021600
021700*    STEP 1 -- READ THE FINAL MASTER AND ACCUMULATE EVERYTHING.
021800 2000-PROCESS-MASTER.
021900     READ INVENT-FINAL-IN
022000         AT END SET WS-END-OF-MASTER TO TRUE
022100     END-READ
022200     PERFORM 2010-PROCESS-ONE-RECORD THRU 2010-EXIT
022300         UNTIL WS-END-OF-MASTER.
022400 2000-EXIT.
022500     EXIT.
022600
022700 2010-PROCESS-ONE-RECORD.
022800     ADD 1 TO WS-GRAND-ITEMS
022900     MOVE IM-EST-VALUE    TO WL-EST-VALUE
023000     MOVE IM-PURCH-PRICE  TO WL-PURCH-PRICE
023100     MOVE ZERO            TO WL-VALUE-PICKED
023200     CALL "COMPUTE-VALUE" USING WS-VALUE-LINK-AREA
023300     ADD WL-VALUE-PICKED TO WS-GRAND-VALUE
023400     IF IM-ROOM = SPACES
023500         MOVE "Unassigned" TO WS-CURRENT-ROOM
023600     ELSE
023700         MOVE IM-ROOM TO WS-CURRENT-ROOM
023800     END-IF
023900     IF IM-CATEGORY = SPACES
024000         MOVE "Other" TO WS-CURRENT-CATEGORY
024100     ELSE
024200         MOVE IM-CATEGORY TO WS-CURRENT-CATEGORY
024300     END-IF
024400     PERFORM 2100-ACCUMULATE-ROOM THRU 2100-EXIT
024500     PERFORM 2200-ACCUMULATE-CATEGORY THRU 2200-EXIT
024600     IF IM-UPC NOT = SPACES
024700         ADD 1 TO WS-DQ-WITH-UPC
024800     END-IF
024900     IF IM-EMPTY-BOX-YES
025000         ADD 1 TO WS-DQ-EMPTY-BOXES
025100     END-IF
025200     IF IM-QUANTITY > 1
025300         ADD 1 TO WS-DQ-QTY-OVER-1
025400     END-IF
025500     IF IM-BRAND NOT = SPACES
025600         ADD 1 TO WS-DQ-WITH-BRAND
025700     END-IF
025800     IF IM-ITEM-COLOR NOT = SPACES
025900         ADD 1 TO WS-DQ-WITH-COLOR
026000     END-IF
026100     IF IM-ROOM NOT = SPACES
026200         ADD 1 TO WS-DQ-WITH-ROOM
026300     END-IF
026400     IF IM-CONTAINER NOT = SPACES
026500         ADD 1 TO WS-DQ-WITH-CONTAINER
026600     END-IF
026700     READ INVENT-FINAL-IN
026800         AT END SET WS-END-OF-MASTER TO TRUE
026900     END-READ.
027000 2010-EXIT.
027100     EXIT.
027200
027300*    SEARCH-AND-INSERT THE CURRENT ROOM.
027400 2100-ACCUMULATE-ROOM.
027500     MOVE "N" TO WS-MATCH-SWITCH
027600     PERFORM 2110-TEST-ONE-ROOM THRU 2110-EXIT
027700         VARYING WS-RX FROM 1 BY 1
027800         UNTIL WS-RX > WS-ROOM-COUNT OR WS-MATCH-FOUND
027900     IF NOT WS-MATCH-FOUND
028000         IF WS-ROOM-COUNT >= WS-ROOM-TABLE-MAX
028100             DISPLAY "INVENTORY-SUMMARY -- ROOM TABLE FULL, "
028200                     "ROOM DROPPED FROM REPORT"
028300             GO TO 2100-EXIT
028400         END-IF
028500         ADD 1 TO WS-ROOM-COUNT
028600         SET WS-RX TO WS-ROOM-COUNT
028700         MOVE WS-CURRENT-ROOM TO WS-ROOM-KEY (WS-RX)
028800         MOVE ZERO TO WS-ROOM-ITEMS (WS-RX)
028900         MOVE ZERO TO WS-ROOM-VALUE (WS-RX)
029000     END-IF
029100     ADD 1 TO WS-ROOM-ITEMS (WS-RX)
029200     ADD WL-VALUE-PICKED TO WS-ROOM-VALUE (WS-RX).
029300 2100-EXIT.
029400     EXIT.
029500
029600 2110-TEST-ONE-ROOM.
029700     IF WS-ROOM-KEY (WS-RX) = WS-CURRENT-ROOM
029800         SET WS-MATCH-FOUND TO TRUE
029900     END-IF.
030000 2110-EXIT.
030100     EXIT.
030200
030300*    SEARCH-AND-INSERT THE CURRENT CATEGORY.
030400 2200-ACCUMULATE-CATEGORY.
030500     MOVE "N" TO WS-MATCH-SWITCH
030600     PERFORM 2210-TEST-ONE-CATEGORY THRU 2210-EXIT
030700         VARYING WS-CX FROM 1 BY 1
030800         UNTIL WS-CX > WS-CAT-COUNT OR WS-MATCH-FOUND
030900     IF NOT WS-MATCH-FOUND
031000         IF WS-CAT-COUNT >= WS-CAT-TABLE-MAX
031100             DISPLAY "INVENTORY-SUMMARY -- CATEGORY TABLE FULL, "
031200                     "CATEGORY DROPPED FROM REPORT"
031300             GO TO 2200-EXIT
031400         END-IF
031500         ADD 1 TO WS-CAT-COUNT
031600         SET WS-CX TO WS-CAT-COUNT
031700         MOVE WS-CURRENT-CATEGORY TO WS-CAT-KEY (WS-CX)
031800         MOVE ZERO TO WS-CAT-ITEMS (WS-CX)
031900     END-IF
032000     ADD 1 TO WS-CAT-ITEMS (WS-CX).
032100 2200-EXIT.
032200     EXIT.
032300
032400 2210-TEST-ONE-CATEGORY.
032500     IF WS-CAT-KEY (WS-CX) = WS-CURRENT-CATEGORY
032600         SET WS-MATCH-FOUND TO TRUE
032700     END-IF.
032800 2210-EXIT.
032900     EXIT.
033000
033100*    STEP 2 -- PRINT THE FOUR-PART REPORT.
033200 3000-PRINT-REPORT.
033300     PERFORM 3100-PRINT-TITLE THRU 3100-EXIT.
033400     PERFORM 3200-PRINT-DATA-QUALITY THRU 3200-EXIT.
033500     PERFORM 3300-PRINT-ROOM-BLOCK THRU 3300-EXIT.
033600     PERFORM 3400-PRINT-CATEGORY-BLOCK THRU 3400-EXIT.
033700 3000-EXIT.
033800     EXIT.
033900
034000 3100-PRINT-TITLE.
034100     MOVE SPACES TO WS-PRINT-LINE
034200     MOVE SPACES TO WT-TITLE-TEXT
034300     MOVE "HOME INVENTORY SUMMARY REPORT" TO WT-TITLE-TEXT
034400     MOVE WS-RUN-DATE TO WT-TITLE-DATE
034500     WRITE SUMMARY-REPORT-LINE FROM WS-TITLE-LINE
034600     MOVE SPACES TO SUMMARY-REPORT-LINE
034700     WRITE SUMMARY-REPORT-LINE.
034800 3100-EXIT.
034900     EXIT.
035000
035100 3200-PRINT-DATA-QUALITY.
035200     MOVE SPACES TO WS-PRINT-LINE
035300     MOVE "TOTAL ITEMS" TO WD-DQ-LABEL
035400     MOVE WS-GRAND-ITEMS TO WD-DQ-COUNT
035500     WRITE SUMMARY-REPORT-LINE FROM WS-DQ-LINE
035600     MOVE "WITH UPC" TO WD-DQ-LABEL
035700     MOVE WS-DQ-WITH-UPC TO WD-DQ-COUNT
035800     WRITE SUMMARY-REPORT-LINE FROM WS-DQ-LINE
035900     MOVE "EMPTY BOXES" TO WD-DQ-LABEL
036000     MOVE WS-DQ-EMPTY-BOXES TO WD-DQ-COUNT
036100     WRITE SUMMARY-REPORT-LINE FROM WS-DQ-LINE
036200     MOVE "QTY OVER 1" TO WD-DQ-LABEL
036300     MOVE WS-DQ-QTY-OVER-1 TO WD-DQ-COUNT
036400     WRITE SUMMARY-REPORT-LINE FROM WS-DQ-LINE
036500     MOVE "WITH BRAND" TO WD-DQ-LABEL
036600     MOVE WS-DQ-WITH-BRAND TO WD-DQ-COUNT
036700     WRITE SUMMARY-REPORT-LINE FROM WS-DQ-LINE
036800     MOVE "WITH COLOR" TO WD-DQ-LABEL
036900     MOVE WS-DQ-WITH-COLOR TO WD-DQ-COUNT
037000     WRITE SUMMARY-REPORT-LINE FROM WS-DQ-LINE
037100     MOVE "WITH ROOM" TO WD-DQ-LABEL
037200     MOVE WS-DQ-WITH-ROOM TO WD-DQ-COUNT
037300     WRITE SUMMARY-REPORT-LINE FROM WS-DQ-LINE
037400     MOVE "WITH CONTAINER" TO WD-DQ-LABEL
037500     MOVE WS-DQ-WITH-CONTAINER TO WD-DQ-COUNT
037600     WRITE SUMMARY-REPORT-LINE FROM WS-DQ-LINE
037700     MOVE SPACES TO SUMMARY-REPORT-LINE
037800     WRITE SUMMARY-REPORT-LINE.
037900 3200-EXIT.
038000     EXIT.
038100
038200 3300-PRINT-ROOM-BLOCK.
038300     MOVE SPACES TO WS-PRINT-LINE
038400     WRITE SUMMARY-REPORT-LINE FROM WS-ROOM-HEADING-LINE
038500     PERFORM 3310-PRINT-ONE-ROOM THRU 3310-EXIT
038600         VARYING WS-RX FROM 1 BY 1
038700         UNTIL WS-RX > WS-ROOM-COUNT
038800     MOVE SPACES TO WS-PRINT-LINE
038900     MOVE WS-GRAND-ITEMS TO WU-TOTAL-COUNT
039000     MOVE WS-GRAND-VALUE TO WU-TOTAL-VALUE
039100     WRITE SUMMARY-REPORT-LINE FROM WS-ROOM-TOTAL-LINE
039200     MOVE SPACES TO SUMMARY-REPORT-LINE
039300     WRITE SUMMARY-REPORT-LINE.
039400 3300-EXIT.
039500     EXIT.
039600
039700 3310-PRINT-ONE-ROOM.
039800     MOVE SPACES TO WS-PRINT-LINE
039900     MOVE WS-ROOM-KEY (WS-RX) TO WR-ROOM-NAME
040000     MOVE WS-ROOM-ITEMS (WS-RX) TO WR-ROOM-COUNT
040100     MOVE WS-ROOM-VALUE (WS-RX) TO WR-ROOM-VALUE
040200     WRITE SUMMARY-REPORT-LINE FROM WS-ROOM-DETAIL-LINE.
040300 3310-EXIT.
040400     EXIT.
040500
040600 3400-PRINT-CATEGORY-BLOCK.
040700     MOVE SPACES TO WS-PRINT-LINE
040800     WRITE SUMMARY-REPORT-LINE FROM WS-CAT-HEADING-LINE
040900     PERFORM 3410-PRINT-ONE-CATEGORY THRU 3410-EXIT
041000         VARYING WS-CX FROM 1 BY 1
041100         UNTIL WS-CX > WS-CAT-COUNT
041200     MOVE SPACES TO WS-PRINT-LINE
041300     MOVE WS-GRAND-ITEMS TO WK-TOTAL-CAT-COUNT
041400     WRITE SUMMARY-REPORT-LINE FROM WS-CAT-TOTAL-LINE.
041500 3400-EXIT.
041600     EXIT.
041700
041800 3410-PRINT-ONE-CATEGORY.
041900     MOVE SPACES TO WS-PRINT-LINE
042000     MOVE WS-CAT-KEY (WS-CX) TO WC-CAT-NAME
042100     MOVE WS-CAT-ITEMS (WS-CX) TO WC-CAT-COUNT
042200     WRITE SUMMARY-REPORT-LINE FROM WS-CAT-DETAIL-LINE.
042300 3410-EXIT.
042400     EXIT.
042500
042600 9000-TERMINATE.
042700     CLOSE INVENT-FINAL-IN
042800           SUMMARY-REPORT-OUT.
042900 9000-EXIT.
043000     EXIT.
